000100*****************************************************************
000200*  TAXASGN  --  DOCUMENT TYPE / TAG ASSIGNMENT ROW
000300*  UNIQUE ON THE (TAG-DOCTYPE-ID, TAG-TAG-ID) PAIR.  BUILT BY
000400*  TAGASGN FROM THE CATEGORY DEFAULT LIST PLUS THE NAME-KEYWORD
000500*  RULES, DEDUPLICATED.
000600*****************************************************************
000700 01  TAXONOMY-TAG-ASSIGN-REC.
000800     05  TGA-DOCTYPE-ID          PIC 9(05).
000900     05  TGA-TAG-ID              PIC 9(05).
001000     05  FILLER                  PIC X(10) VALUE SPACES.
