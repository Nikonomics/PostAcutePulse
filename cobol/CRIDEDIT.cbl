000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CRIDEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800 
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND PIVOTS THE MONTHLY MDS AND
001300*          CLAIMS QUALITY-MEASURE EXTRACTS INTO ONE ROW PER
001400*          FACILITY X MONTHLY EXTRACT, CARRYING ALL SIX CRID
001500*          CANDIDATE MEASURES (MDS 410/453/407/409, CLAIMS
001600*          551/552) AND THE COMPLETENESS CALL.
001700*
001800*          THE CRID-MATERIALIZE STEP RUNS AS A 2-STEP PIPELINE,
001900*          CRIDEDIT THEN CRIDUPDT, THE SAME WAY THE OLD DAILY
002000*          CHARGES PIPELINE RAN DALYEDIT THEN DALYUPDT.  THIS
002100*          STEP BUILDS THE PIVOTED WORK FILE THAT THE UPDATE
002200*          STEP CONSUMES; IT DOES NOT COMPUTE COMPOSITES, Z-
002300*          SCORES OR CRID -- THOSE NEED THE WEIGHT TABLE APPLIED
002400*          AND HAPPEN DOWNSTREAM IN CRIDUPDT.
002500*
002600*CHANGE LOG.
002700*  01/23/88  JS  010  ORIGINAL PROGRAM - DALYEDIT, DAILY PATIENT
002800*                     ROOM-CHARGE EDIT AGAINST PATMSTR VSAM.
002900*  08/14/90  JS  042  ADDED EQUIPMENT-CHARGE CROSS-EDIT TABLE.
003000*  02/04/97  JS  020497JS  EQUIPMENT CHARGES ENHANCEMENT.
003100*  10/21/98  MPK 098Y2K  Y2K REVIEW - WS-DATE AND ALL DATE CALLS
003200*                     CONFIRMED 4-DIGIT-CENTURY SAFE. NO CHANGE
003300*                     REQUIRED TO THIS PROGRAM'S OWN DATE LOGIC.
003400*  03/02/01  MPK 114  PATMSTR RETIRED WITH THE OLD BILLING
003500*                     SYSTEM; FILE REMOVED FROM THIS JOB STEP.
003600*  05/19/09  RO  REQ-77310  RENAMED DALYEDIT TO CRIDEDIT.  PGM
003700*                     REPURPOSED OFF THE QUALITY-REPORTING
003800*                     DIVERGENCE PROJECT (CRID).  OLD PATIENT/RM
003900*                     CHARGE EDITS REMOVED. NOW PIVOTS MDS AND
004000*                     CLAIMS QUALITY EXTRACTS INSTEAD.
004100*  11/03/09  RO  REQ-77310  ADDED CLMPIV INDEXED WORK FILE
004200*                     TO HOLD THE CLAIMS PIVOT FOR THE KEYED JOIN
004300*                     AGAINST
004400*                     THE MDS-DRIVEN FACILITY UNIVERSE.
004500*  01/30/14  DT  REQ-91042  ADDED CRIDWGHT CALL TO CONFIRM ALL 6
004600*                     WEIGHT ROWS ARE PRESENT BEFORE WGTOUT IS
004700*                     PASSED TO THE UPDATE STEP.
004800*  06/02/16  DT  REQ-95501  COMPLETENESS PCT NOW ROUNDED TO 2
004900*                     DECIMALS PER AUDIT FINDING 95501.
005000*****************************************************************
005100*
005200*          INPUT FILE   (WEIGHTS)   -  CRIDWGT
005300*          INPUT FILE   (MDS)       -  CRIDMDS
005400*          INPUT FILE   (CLAIMS)    -  CRIDCLM
005500*          WORK FILE    (CLAIMS)    -  CLMPIV   (INDEXED)
005600*          OUTPUT FILE  (PIVOT)     -  PIVOTED
005700*          OUTPUT FILE  (WEIGHTS)   -  WGTOUT
005800*          DUMP FILE                -  SYSOUT
005900*
006000*****************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SOURCE-COMPUTER. IBM-390.
006400 OBJECT-COMPUTER. IBM-390.
006500 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SYSOUT
006900     ASSIGN TO UT-S-SYSOUT
007000       ORGANIZATION IS SEQUENTIAL.
007100 
007200     SELECT CRIDWGT
007300     ASSIGN TO UT-S-CRIDWGT
007400       ACCESS MODE IS SEQUENTIAL
007500       FILE STATUS IS WFCODE.
007600 
007700     SELECT CRIDMDS
007800     ASSIGN TO UT-S-CRIDMDS
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS MFCODE.
008100 
008200     SELECT CRIDCLM
008300     ASSIGN TO UT-S-CRIDCLM
008400       ACCESS MODE IS SEQUENTIAL
008500       FILE STATUS IS CFCODE.
008600 
008700     SELECT WGTOUT
008800     ASSIGN TO UT-S-WGTOUT
008900       ACCESS MODE IS SEQUENTIAL
009000       FILE STATUS IS OFCODE.
009100 
009200     SELECT PIVOTED
009300     ASSIGN TO UT-S-PIVOTED
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS PFCODE.
009600 
009700     SELECT CLMPIV
009800            ASSIGN       TO CLMPIV
009900            ORGANIZATION IS INDEXED
010000            ACCESS MODE  IS DYNAMIC
010100            RECORD KEY   IS CLM-PIV-KEY
010200            FILE STATUS  IS CLMPIV-STATUS.
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  SYSOUT
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 130 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS SYSOUT-REC.
011100 01  SYSOUT-REC  PIC X(130).
011200 
011300****** SIX ROWS EXPECTED -- ONE PER CANDIDATE MEASURE.  SEE
011400****** CRIDWGT.CPY FOR THE LAYOUT AND THE USED-IN-CRID SWITCH.
011500 FD  CRIDWGT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 24 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS MEASURE-WEIGHT-REC.
012100     COPY CRIDWGT.
012200 
012300****** MONTHLY MDS QUALITY-MEASURE FEED.  DRIVES THE FACILITY
012400****** X EXTRACT UNIVERSE -- CLAIMS ARE JOINED ON TO THIS FILE,
012500****** NOT THE OTHER WAY AROUND.
012600 FD  CRIDMDS
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 41 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS MDS-QUALITY-REC.
013200     COPY CRIDMDS.
013300 
013400****** MONTHLY CLAIMS-BASED QUALITY-MEASURE FEED.  PIVOTED TO
013500****** THE CLMPIV WORK FILE BEFORE THE MDS PASS BEGINS.
013600 FD  CRIDCLM
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 33 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS CLAIMS-QUALITY-REC.
014200     COPY CRIDCLM.
014300 
014400****** VALIDATED PASS-THROUGH OF THE WEIGHT TABLE -- CARRIES
014500****** THE SAME 6 ROWS ON TO CRIDUPDT'S HOUSEKEEPING.
014600 FD  WGTOUT
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 24 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS WGTOUT-REC.
015200 01  WGTOUT-REC              PIC X(24).
015300 
015400****** ONE ROW PER FACILITY X EXTRACT.  RECORD TYPE 'T' CARRIES
015500****** THE TRAILING ROW COUNT FOR THE BALANCE CHECK IN CRIDUPDT.
015600 FD  PIVOTED
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 93 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS PIVOTED-WORK-REC.
016200     COPY CRIDPIV.
016300 
016400****** INTERNAL WORK FILE ONLY -- NOT PASSED TO THE NEXT JOB
016500****** STEP.  BUILT FROM CRIDCLM BEFORE THE MDS PASS SO THE
016600****** MDS PASS CAN RANDOM-READ CLAIMS BY CCN + EXTRACT-ID.
016700 FD  CLMPIV
016800     RECORD CONTAINS 33 CHARACTERS
016900     DATA RECORD IS CLMPIV-REC.
017000 01  CLMPIV-REC.
017100     05  CLM-PIV-KEY             PIC X(12).
017200     05  CLM-PIV-KEY-PARTS REDEFINES CLM-PIV-KEY.
017300         10  CLM-PIV-CCN         PIC X(06).
017400         10  CLM-PIV-EXTRACT-ID  PIC X(06).
017500     05  CLM-PIV-M551-SCORE      PIC S9(6)V9(6) COMP-3.
017600     05  CLM-PIV-M551-PRESENT    PIC X(01).
017700         88  CLM-PIV-551-IS-PRESENT VALUE 'Y'.
017800     05  CLM-PIV-M551-SUPPR      PIC X(01).
017900         88  CLM-PIV-551-IS-SUPPR    VALUE 'Y'.
018000     05  CLM-PIV-M552-SCORE      PIC S9(6)V9(6) COMP-3.
018100     05  CLM-PIV-M552-PRESENT    PIC X(01).
018200         88  CLM-PIV-552-IS-PRESENT VALUE 'Y'.
018300     05  CLM-PIV-M552-SUPPR      PIC X(01).
018400         88  CLM-PIV-552-IS-SUPPR    VALUE 'Y'.
018500     05  FILLER                  PIC X(02) VALUE SPACES.
018600 
018700*** QSAM / INDEXED WORK FILES -- SEE FD SECTION ABOVE
018800 WORKING-STORAGE SECTION.
018900 
019000 01  FILE-STATUS-CODES.
019100     05  WFCODE                  PIC X(2).
019200         88  NO-MORE-WGT   VALUE "10".
019300     05  MFCODE                  PIC X(2).
019400         88  NO-MORE-MDS   VALUE "10".
019500     05  CFCODE                  PIC X(2).
019600         88  NO-MORE-CLM   VALUE "10".
019700     05  OFCODE                  PIC X(2).
019800     05  PFCODE                  PIC X(2).
019900     05  CLMPIV-STATUS           PIC X(2).
020000         88  CLMPIV-FOUND   VALUE "00".
020100     05  FILLER                  PIC X(02).
020200 
020300 01  FLAGS-AND-SWITCHES.
020400     05  MORE-WGT-SW             PIC X(01) VALUE "Y".
020500         88  NO-MORE-WGT-RECS    VALUE "N".
020600     05  MORE-MDS-SW             PIC X(01) VALUE "Y".
020700         88  NO-MORE-MDS-RECS    VALUE "N".
020800     05  MORE-CLM-SW             PIC X(01) VALUE "Y".
020900         88  NO-MORE-CLM-RECS    VALUE "N".
021000     05  CLM-FOUND-SW            PIC X(01) VALUE "N".
021100         88  CLM-ROW-FOUND       VALUE "Y".
021200     05  FILLER                  PIC X(01).
021300 
021400 01  WS-HOLD-KEYS.
021500     05  HOLD-MDS-CCN            PIC X(06).
021600     05  HOLD-MDS-EXTRACT-ID     PIC X(06).
021700*********  COMBINED MDS HOLD-KEY DUMP VIEW -- ABEND TRACE ONLY,
021800*********  NOT TOUCHED BY THE GROUP-BREAK LOGIC IN 100-MAINLINE.
021900     05  HOLD-MDS-KEY-DUMP REDEFINES HOLD-MDS-CCN PIC X(12).
022000     05  HOLD-CLM-CCN            PIC X(06).
022100     05  HOLD-CLM-EXTRACT-ID     PIC X(06).
022200*********  SAME DUMP-VIEW TREATMENT FOR THE CLAIMS HOLD KEY.
022300     05  HOLD-CLM-KEY-DUMP REDEFINES HOLD-CLM-CCN PIC X(12).
022400     05  FILLER                  PIC X(01) VALUE SPACE.
022500 
022600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
022700     05  RECORDS-READ            PIC 9(7) COMP.
022800     05  CLM-RECORDS-READ        PIC 9(7) COMP.
022900     05  RECORDS-WRITTEN         PIC 9(7) COMP.
023000     05  WGT-ROWS-LOADED         PIC 9(2) COMP.
023100     05  WGT-SUB                 PIC 9(2) COMP.
023200     05  EXPECT-SUB               PIC 9(2) COMP.
023300     05  FILLER                  PIC X(01).
023400 
023500 01  WS-EXPECTED-CODES.
023600     05  EXPECT-CODE OCCURS 6 TIMES PIC X(03)
023700         VALUES '410' '453' '407' '409' '551' '552'.
023800     05  FILLER                  PIC X(01).
023900 
024000 01  WS-WEIGHT-TABLE.
024100     05  WGT-ROW OCCURS 6 TIMES INDEXED BY WGT-IDX.
024200         10  WGT-ROW-CODE        PIC X(03).
024300         10  WGT-ROW-COMPONENT   PIC X(06).
024400         10  WGT-ROW-VALUE       PIC S9(1)V9(6) COMP-3.
024500         10  WGT-ROW-USED        PIC X(01).
024600         10  FILLER              PIC X(01).
024700 
024800 01  CW-LINKAGE-RETURN-AREA.
024900     05  CW-FOUND-COMPONENT      PIC X(06).
025000     05  CW-FOUND-WEIGHT         PIC S9(1)V9(6) COMP-3.
025100     05  CW-FOUND-USED           PIC X(01).
025200     05  CW-RETURN-CD            PIC S9(04) COMP.
025300     05  FILLER                  PIC X(01).
025400 
025500 COPY ABENDREC.
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-MDS-RECS.
026000     PERFORM 999-CLEANUP THRU 999-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300 
026400 000-HOUSEKEEPING.
026500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026600     DISPLAY "******** BEGIN JOB CRIDEDIT ********".
026700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
026800     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026900     PERFORM 150-LOAD-WEIGHTS THRU 150-EXIT.
027000     PERFORM 160-CONFIRM-WEIGHTS THRU 160-EXIT
027100             VARYING EXPECT-SUB FROM 1 BY 1
027200             UNTIL EXPECT-SUB > 6.
027300     PERFORM 300-PIVOT-CLAIMS THRU 300-EXIT
027400             UNTIL NO-MORE-CLM-RECS.
027500     PERFORM 900-READ-CRIDMDS THRU 900-EXIT.
027600     IF NO-MORE-MDS-RECS
027700         MOVE "EMPTY CRIDMDS INPUT FILE" TO ABEND-REASON
027800         GO TO 1000-ABEND-RTN.
027900 000-EXIT.
028000     EXIT.
028100 
028200 100-MAINLINE.
028300     MOVE "100-MAINLINE" TO PARA-NAME.
028400     MOVE MDS-CCN TO HOLD-MDS-CCN.
028500     MOVE MDS-EXTRACT-ID TO HOLD-MDS-EXTRACT-ID.
028600     INITIALIZE PIVOTED-WORK-REC.
028700     MOVE "D" TO PIV-RECORD-TYPE.
028800     MOVE HOLD-MDS-CCN TO PIV-CCN.
028900     MOVE HOLD-MDS-EXTRACT-ID TO PIV-EXTRACT-ID.
029000     MOVE MDS-AS-OF-DATE TO PIV-AS-OF-DATE.
029100     MOVE MDS-STATE TO PIV-STATE.
029200 
029300     PERFORM 200-PIVOT-MDS-GROUP THRU 200-EXIT
029400             UNTIL NO-MORE-MDS-RECS
029500             OR  MDS-CCN NOT = HOLD-MDS-CCN
029600             OR  MDS-EXTRACT-ID NOT = HOLD-MDS-EXTRACT-ID.
029700 
029800     PERFORM 400-JOIN-CLAIMS-TO-MDS THRU 400-EXIT.
029900     PERFORM 500-CALC-COMPLETENESS THRU 500-EXIT.
030000     PERFORM 700-WRITE-PIVOTED THRU 700-EXIT.
030100 100-EXIT.
030200     EXIT.
030300 
030400 150-LOAD-WEIGHTS.
030500     MOVE "150-LOAD-WEIGHTS" TO PARA-NAME.
030600     PERFORM 900-READ-CRIDWGT THRU 900-CRIDWGT-EXIT.
030700     PERFORM 170-ACCUM-WEIGHT-ROW THRU 170-EXIT
030800             UNTIL NO-MORE-WGT-RECS.
030900     IF WGT-ROWS-LOADED NOT = 6
031000         MOVE "CRIDWGT DID NOT CARRY 6 ROWS" TO ABEND-REASON
031100         MOVE 6 TO EXPECTED-VAL
031200         MOVE WGT-ROWS-LOADED TO ACTUAL-VAL
031300         GO TO 1000-ABEND-RTN.
031400 150-EXIT.
031500     EXIT.
031600 
031700 170-ACCUM-WEIGHT-ROW.
031800     MOVE "170-ACCUM-WEIGHT-ROW" TO PARA-NAME.
031900     ADD +1 TO WGT-ROWS-LOADED.
032000     IF WGT-ROWS-LOADED > 6
032100         MOVE "TOO MANY ROWS ON CRIDWGT" TO ABEND-REASON
032200         GO TO 1000-ABEND-RTN.
032300     SET WGT-IDX TO WGT-ROWS-LOADED.
032400     MOVE MWT-MEASURE-CODE   TO WGT-ROW-CODE(WGT-IDX).
032500     MOVE MWT-CRID-COMPONENT TO WGT-ROW-COMPONENT(WGT-IDX).
032600     MOVE MWT-CRID-WEIGHT   TO WGT-ROW-VALUE(WGT-IDX).
032700     MOVE MWT-USED-IN-CRID  TO WGT-ROW-USED(WGT-IDX).
032800     WRITE WGTOUT-REC FROM MEASURE-WEIGHT-REC.
032900     PERFORM 900-READ-CRIDWGT THRU 900-CRIDWGT-EXIT.
033000 170-EXIT.
033100     EXIT.
033200 
033300 160-CONFIRM-WEIGHTS.
033400     MOVE "160-CONFIRM-WEIGHTS" TO PARA-NAME.
033500     CALL "CRIDWGHT" USING EXPECT-CODE(EXPECT-SUB),
033600          WS-WEIGHT-TABLE, CW-FOUND-WEIGHT,
033700          CW-FOUND-COMPONENT, CW-FOUND-USED, CW-RETURN-CD.
033800     IF CW-RETURN-CD NOT = ZERO
033900         MOVE "WEIGHT ROW MISSING FOR EXPECTED MEASURE"
034000                                     TO ABEND-REASON
034100         MOVE EXPECT-CODE(EXPECT-SUB) TO ACTUAL-VAL
034200         GO TO 1000-ABEND-RTN.
034300 160-EXIT.
034400     EXIT.
034500 
034600 200-PIVOT-MDS-GROUP.
034700     MOVE "200-PIVOT-MDS-GROUP" TO PARA-NAME.
034800     PERFORM 220-ACCUM-MDS-MEASURE THRU 220-EXIT.
034900     PERFORM 900-READ-CRIDMDS THRU 900-EXIT.
035000 200-EXIT.
035100     EXIT.
035200 
035300 220-ACCUM-MDS-MEASURE.
035400     MOVE "220-ACCUM-MDS-MEASURE" TO PARA-NAME.
035500     EVALUATE TRUE
035600         WHEN MDS-MSR-410
035700             MOVE MDS-FOUR-QTR-AVG TO PIV-M410-SCORE
035800             MOVE MDS-SCORE-PRESENT TO PIV-M410-PRESENT
035900             MOVE MDS-HAS-SUPPRESSION TO PIV-M410-SUPPR
036000         WHEN MDS-MSR-453
036100             MOVE MDS-FOUR-QTR-AVG TO PIV-M453-SCORE
036200             MOVE MDS-SCORE-PRESENT TO PIV-M453-PRESENT
036300             MOVE MDS-HAS-SUPPRESSION TO PIV-M453-SUPPR
036400         WHEN MDS-MSR-407
036500             MOVE MDS-FOUR-QTR-AVG TO PIV-M407-SCORE
036600             MOVE MDS-SCORE-PRESENT TO PIV-M407-PRESENT
036700             MOVE MDS-HAS-SUPPRESSION TO PIV-M407-SUPPR
036800         WHEN MDS-MSR-409
036900             MOVE MDS-FOUR-QTR-AVG TO PIV-M409-SCORE
037000             MOVE MDS-SCORE-PRESENT TO PIV-M409-PRESENT
037100             MOVE MDS-HAS-SUPPRESSION TO PIV-M409-SUPPR
037200         WHEN OTHER
037300             DISPLAY "*** UNKNOWN MDS MEASURE " MDS-MEASURE-CODE
037400     END-EVALUATE.
037500 220-EXIT.
037600     EXIT.
037700 
037800 300-PIVOT-CLAIMS.
037900     MOVE "300-PIVOT-CLAIMS" TO PARA-NAME.
038000     MOVE CLM-CCN TO HOLD-CLM-CCN.
038100     MOVE CLM-EXTRACT-ID TO HOLD-CLM-EXTRACT-ID.
038200     INITIALIZE CLMPIV-REC.
038300     MOVE HOLD-CLM-CCN TO CLM-PIV-CCN.
038400     MOVE HOLD-CLM-EXTRACT-ID TO CLM-PIV-EXTRACT-ID.
038500     PERFORM 310-PIVOT-CLAIMS-GROUP THRU 310-EXIT
038600             UNTIL NO-MORE-CLM-RECS
038700             OR  CLM-CCN NOT = HOLD-CLM-CCN
038800             OR  CLM-EXTRACT-ID NOT = HOLD-CLM-EXTRACT-ID.
038900     WRITE CLMPIV-REC
039000         INVALID KEY
039100             MOVE "DUP KEY WRITING CLMPIV" TO ABEND-REASON
039200             MOVE CLM-PIV-KEY TO ACTUAL-VAL
039300             GO TO 1000-ABEND-RTN
039400     END-WRITE.
039500 300-EXIT.
039600     EXIT.
039700 
039800 310-PIVOT-CLAIMS-GROUP.
039900     MOVE "310-PIVOT-CLAIMS-GROUP" TO PARA-NAME.
040000     PERFORM 320-ACCUM-CLM-MEASURE THRU 320-EXIT.
040100     PERFORM 900-READ-CRIDCLM THRU 900-CRIDCLM-EXIT.
040200 310-EXIT.
040300     EXIT.
040400 
040500 320-ACCUM-CLM-MEASURE.
040600     MOVE "320-ACCUM-CLM-MEASURE" TO PARA-NAME.
040700     EVALUATE TRUE
040800         WHEN CLM-MSR-551
040900             MOVE CLM-ADJUSTED-SCORE TO CLM-PIV-M551-SCORE
041000             MOVE CLM-SCORE-PRESENT TO CLM-PIV-M551-PRESENT
041100             MOVE CLM-HAS-SUPPRESSION TO CLM-PIV-M551-SUPPR
041200         WHEN CLM-MSR-552
041300             MOVE CLM-ADJUSTED-SCORE TO CLM-PIV-M552-SCORE
041400             MOVE CLM-SCORE-PRESENT TO CLM-PIV-M552-PRESENT
041500             MOVE CLM-HAS-SUPPRESSION TO CLM-PIV-M552-SUPPR
041600         WHEN OTHER
041700             DISPLAY "*** UNKNOWN CLM MEASURE " CLM-MEASURE-CODE
041800     END-EVALUATE.
041900 320-EXIT.
042000     EXIT.
042100 
042200 400-JOIN-CLAIMS-TO-MDS.
042300     MOVE "400-JOIN-CLAIMS-TO-MDS" TO PARA-NAME.
042400     MOVE "N" TO CLM-FOUND-SW.
042500     MOVE PIV-CCN TO CLM-PIV-CCN.
042600     MOVE PIV-EXTRACT-ID TO CLM-PIV-EXTRACT-ID.
042700     READ CLMPIV
042800         INVALID KEY
042900             MOVE "N" TO CLM-FOUND-SW
043000         NOT INVALID KEY
043100             MOVE "Y" TO CLM-FOUND-SW
043200     END-READ.
043300     IF CLM-ROW-FOUND
043400         MOVE CLM-PIV-M551-SCORE   TO PIV-M551-SCORE
043500         MOVE CLM-PIV-M551-PRESENT TO PIV-M551-PRESENT
043600         MOVE CLM-PIV-M551-SUPPR   TO PIV-M551-SUPPR
043700         MOVE CLM-PIV-M552-SCORE   TO PIV-M552-SCORE
043800         MOVE CLM-PIV-M552-PRESENT TO PIV-M552-PRESENT
043900         MOVE CLM-PIV-M552-SUPPR   TO PIV-M552-SUPPR.
044000 400-EXIT.
044100     EXIT.
044200 
044300 500-CALC-COMPLETENESS.
044400     MOVE "500-CALC-COMPLETENESS" TO PARA-NAME.
044500     MOVE ZERO TO PIV-MEASURES-PRESENT, PIV-MEASURES-SUPPR.
044600     IF PIV-M410-IS-PRESENT AND NOT PIV-M410-IS-SUPPR
044700         ADD +1 TO PIV-MEASURES-PRESENT.
044800     IF PIV-M410-IS-SUPPR  ADD +1 TO PIV-MEASURES-SUPPR.
044900     IF PIV-M453-IS-PRESENT AND NOT PIV-M453-IS-SUPPR
045000         ADD +1 TO PIV-MEASURES-PRESENT.
045100     IF PIV-M453-IS-SUPPR  ADD +1 TO PIV-MEASURES-SUPPR.
045200     IF PIV-M407-IS-PRESENT AND NOT PIV-M407-IS-SUPPR
045300         ADD +1 TO PIV-MEASURES-PRESENT.
045400     IF PIV-M407-IS-SUPPR  ADD +1 TO PIV-MEASURES-SUPPR.
045500     IF PIV-M409-IS-PRESENT AND NOT PIV-M409-IS-SUPPR
045600         ADD +1 TO PIV-MEASURES-PRESENT.
045700     IF PIV-M409-IS-SUPPR  ADD +1 TO PIV-MEASURES-SUPPR.
045800     IF PIV-M551-IS-PRESENT AND NOT PIV-M551-IS-SUPPR
045900         ADD +1 TO PIV-MEASURES-PRESENT.
046000     IF PIV-M551-IS-SUPPR  ADD +1 TO PIV-MEASURES-SUPPR.
046100     IF PIV-M552-IS-PRESENT AND NOT PIV-M552-IS-SUPPR
046200         ADD +1 TO PIV-MEASURES-PRESENT.
046300     IF PIV-M552-IS-SUPPR  ADD +1 TO PIV-MEASURES-SUPPR.
046400 
046500     COMPUTE PIV-COMPLETENESS-PCT ROUNDED =
046600         (PIV-MEASURES-PRESENT * 100) / 6.
046700     IF PIV-MEASURES-PRESENT = 6
046800         MOVE "Y" TO PIV-COMPLETE-SW
046900     ELSE
047000         MOVE "N" TO PIV-COMPLETE-SW.
047100 500-EXIT.
047200     EXIT.
047300 
047400 700-WRITE-PIVOTED.
047500     MOVE "700-WRITE-PIVOTED" TO PARA-NAME.
047600     WRITE PIVOTED-WORK-REC.
047700     ADD +1 TO RECORDS-WRITTEN.
047800 700-EXIT.
047900     EXIT.
048000 
048100 800-OPEN-FILES.
048200     MOVE "800-OPEN-FILES" TO PARA-NAME.
048300     OPEN INPUT  CRIDWGT, CRIDMDS, CRIDCLM.
048400     OPEN OUTPUT WGTOUT, PIVOTED, SYSOUT.
048500     OPEN OUTPUT CLMPIV.
048600     CLOSE CLMPIV.
048700     OPEN I-O    CLMPIV.
048800 800-EXIT.
048900     EXIT.
049000 
049100 850-CLOSE-FILES.
049200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
049300     CLOSE CRIDWGT, CRIDMDS, CRIDCLM,
049400           WGTOUT, PIVOTED, CLMPIV, SYSOUT.
049500 850-EXIT.
049600     EXIT.
049700 
049800 900-READ-CRIDWGT.
049900     READ CRIDWGT
050000         AT END MOVE "N" TO MORE-WGT-SW
050100     END-READ.
050200 900-CRIDWGT-EXIT.
050300     EXIT.
050400 
050500 900-READ-CRIDMDS.
050600     READ CRIDMDS
050700         AT END MOVE "N" TO MORE-MDS-SW
050800         GO TO 900-EXIT
050900     END-READ.
051000     ADD +1 TO RECORDS-READ.
051100 900-EXIT.
051200     EXIT.
051300 
051400 900-READ-CRIDCLM.
051500     READ CRIDCLM
051600         AT END MOVE "N" TO MORE-CLM-SW
051700         GO TO 900-CRIDCLM-EXIT
051800     END-READ.
051900     ADD +1 TO CLM-RECORDS-READ.
052000 900-CRIDCLM-EXIT.
052100     EXIT.
052200 
052300 999-CLEANUP.
052400     MOVE "999-CLEANUP" TO PARA-NAME.
052500     INITIALIZE PIVOTED-WORK-REC.
052600     MOVE "T" TO PIV-RECORD-TYPE.
052700     MOVE RECORDS-WRITTEN TO PIV-TRAILER-COUNT.
052800     WRITE PIVOTED-WORK-REC.
052900     ADD +1 TO RECORDS-WRITTEN.
053000 
053100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053200 
053300     DISPLAY "** MDS RECORDS READ **".
053400     DISPLAY RECORDS-READ.
053500     DISPLAY "** CLAIMS RECORDS READ **".
053600     DISPLAY CLM-RECORDS-READ.
053700     DISPLAY "** PIVOTED ROWS WRITTEN **".
053800     DISPLAY RECORDS-WRITTEN.
053900     DISPLAY "******** NORMAL END OF JOB CRIDEDIT ********".
054000 999-EXIT.
054100     EXIT.
054200 
054300 1000-ABEND-RTN.
054400     WRITE SYSOUT-REC FROM ABEND-REC.
054500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
054600     DISPLAY "*** ABNORMAL END - CRIDEDIT ***" UPON CONSOLE.
054700     DIVIDE ZERO-VAL INTO ONE-VAL.
