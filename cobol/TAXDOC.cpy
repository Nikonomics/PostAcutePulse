000100*****************************************************************
000200*  TAXDOC  --  CONTRACT TAXONOMY: DOCUMENT TYPE ROW
000300*  TDC-NAME IS UNIQUE.  TDC-PRIMARY-CATEGORY DRIVES THE DEFAULT
000400*  TAG LIST APPLIED BY TAGASGN.
000500*****************************************************************
000600 01  TAXONOMY-DOCTYPE-REC.
000700     05  TDC-DOCTYPE-ID          PIC 9(05).
000800     05  TDC-SORT-ORDER          PIC 9(04).
000900     05  TDC-NAME                PIC X(60).
001000     05  TDC-PRIMARY-CATEGORY    PIC X(40).
001100     05  TDC-DESCRIPTION         PIC X(100).
001200     05  FILLER                  PIC X(11) VALUE SPACES.
