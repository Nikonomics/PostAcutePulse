000100*****************************************************************
000200*  TAXSUB  --  CONTRACT TAXONOMY: SERVICE SUBCATEGORY ROW
000300*  TSB-NAME IS UNIQUE.  TSB-CATEGORY-ID IS RESOLVED BY TAXLOAD
000400*  FROM TSB-FUNCTIONAL-CATEGORY-NAME; NULL (-N = 'Y') WHEN THE
000500*  NAME DOES NOT RESOLVE AGAINST THE LOADED CATEGORY TABLE.
000600*****************************************************************
000700 01  TAXONOMY-SUBCATEGORY-REC.
000800     05  TSB-SORT-ORDER             PIC 9(04).
000900     05  TSB-FUNCTIONAL-CAT-NAME    PIC X(50).
001000     05  TSB-NAME                   PIC X(60).
001100     05  TSB-DEPARTMENT             PIC X(40).
001200     05  TSB-CATEGORY-ID             PIC 9(05).
001300     05  TSB-CATEGORY-ID-N           PIC X(01).
001400         88  TSB-CATEGORY-UNRESOLVED     VALUE 'Y'.
001500     05  FILLER                      PIC X(09) VALUE SPACES.
