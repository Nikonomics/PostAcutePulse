000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  CRIDWGHT.
000400 AUTHOR. R. OKONKWO.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*  CHANGE LOG
001100*  ----------
001200*  03/14/89  RO    ORIGINAL PROGRAM.  REIMBURSEMENT-PERCENT
001300*            LOOKUP REWORKED AS A FLAT-TABLE SEARCH SO THE        RO0314  
001400*            RATE ROWS NO LONGER LIVE ON THE DB2 SIDE.
001500*  08/02/91  JS    ADDED CW-RETURN-CD SO THE CALLER CAN TELL A
001600*            'NOT ON FILE' MISS FROM A GENUINE ZERO WEIGHT.       JS0802  
001700*  01/09/95  RO    CW-WGT-COMPONENT NOW RETURNED TO THE CALLER
001800*            -- CRIDEDIT NEEDS IT TO SORT THE ROW INTO THE        RO0109  
001900*            MDS OR CLAIMS ACCUMULATOR.
002000*  11/19/98  MPK   YEAR 2000 REVIEW: NO 2-DIGIT YEAR FIELDS IN
002100*            THIS MODULE.  NO CODE CHANGE REQUIRED -- SIGNED      MPK1119 
002200*            OFF FOR Y2K CERTIFICATION.
002300*  02/27/03  MPK   REQ 88213: TIGHTENED THE SEARCH TO STOP ON
002400*            FIRST MATCH INSTEAD OF SCANNING ALL 6 ROWS.          MPK0227 
002500*  11/14/11  DT    RENAMED FROM PCTPROC TO CRIDWGHT WHEN THE
002600*            REIMBURSEMENT-PCT CALL WAS RETIRED AND THIS          DT1114  
002700*            MODULE TOOK OVER THE CRID WEIGHT LOOKUP.
002800*****************************************************************
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500 
003600 DATA DIVISION.
003700 FILE SECTION.
003800 
003900 WORKING-STORAGE SECTION.
004000 01  MISC-FIELDS.
004100     05  WGT-SUB                PIC 9(02) COMP.
004200*********  DUMP VIEW OF THE SEARCH SUBSCRIPT -- ABEND TRACE ONLY.
004300     05  WGT-SUB-DUMP  REDEFINES WGT-SUB  PIC X(02).
004400     05  FOUND-SW               PIC X(01) VALUE 'N'.
004500         88  ROW-FOUND          VALUE 'Y'.
004600 
004700 LINKAGE SECTION.
004800 01  CW-MEASURE-CODE        PIC X(03).
004900 01  CW-WEIGHT-TABLE.
005000     05  CW-WGT-ROW OCCURS 6 TIMES.
005100         10  CW-WGT-CODE        PIC X(03).
005200         10  CW-WGT-COMPONENT   PIC X(06).
005300*********  COMBINED CODE+COMPONENT DUMP VIEW -- ABEND TRACE
005400*********  ONLY, NOT TOUCHED BY 100-SEARCH-WEIGHT-TABLE.
005500         10  CW-WGT-ROW-KEY-DUMP REDEFINES CW-WGT-CODE
005600                                PIC X(09).
005700         10  CW-WGT-VALUE       PIC S9(1)V9(6) COMP-3.
005800         10  CW-WGT-USED        PIC X(01).
005900 01  CW-FOUND-WEIGHT        PIC S9(1)V9(6) COMP-3.
006000 01  CW-FOUND-WEIGHT-DUMP REDEFINES CW-FOUND-WEIGHT PIC X(04).
006100 01  CW-FOUND-COMPONENT     PIC X(06).
006200 01  CW-FOUND-USED          PIC X(01).
006300 01  CW-RETURN-CD           PIC S9(04) COMP.
006400 
006500 PROCEDURE DIVISION USING CW-MEASURE-CODE, CW-WEIGHT-TABLE,
006600     CW-FOUND-WEIGHT, CW-FOUND-COMPONENT, CW-FOUND-USED,
006700     CW-RETURN-CD.
006800     MOVE ZERO TO CW-RETURN-CD, CW-FOUND-WEIGHT.
006900     MOVE SPACES TO CW-FOUND-COMPONENT, CW-FOUND-USED.
007000     MOVE 'N' TO FOUND-SW.
007100     PERFORM 100-SEARCH-WEIGHT-TABLE THRU 100-EXIT
007200        VARYING WGT-SUB FROM 1 BY 1 UNTIL
007300        WGT-SUB > 6 OR ROW-FOUND.
007400 
007500     IF NOT ROW-FOUND
007600        MOVE +4 TO CW-RETURN-CD.
007700     GOBACK.
007800 
007900 100-SEARCH-WEIGHT-TABLE.
008000     IF CW-WGT-CODE(WGT-SUB) = CW-MEASURE-CODE
008100        MOVE 'Y'                    TO FOUND-SW
008200        MOVE CW-WGT-VALUE(WGT-SUB)   TO CW-FOUND-WEIGHT
008300        MOVE CW-WGT-COMPONENT(WGT-SUB) TO CW-FOUND-COMPONENT
008400        MOVE CW-WGT-USED(WGT-SUB)    TO CW-FOUND-USED.
008500 100-EXIT.
008600     EXIT.
