000100*****************************************************************
000200*  CRIDOUT  --  CRID MONTHLY OUTPUT RECORD LAYOUT
000300*  ONE ROW PER FACILITY X EXTRACT.  CARRIES THE COMPOSITE SCORES,
000400*  THE STATE-PEER Z-SCORES, THE CRID VALUE ITSELF, ROLLING
000500*  VOLATILITY, COMPLETENESS COUNTS, UP TO 9 CLASSIFICATION FLAGS,
000600*  THE SIX MEASURE-LEVEL DRILL-DOWN SCORES AND THE STATE-PEER
000700*  STATISTICS THE ROW WAS SCORED AGAINST.  WRITTEN BY CRIDUPDT
000800*  PASS 2; READ WHOLESALE BY CRIDLIST FOR THE VALIDATION REPORT.
000900*  RECORD TYPE 'T' CARRIES THE TRAILING ROW COUNT.
001000*****************************************************************
001100 01  CRID-OUTPUT-REC.
001200     05  CRO-RECORD-TYPE         PIC X(01).
001300         88  CRO-IS-DETAIL       VALUE 'D'.
001400         88  CRO-IS-TRAILER      VALUE 'T'.
001500     05  CRO-CCN                 PIC X(06).
001600     05  CRO-EXTRACT-ID          PIC X(06).
001700     05  CRO-EXTRACT-NUM REDEFINES CRO-EXTRACT-ID PIC 9(06).
001800     05  CRO-TRAILER-COUNT REDEFINES CRO-EXTRACT-ID PIC 9(06).
001900     05  CRO-AS-OF-DATE          PIC X(10).
002000     05  CRO-STATE               PIC X(02).
002100     05  CRO-MDS-COMPOSITE       PIC S9(6)V9(6) COMP-3.
002200     05  CRO-MDS-COMPOSITE-SW    PIC X(01).
002300         88  CRO-MDS-COMPOSITE-NULL   VALUE 'Y'.
002400     05  CRO-CLAIMS-UTIL         PIC S9(6)V9(6) COMP-3.
002500     05  CRO-CLAIMS-UTIL-SW      PIC X(01).
002600         88  CRO-CLAIMS-UTIL-NULL     VALUE 'Y'.
002700     05  CRO-MDS-Z-SCORE         PIC S9(6)V9(6) COMP-3.
002800     05  CRO-MDS-Z-SW            PIC X(01).
002900         88  CRO-MDS-Z-NULL           VALUE 'Y'.
003000     05  CRO-CLAIMS-Z-SCORE      PIC S9(6)V9(6) COMP-3.
003100     05  CRO-CLAIMS-Z-SW         PIC X(01).
003200         88  CRO-CLAIMS-Z-NULL        VALUE 'Y'.
003300     05  CRO-CRID-VALUE          PIC S9(6)V9(6) COMP-3.
003400     05  CRO-CRID-SW             PIC X(01).
003500         88  CRO-CRID-NULL            VALUE 'Y'.
003600     05  CRO-VOLATILITY          PIC S9(6)V9(6) COMP-3.
003700     05  CRO-VOLATILITY-SW       PIC X(01).
003800         88  CRO-VOLATILITY-NULL      VALUE 'Y'.
003900     05  CRO-COMPLETENESS-PCT    PIC 9(03)V99.
004000     05  CRO-MEASURES-PRESENT    PIC 9(01).
004100     05  CRO-MEASURES-SUPPR      PIC 9(01).
004200     05  CRO-FLAG-TABLE.
004300         10  CRO-FLAG OCCURS 9 TIMES   PIC X(22).
004400     05  CRO-MEASURE-DRILLDOWN.
004500         10  CRO-M410-SCORE      PIC S9(6)V9(6) COMP-3.
004600         10  CRO-M410-SW         PIC X(01).
004700             88  CRO-M410-NULL        VALUE 'Y'.
004800         10  CRO-M453-SCORE      PIC S9(6)V9(6) COMP-3.
004900         10  CRO-M453-SW         PIC X(01).
005000             88  CRO-M453-NULL        VALUE 'Y'.
005100         10  CRO-M407-SCORE      PIC S9(6)V9(6) COMP-3.
005200         10  CRO-M407-SW         PIC X(01).
005300             88  CRO-M407-NULL        VALUE 'Y'.
005400         10  CRO-M409-SCORE      PIC S9(6)V9(6) COMP-3.
005500         10  CRO-M409-SW         PIC X(01).
005600             88  CRO-M409-NULL        VALUE 'Y'.
005700         10  CRO-M551-SCORE      PIC S9(6)V9(6) COMP-3.
005800         10  CRO-M551-SW         PIC X(01).
005900             88  CRO-M551-NULL        VALUE 'Y'.
006000         10  CRO-M552-SCORE      PIC S9(6)V9(6) COMP-3.
006100         10  CRO-M552-SW         PIC X(01).
006200             88  CRO-M552-NULL        VALUE 'Y'.
006300     05  CRO-STATE-FACILITY-COUNT PIC 9(05).
006400     05  CRO-STATE-FAC-CT-SW     PIC X(01).
006500         88  CRO-STATE-FAC-CT-NULL    VALUE 'Y'.
006600     05  CRO-STATE-MDS-MEAN      PIC S9(6)V9(6) COMP-3.
006700     05  CRO-STATE-MDS-MEAN-SW   PIC X(01).
006800         88  CRO-STATE-MDS-MEAN-NULL  VALUE 'Y'.
006900     05  CRO-STATE-MDS-STDDEV    PIC S9(6)V9(6) COMP-3.
007000     05  CRO-STATE-MDS-SD-SW     PIC X(01).
007100         88  CRO-STATE-MDS-SD-NULL    VALUE 'Y'.
007200     05  CRO-STATE-CLM-MEAN      PIC S9(6)V9(6) COMP-3.
007300     05  CRO-STATE-CLM-MEAN-SW   PIC X(01).
007400         88  CRO-STATE-CLM-MEAN-NULL  VALUE 'Y'.
007500     05  CRO-STATE-CLM-STDDEV    PIC S9(6)V9(6) COMP-3.
007600     05  CRO-STATE-CLM-SD-SW     PIC X(01).
007700         88  CRO-STATE-CLM-SD-NULL    VALUE 'Y'.
007800     05  FILLER                  PIC X(10) VALUE SPACES.
