000100*****************************************************************
000200*  CRIDPIV  --  PIVOTED FACILITY-EXTRACT WORK LAYOUT
000300*  INTERNAL JOB-STEP-TO-JOB-STEP FILE: WRITTEN BY CRIDEDIT,
000400*  READ BY CRIDUPDT.  ONE ROW PER FACILITY X EXTRACT, CARRYING
000500*  THE 6 RAW MEASURE SCORES (MDS 410/453/407/409, CLAIMS
000600*  551/552) AND THE COMPLETENESS CALL.  TRAILER ROW CARRIES THE
000700*  ROW COUNT FOR THE USUAL READS-VS-TRAILER BALANCE CHECK.
000800*****************************************************************
000900 01  PIVOTED-WORK-REC.
001000     05  PIV-RECORD-TYPE        PIC X(01).
001100         88  PIV-IS-TRAILER     VALUE 'T'.
001200         88  PIV-IS-DETAIL      VALUE 'D'.
001300     05  PIV-CCN                PIC X(06).
001400     05  PIV-EXTRACT-ID         PIC X(06).
001500     05  PIV-EXTRACT-NUM REDEFINES PIV-EXTRACT-ID PIC 9(06).
001600     05  PIV-TRAILER-COUNT REDEFINES PIV-EXTRACT-ID PIC 9(06).
001700     05  PIV-AS-OF-DATE         PIC X(10).
001800     05  PIV-STATE              PIC X(02).
001900     05  PIV-MEASURES.
002000         10  PIV-M410-SCORE     PIC S9(6)V9(6) COMP-3.
002100         10  PIV-M410-PRESENT   PIC X(01).
002200             88  PIV-M410-IS-PRESENT   VALUE 'Y'.
002300         10  PIV-M410-SUPPR     PIC X(01).
002400             88  PIV-M410-IS-SUPPR     VALUE 'Y'.
002500         10  PIV-M453-SCORE     PIC S9(6)V9(6) COMP-3.
002600         10  PIV-M453-PRESENT   PIC X(01).
002700             88  PIV-M453-IS-PRESENT   VALUE 'Y'.
002800         10  PIV-M453-SUPPR     PIC X(01).
002900             88  PIV-M453-IS-SUPPR     VALUE 'Y'.
003000         10  PIV-M407-SCORE     PIC S9(6)V9(6) COMP-3.
003100         10  PIV-M407-PRESENT   PIC X(01).
003200             88  PIV-M407-IS-PRESENT   VALUE 'Y'.
003300         10  PIV-M407-SUPPR     PIC X(01).
003400             88  PIV-M407-IS-SUPPR     VALUE 'Y'.
003500         10  PIV-M409-SCORE     PIC S9(6)V9(6) COMP-3.
003600         10  PIV-M409-PRESENT   PIC X(01).
003700             88  PIV-M409-IS-PRESENT   VALUE 'Y'.
003800         10  PIV-M409-SUPPR     PIC X(01).
003900             88  PIV-M409-IS-SUPPR     VALUE 'Y'.
004000         10  PIV-M551-SCORE     PIC S9(6)V9(6) COMP-3.
004100         10  PIV-M551-PRESENT   PIC X(01).
004200             88  PIV-M551-IS-PRESENT   VALUE 'Y'.
004300         10  PIV-M551-SUPPR     PIC X(01).
004400             88  PIV-M551-IS-SUPPR     VALUE 'Y'.
004500         10  PIV-M552-SCORE     PIC S9(6)V9(6) COMP-3.
004600         10  PIV-M552-PRESENT   PIC X(01).
004700             88  PIV-M552-IS-PRESENT   VALUE 'Y'.
004800         10  PIV-M552-SUPPR     PIC X(01).
004900             88  PIV-M552-IS-SUPPR     VALUE 'Y'.
005000     05  PIV-COMPLETE-SW        PIC X(01).
005100         88  PIV-IS-COMPLETE    VALUE 'Y'.
005200     05  PIV-MEASURES-PRESENT   PIC 9(01).
005300     05  PIV-MEASURES-SUPPR     PIC 9(01).
005400     05  PIV-COMPLETENESS-PCT   PIC 9(03)V99.
005500     05  FILLER                 PIC X(06) VALUE SPACES.
