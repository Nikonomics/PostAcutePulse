000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  CRIDLIST.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 02/14/88.
000700 DATE-COMPILED. 02/14/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          THIRD AND LAST STEP OF THE CRID-MATERIALIZE/VALIDATE
001300*          PIPELINE.  READS THE FINISHED CRIDOUT FILE END TO END
001400*          AND PRINTS THE EIGHT-SECTION VALIDATION REPORT THAT
001500*          QUALITY REVIEW SIGNS OFF ON BEFORE CRID IS RELEASED.
001600*
001700*          PASS 1 (100-ACCUMULATE) BUILDS EVERY STATISTIC THE
001800*          REPORT NEEDS WHILE CRIDOUT IS BEING READ ONCE --
001900*          TOTALS, THE SORTED NON-NULL CRID TABLE FOR PERCENTILE
002000*          WORK, FLAG FREQUENCIES, COMPLETENESS BUCKETS, NULL-
002100*          CRID REASON COUNTS AND PER-EXTRACT COVERAGE.  A SHORT
002200*          SECOND PASS (150-TOP10-PASS) RE-READS CRIDOUT ONLY
002300*          FOR THE LATEST EXTRACT, SINCE THE TOP-10 LIST CANNOT
002400*          BE BUILT UNTIL PASS 1 HAS ESTABLISHED WHICH EXTRACT
002500*          IS THE LATEST ONE.
002600*
002700*          PASS 2 (900-PRINT-REPORT) THEN WRITES THE EIGHT
002800*          NUMBERED SECTIONS FROM THE ACCUMULATED WORKING
002900*          STORAGE TABLES.  NO SORT VERB IS USED -- THE CRID
003000*          DISTRIBUTION AND TOP-10 TABLES ARE KEPT IN ASCENDING/
003100*          DESCENDING ORDER AS THEY ARE BUILT, SAME AS DALYEDIT'S
003200*          OLD IN-MEMORY EXCEPTION TABLE.
003300*
003400*CHANGE LOG.
003500*  02/14/88  JS  ORIGINAL PROGRAM - PATLIST, DAILY PATIENT
003600*                     TREATMENT AND CHARGE LISTING.
003700*  07/30/91  JS  031  ADDED EQUIPMENT CHARGE DETAIL SECTION.
003800*  10/19/98  MPK 098Y2K  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003900*                     FOUND.  SIGNED OFF FOR CERTIFICATION.
004000*  05/19/09  RO  REQ-77310  RENAMED PATLIST TO CRIDLIST.  PGM
004100*                     REPURPOSED OFF THE QUALITY-REPORTING
004200*                     DIVERGENCE PROJECT (CRID).  OLD PATIENT
004300*                     DETAIL LISTING LOGIC REMOVED.
004400*  03/08/10  RO  REQ-77311  REWRITTEN AS AN ACCUMULATE/PRINT
004500*                     TWO-PASS VALIDATION REPORT INSTEAD OF A
004600*                     DETAIL LISTING -- QUALITY REVIEW WANTS
004700*                     DISTRIBUTION STATS, NOT ROW-BY-ROW.
004800*  11/02/13  DT  REQ-90118  ADDED PER-EXTRACT COVERAGE SECTION
004900*                     AND THE LATEST-EXTRACT TOP-10 SECOND PASS.
005000*  09/08/15  DT  REQ-94417  385-CALC-SQRT ADDED HERE TOO -- NO
005100*                     SQRT FUNCTION ON THIS COMPILER.  SAME
005200*                     NEWTON APPROXIMATION AS CRIDUPDT.
005300*  04/21/17  RO  REQ-96820  MEAN-CRID SANITY WARNING LINE ADDED
005400*                     TO SECTION 2 PER QUALITY REVIEW REQUEST.
005500*  03/19/19  RO  AUD-96102  CORRECTED THE 145-ACCUM-NULL-REASON
005600*                     BANNER COMMENT -- SMALL_STATE WAS NOT
005700*                     RELIABLY SET ON INCOMPLETE ROWS UNTIL THE
005800*                     CRIDUPDT 520-GET-STATE-STATS FIX LANDED
005900*                     UNDER THE SAME TICKET.  SECTION 5 COUNTS
006000*                     RE-VALIDATED AGAINST A FRESH CRIDOUT RUN.
006100*  04/02/19  RO  AUD-96188  SECTIONS 2, 6 AND 8 WERE MOVING THE
006200*                     6-DECIMAL CRID/Z-SCORE WORKING FIELDS
006300*                     STRAIGHT INTO 4- AND 3-DECIMAL REPORT
006400*                     FIELDS -- A PLAIN MOVE TRUNCATES THE EXTRA
006500*                     DECIMAL PLACES INSTEAD OF ROUNDING THEM.
006600*                     CHANGED ALL SIX TO COMPUTE ... ROUNDED, TO
006700*                     MATCH THE ROUNDING SECTIONS 3/4/5 ALREADY
006800*                     USE FOR THEIR PERCENTAGES.
006900*  04/19/19  RO  AUD-96220  960-SECTION-5 WAS PRINTING THE FOUR
007000*                     NULL-CRID REASON COUNTS IN A HARD-CODED
007100*                     ORDER AND NEVER COMPARED THEM -- THE BANNER
007200*                     COMMENT SAID "DESCENDING BY COUNT" BUT THE
007300*                     CODE DID NOT DO THAT.  ADDED 961-RANK-REASONS
007400*                     / 962-INIT-ORDER / 963-SELECT-MAX /
007500*                     964-FIND-MAX, THE SAME SELECTION-SORT IDIOM
007600*                     945-RANK-FLAGS ALREADY USES FOR SECTION 3'S
007700*                     FLAG FREQUENCY, SCALED DOWN TO THE 4-SLOT
007800*                     REASON TABLE.  ALSO ADDED WS-RULE-LINE-REC,
007900*                     AN "=" RULE LINE WRITTEN ABOVE AND BELOW THE
008000*                     PAGE HEADER AND EVERY SECTION BANNER -- NO
008100*                     RULE LINE WAS EVER PRINTED BEFORE, EVEN
008200*                     THOUGH THE REPORT LAYOUT STANDARD CALLS FOR
008300*                     BANNER-FRAMED SECTIONS.
008400*****************************************************************
008500*
008600*          INPUT FILE   (WEIGHTS)   -  WGTOUT
008700*          INPUT FILE   (CRID)      -  CRIDOUT
008800*          OUTPUT FILE  (REPORT)    -  RPTOUT
008900*          DUMP FILE                -  SYSOUT
009000*
009100*****************************************************************
009200 ENVIRONMENT DIVISION.
009300 CONFIGURATION SECTION.
009400 SOURCE-COMPUTER. IBM-390.
009500 OBJECT-COMPUTER. IBM-390.
009600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT SYSOUT
010000     ASSIGN TO UT-S-SYSOUT
010100       ORGANIZATION IS SEQUENTIAL.
010200 
010300     SELECT WGTOUT
010400     ASSIGN TO UT-S-WGTOUT
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS WFCODE.
010700 
010800     SELECT CRIDOUT
010900     ASSIGN TO UT-S-CRIDOUT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS CFCODE.
011200 
011300     SELECT RPTOUT
011400     ASSIGN TO UT-S-RPTOUT
011500       ACCESS MODE IS SEQUENTIAL
011600       FILE STATUS IS RFCODE.
011700 DATA DIVISION.
011800 FILE SECTION.
011900 FD  SYSOUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 130 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS SYSOUT-REC.
012500 01  SYSOUT-REC  PIC X(130).
012600 
012700***** MEASURE DEFINITION / WEIGHT TABLE -- ECHOED IN SECTION 7.
012800 FD  WGTOUT
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 24 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS MEASURE-WEIGHT-REC.
013400 COPY CRIDWGT.
013500 
013600***** FINAL CRID OUTPUT -- READ WHOLESALE, TWICE, BY THIS PGM.
013700 FD  CRIDOUT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 374 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS CRID-OUTPUT-REC.
014300 COPY CRIDOUT.
014400 
014500 FD  RPTOUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 132 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RPT-REC.
015100 01  RPT-REC  PIC X(132).
015200 WORKING-STORAGE SECTION.
015300 
015400 01  FILE-STATUS-CODES.
015500     05  WFCODE                  PIC X(02).
015600         88  NO-MORE-WGT         VALUE "10".
015700     05  CFCODE                  PIC X(02).
015800         88  NO-MORE-CRO         VALUE "10".
015900     05  RFCODE                  PIC X(02).
016000         88  CODE-WRITE          VALUE SPACES.
016100     05  FILLER                  PIC X(01).
016200 
016300 01  FLAGS-AND-SWITCHES.
016400     05  MORE-WGT-SW             PIC X(01) VALUE "Y".
016500         88  NO-MORE-WGT-RECS    VALUE "N".
016600     05  MORE-CRO-SW             PIC X(01) VALUE "Y".
016700         88  NO-MORE-CRO-RECS    VALUE "N".
016800     05  WS-TOP10-PASS-SW        PIC X(01) VALUE "N".
016900         88  WS-IN-TOP10-PASS    VALUE "Y".
017000     05  FILLER                  PIC X(01).
017100 
017200 01  WS-HOLD-KEYS.
017300     05  WS-HOLD-CCN             PIC X(06) VALUE SPACES.
017400     05  FILLER                  PIC X(01).
017500 
017600***** SECTION 1 -- TOTALS.
017700 01  WS-SECTION-1-TOTALS.
017800     05  WS-TOTAL-ROWS           PIC 9(07) COMP.
017900     05  WS-DISTINCT-FAC         PIC 9(07) COMP.
018000     05  WS-ROWS-WITH-CRID       PIC 9(07) COMP.
018100     05  WS-ROWS-WITHOUT-CRID    PIC 9(07) COMP.
018200     05  WS-MIN-AS-OF-DATE       PIC X(10) VALUE "9999999999".
018300     05  WS-MAX-AS-OF-DATE       PIC X(10) VALUE "0000000000".
018400     05  FILLER                  PIC X(01).
018500 
018600***** ALTERNATE YYYY/MM/DD VIEWS OF THE HELD MIN/MAX DATES --
018700***** NOT USED FOR COMPARE, JUST FOR A READABLE DUMP IF NEEDED.
018800 01  WS-MIN-DATE-PARTS REDEFINES WS-MIN-AS-OF-DATE.
018900     05  WS-MIN-DATE-YYYY        PIC X(04).
019000     05  FILLER                 PIC X(01).
019100     05  WS-MIN-DATE-MM          PIC X(02).
019200     05  FILLER                 PIC X(01).
019300     05  WS-MIN-DATE-DD          PIC X(02).
019400 01  WS-MAX-DATE-PARTS REDEFINES WS-MAX-AS-OF-DATE.
019500     05  WS-MAX-DATE-YYYY        PIC X(04).
019600     05  FILLER                 PIC X(01).
019700     05  WS-MAX-DATE-MM          PIC X(02).
019800     05  FILLER                 PIC X(01).
019900     05  WS-MAX-DATE-DD          PIC X(02).
020000     05  FILLER                  PIC X(01).
020100 
020200***** SECTION 2 -- NON-NULL CRID DISTRIBUTION.  CRV-TABLE IS KEPT
020300***** IN ASCENDING ORDER AS ROWS ARE READ (INSERTION-SORTED),
020400***** SO NO SORT VERB OR SEPARATE SORT PASS IS NEEDED.
020500 01  WS-CRID-DISTRIBUTION.
020600     05  WS-MAX-CRV-ROWS         PIC 9(05) COMP VALUE 20000.
020700     05  CRV-COUNT               PIC 9(05) COMP VALUE ZERO.
020800     05  CRV-TABLE OCCURS 20000 TIMES
020900                        INDEXED BY CRV-IDX
021000                        PIC S9(6)V9(6) COMP-3.
021100     05  WS-CRID-SUM             PIC S9(9)V9(6) COMP-3.
021200     05  WS-CRID-SUMSQ           PIC S9(9)V9(6) COMP-3.
021300     05  WS-CRID-MEAN            PIC S9(6)V9(6) COMP-3.
021400     05  WS-CRID-VARIANCE        PIC S9(9)V9(6) COMP-3.
021500     05  WS-CRID-SAMPLE-SD       PIC S9(6)V9(6) COMP-3.
021600     05  WS-CRID-MIN             PIC S9(6)V9(6) COMP-3.
021700     05  WS-CRID-MAX             PIC S9(6)V9(6) COMP-3.
021800     05  WS-PCT-25               PIC S9(6)V9(6) COMP-3.
021900     05  WS-PCT-50               PIC S9(6)V9(6) COMP-3.
022000     05  WS-PCT-75               PIC S9(6)V9(6) COMP-3.
022100     05  WS-MEAN-WARN-SW         PIC X(01).
022200         88  WS-MEAN-OUT-OF-RANGE  VALUE "Y".
022300     05  FILLER                  PIC X(01).
022400 
022500***** SUBSCRIPT/FRACTION WORK FOR THE PERCENTILE INTERPOLATION.
022600 01  WS-PERCENTILE-WORK.
022700     05  WS-PCT-RANK             PIC S9(5)V9(6) COMP-3.
022800     05  WS-PCT-LO-SUB           PIC 9(05) COMP.
022900     05  WS-PCT-FRAC             PIC S9(1)V9(6) COMP-3.
023000     05  WS-PCT-LO-VAL           PIC S9(6)V9(6) COMP-3.
023100     05  WS-PCT-HI-VAL           PIC S9(6)V9(6) COMP-3.
023200     05  WS-PCT-SPAN             PIC S9(6)V9(6) COMP-3.
023300     05  WS-PCT-RESULT           PIC S9(6)V9(6) COMP-3.
023400     05  FILLER                  PIC X(01).
023500 
023600***** SECTION 3 -- FLAG FREQUENCY.  FIXED 9-ENTRY VOCABULARY,
023700***** NAMES LOADED OFF A LITERAL VIA REDEFINES SO THE TABLE
023800***** NEVER DRIFTS FROM THE NAMES CRIDUPDT ACTUALLY WRITES.
023900 01  WS-FLAG-NAME-LIST.
024000     05  FILLER  PIC X(22) VALUE "INCOMPLETE_MEASURES  ".
024100     05  FILLER  PIC X(22) VALUE "SMALL_STATE          ".
024200     05  FILLER  PIC X(22) VALUE "HIGH_POSITIVE_CRID   ".
024300     05  FILLER  PIC X(22) VALUE "HIGH_NEGATIVE_CRID   ".
024400     05  FILLER  PIC X(22) VALUE "EXTREME_POSITIVE_CRID".
024500     05  FILLER  PIC X(22) VALUE "EXTREME_NEGATIVE_CRID".
024600     05  FILLER  PIC X(22) VALUE "HIGH_VOLATILITY      ".
024700     05  FILLER  PIC X(22) VALUE "MDS_OUTLIER          ".
024800     05  FILLER  PIC X(22) VALUE "CLAIMS_OUTLIER       ".
024900 01  WS-FLAG-NAME-TABLE REDEFINES WS-FLAG-NAME-LIST.
025000     05  FN-NAME OCCURS 9 TIMES PIC X(22).
025100 01  WS-FLAG-COUNTS.
025200     05  FS-FLAG-COUNT OCCURS 9 TIMES PIC 9(07) COMP.
025300     05  FS-SORT-ORDER OCCURS 9 TIMES PIC 9(01) COMP.
025400     05  FS-TEMP-ORDER           PIC 9(01) COMP.
025500     05  FILLER                  PIC X(01).
025600 
025700***** SECTION 4 -- COMPLETENESS BUCKETS.
025800 01  WS-COMPLETENESS-BUCKETS.
025900     05  CB-FULL-CT              PIC 9(07) COMP.
026000     05  CB-HIGH-CT              PIC 9(07) COMP.
026100     05  CB-MID-CT               PIC 9(07) COMP.
026200     05  CB-LOW-CT               PIC 9(07) COMP.
026300     05  FILLER                  PIC X(01).
026400 
026500***** SECTION 5 -- NULL-CRID REASON COUNTS.
026600 01  WS-NULL-REASONS.
026700     05  NR-INCOMPLETE-AND-SMALL PIC 9(07) COMP.
026800     05  NR-INCOMPLETE-ONLY      PIC 9(07) COMP.
026900     05  NR-SMALL-ONLY           PIC 9(07) COMP.
027000     05  NR-OTHER                PIC 9(07) COMP.
027100     05  FILLER                  PIC X(01).
027200***** SAME FOUR COUNTS, TABLE VIEW -- LETS 961-RANK-REASONS SORT
027300***** THEM DESCENDING THE SAME WAY 945-RANK-FLAGS SORTS THE NINE
027400***** FLAG COUNTS IN SECTION 3, INSTEAD OF PRINTING A HARD-CODED
027500***** ORDER.
027600 01  WS-NULL-REASON-TABLE REDEFINES WS-NULL-REASONS.
027700     05  NR-COUNT OCCURS 4 TIMES PIC 9(07) COMP.
027800     05  FILLER                  PIC X(01).
027900
028000***** NAMES FOR THE FOUR CATEGORIES, IN THE SAME FIXED ORDER AS
028100***** THE COUNTERS ABOVE SO NR-NAME(N) ALWAYS LABELS NR-COUNT(N).
028200 01  WS-NULL-REASON-NAME-LIST.
028300     05  FILLER  PIC X(28) VALUE "INCOMPLETE AND SMALL STATE  ".
028400     05  FILLER  PIC X(28) VALUE "INCOMPLETE ONLY             ".
028500     05  FILLER  PIC X(28) VALUE "SMALL STATE ONLY            ".
028600     05  FILLER  PIC X(28) VALUE "OTHER                       ".
028700 01  WS-NULL-REASON-NAMES REDEFINES WS-NULL-REASON-NAME-LIST.
028800     05  NR-NAME OCCURS 4 TIMES PIC X(28).
028900***** SORT-ORDER TABLE FOR THE SELECTION SORT -- NR-SORT-ORDER(1)
029000***** ENDS UP HOLDING THE REASON SLOT WITH THE HIGHEST COUNT.
029100 01  WS-NULL-REASON-SORT.
029200     05  NR-SORT-ORDER OCCURS 4 TIMES PIC 9(01) COMP.
029300     05  NR-TEMP-ORDER           PIC 9(01) COMP.
029400     05  FILLER                  PIC X(01).
029500
029600***** SECTION 6 -- PER-EXTRACT COVERAGE.  SEARCHED/INSERTED BY
029700***** EXTRACT NUMBER, SAME LINEAR-SEARCH IDIOM AS THE WEIGHT
029800***** TABLE SEARCH IN CRIDEDIT/CRIDUPDT.
029900 01  WS-EXTRACT-STATS.
030000     05  EXS-COUNT               PIC 9(03) COMP VALUE ZERO.
030100     05  WS-MAX-EXTRACT-ROWS     PIC 9(03) COMP VALUE 240.
030200     05  EXS-MAX-EXTRACT-NUM     PIC 9(06) COMP VALUE ZERO.
030300     05  EXS-ROW OCCURS 240 TIMES INDEXED BY EXS-IDX.
030400         10  EXS-EXTRACT-NUM     PIC 9(06) COMP.
030500         10  EXS-FAC-COUNT       PIC 9(05) COMP.
030600         10  EXS-ROWS-WITH-CRID  PIC 9(05) COMP.
030700         10  EXS-CRID-SUM        PIC S9(7)V9(6) COMP-3.
030800         10  EXS-CRID-AVG        PIC S9(6)V9(6) COMP-3.
030900     05  FILLER                  PIC X(01).
031000 
031100***** SECTION 7 -- WEIGHT TABLE ECHO (SAME LAYOUT CRIDEDIT AND
031200***** CRIDUPDT LOAD FROM WGTOUT).
031300 01  WS-WEIGHT-TABLE.
031400     05  WGT-ROWS-LOADED         PIC 9(01) COMP VALUE ZERO.
031500     05  WGT-ROW OCCURS 6 TIMES INDEXED BY WGT-IDX.
031600         10  WGT-ROW-CODE        PIC X(03).
031700         10  WGT-ROW-COMPONENT   PIC X(06).
031800         10  WGT-ROW-VALUE       PIC S9(1)V9(6) COMP-3.
031900         10  WGT-ROW-USED        PIC X(01).
032000     05  FILLER                  PIC X(01).
032100 
032200***** SECTION 8 -- TOP 10 HIGHEST CRID IN THE LATEST EXTRACT.
032300***** INSERTION-SORTED DESCENDING AS BUILT IN THE SECOND PASS.
032400 01  WS-TOP10-TABLE.
032500     05  T10-COUNT               PIC 9(02) COMP VALUE ZERO.
032600     05  T10-ROW OCCURS 10 TIMES INDEXED BY T10-IDX.
032700         10  T10-CCN             PIC X(06).
032800         10  T10-STATE           PIC X(02).
032900         10  T10-CRID            PIC S9(6)V9(6) COMP-3.
033000         10  T10-MDS-Z           PIC S9(6)V9(6) COMP-3.
033100         10  T10-CLM-Z           PIC S9(6)V9(6) COMP-3.
033200         10  T10-COMPLETENESS-PCT PIC 9(03)V99.
033300     05  FILLER                  PIC X(01).
033400 
033500***** NEWTON-APPROXIMATION SQUARE ROOT WORK -- SAME ALGORITHM
033600***** AS CRIDUPDT 385-CALC-SQRT.  NO SQRT FUNCTION AVAILABLE.
033700 01  WS-SQRT-WORK-AREA.
033800     05  SQRT-INPUT              PIC S9(9)V9(6) COMP-3.
033900     05  SQRT-GUESS              PIC S9(9)V9(6) COMP-3.
034000     05  SQRT-NEXT-GUESS         PIC S9(9)V9(6) COMP-3.
034100     05  SQRT-RESULT             PIC S9(9)V9(6) COMP-3.
034200     05  SQRT-ITER               PIC 9(02) COMP.
034300     05  FILLER                  PIC X(01).
034400 
034500***** MISC WORK AREAS.
034600 01  WS-MISC-WORK.
034700     05  WS-COMPLETE-SW          PIC X(01).
034800         88  WS-ROW-IS-COMPLETE  VALUE "Y".
034900     05  WS-SMALL-STATE-SW       PIC X(01).
035000         88  WS-ROW-IS-SMALL-STATE  VALUE "Y".
035100     05  WS-SUB                  PIC 9(05) COMP.
035200     05  WS-SUB2                 PIC 9(05) COMP.
035300     05  WS-SHIFT-SUB            PIC 9(05) COMP.
035400     05  WS-CRV-SWAP             PIC S9(6)V9(6) COMP-3.
035500     05  WS-T10-SWAP-CCN         PIC X(06).
035600     05  WS-T10-SWAP-STATE       PIC X(02).
035700     05  WS-LINE-COUNT           PIC 9(03) COMP VALUE ZERO.
035800     05  WS-PAGE-COUNT           PIC 9(03) COMP VALUE ZERO.
035900     05  FILLER                  PIC X(01).
036000 
036100 COPY ABENDREC.
036200 
036300***** PRINT-LINE LAYOUTS -- ONE NAMED RECORD PER REPORT LINE ROLE
036400***** SAME HABIT AS THE OLD PATLIST DETAIL/HEADER LINES.
036500 01  WS-HDR-REC.
036600     05  FILLER                  PIC X(01) VALUE SPACE.
036700     05  HDR-TITLE                PIC X(50)
036800              VALUE "CRID VALIDATION REPORT".
036900     05  FILLER                  PIC X(10) VALUE SPACES.
037000     05  HDR-LIT-PAGE             PIC X(05) VALUE "PAGE ".
037100     05  HDR-PAGE                 PIC ZZ9.
037200     05  FILLER                  PIC X(63) VALUE SPACES.
037300 
037400 01  WS-SECTION-HDR-REC.
037500     05  FILLER                  PIC X(01) VALUE SPACE.
037600     05  SHR-TITLE                PIC X(80).
037700     05  FILLER                  PIC X(51) VALUE SPACES.
037800
037900***** "=" RULE LINE -- FRAMES THE PAGE HEADER AND EVERY SECTION
038000***** BANNER, TOP AND BOTTOM, PER THE REPORT LAYOUT STANDARD.
038100 01  WS-RULE-LINE-REC.
038200     05  FILLER                  PIC X(01) VALUE SPACE.
038300     05  FILLER                  PIC X(80) VALUE ALL "=".
038400     05  FILLER                  PIC X(51) VALUE SPACES.
038500
038600***** GENERIC LABEL + TWO VALUES, SECTIONS 1, 3, 4, 5.
038700 01  WS-LABEL-LINE.
038800     05  FILLER                  PIC X(03) VALUE SPACES.
038900     05  LBL-TEXT                 PIC X(38).
039000     05  FILLER                  PIC X(02) VALUE SPACES.
039100     05  LBL-COUNT                PIC ZZZ,ZZZ,ZZ9.
039200     05  FILLER                  PIC X(02) VALUE SPACES.
039300     05  LBL-PCT                  PIC ZZ9.99.
039400     05  FILLER                  PIC X(01) VALUE "%".
039500     05  FILLER                  PIC X(75) VALUE SPACES.
039600 
039700***** SECTION 2 -- ONE LABEL, ONE 4-DECIMAL VALUE.
039800 01  WS-DIST-STAT-LINE.
039900     05  FILLER                  PIC X(03) VALUE SPACES.
040000     05  DSL-TEXT                 PIC X(38).
040100     05  FILLER                  PIC X(02) VALUE SPACES.
040200     05  DSL-VALUE                PIC -(4)9.9999.
040300     05  FILLER                  PIC X(81) VALUE SPACES.
040400 
040500***** SECTION 6 -- PER-EXTRACT COVERAGE ROW.
040600 01  WS-EXTRACT-LINE.
040700     05  FILLER                  PIC X(03) VALUE SPACES.
040800     05  EXL-EXTRACT              PIC X(06).
040900     05  FILLER                  PIC X(04) VALUE SPACES.
041000     05  EXL-FACILITIES           PIC ZZ,ZZ9.
041100     05  FILLER                  PIC X(04) VALUE SPACES.
041200     05  EXL-ROWS-WITH-CRID       PIC ZZ,ZZ9.
041300     05  FILLER                  PIC X(04) VALUE SPACES.
041400     05  EXL-AVG-CRID             PIC -(4)9.9999.
041500     05  FILLER                  PIC X(83) VALUE SPACES.
041600 
041700***** SECTION 6 -- ELLIPSIS FILLER WHEN MORE THAN 10 EXTRACTS.
041800 01  WS-ELLIPSIS-LINE.
041900     05  FILLER                  PIC X(03) VALUE SPACES.
042000     05  ELL-TEXT                 PIC X(10) VALUE "   . . .".
042100     05  FILLER                  PIC X(119) VALUE SPACES.
042200 
042300***** SECTION 7 -- WEIGHT ECHO ROW.
042400 01  WS-WEIGHT-LINE.
042500     05  FILLER                  PIC X(03) VALUE SPACES.
042600     05  WL-COMPONENT             PIC X(06).
042700     05  FILLER                  PIC X(02) VALUE SPACES.
042800     05  WL-CODE                  PIC X(03).
042900     05  FILLER                  PIC X(04) VALUE SPACES.
043000     05  WL-WEIGHT                PIC -9.999999.
043100     05  FILLER                  PIC X(02) VALUE SPACES.
043200     05  WL-USED                  PIC X(07).
043300     05  FILLER                  PIC X(103) VALUE SPACES.
043400 
043500***** SECTION 8 -- TOP-10 DETAIL ROW.
043600 01  WS-TOP10-LINE.
043700     05  FILLER                  PIC X(02) VALUE SPACES.
043800     05  T10L-RANK                PIC Z9.
043900     05  FILLER                  PIC X(02) VALUE SPACES.
044000     05  T10L-CCN                 PIC X(06).
044100     05  FILLER                  PIC X(02) VALUE SPACES.
044200     05  T10L-STATE               PIC X(02).
044300     05  FILLER                  PIC X(02) VALUE SPACES.
044400     05  T10L-CRID                PIC -(3)9.999.
044500     05  FILLER                  PIC X(02) VALUE SPACES.
044600     05  T10L-MDS-Z                PIC -(3)9.999.
044700     05  FILLER                  PIC X(02) VALUE SPACES.
044800     05  T10L-CLM-Z                PIC -(3)9.999.
044900     05  FILLER                  PIC X(02) VALUE SPACES.
045000     05  T10L-COMPLETENESS        PIC ZZ9.99.
045100     05  FILLER                  PIC X(01) VALUE "%".
045200     05  FILLER                  PIC X(72) VALUE SPACES.
045300 
045400***** SECTION 1 DATE-RANGE ROW -- LABEL PLUS RAW X(10) DATE.
045500 01  WS-DATE-LINE.
045600     05  FILLER                  PIC X(03) VALUE SPACES.
045700     05  DTL-TEXT                 PIC X(38).
045800     05  FILLER                  PIC X(02) VALUE SPACES.
045900     05  DTL-DATE                 PIC X(10).
046000     05  FILLER                  PIC X(79) VALUE SPACES.
046100 PROCEDURE DIVISION.
046200 000-MAINLINE.
046300     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
046400     PERFORM 100-ACCUMULATE THRU 100-EXIT
046500             UNTIL NO-MORE-CRO-RECS OR CRO-IS-TRAILER.
046600     PERFORM 150-TOP10-HOUSEKEEPING THRU 150-EXIT.
046700     PERFORM 160-TOP10-PASS THRU 160-EXIT
046800             UNTIL NO-MORE-CRO-RECS OR CRO-IS-TRAILER.
046900     PERFORM 900-PRINT-REPORT THRU 900-EXIT.
047000     PERFORM 999-CLEANUP THRU 999-EXIT.
047100     GOBACK.
047200 
047300 050-HOUSEKEEPING.
047400     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
047500     OPEN INPUT WGTOUT, CRIDOUT.
047600     OPEN OUTPUT RPTOUT.
047700     PERFORM 070-LOAD-WEIGHT-ROW THRU 070-EXIT
047800             UNTIL NO-MORE-WGT-RECS.
047900     IF WGT-ROWS-LOADED NOT = 6
048000         MOVE "WEIGHT TABLE ROW COUNT" TO ABEND-REASON
048100         MOVE 6             TO EXPECTED-VAL
048200         MOVE WGT-ROWS-LOADED TO ACTUAL-VAL
048300         GO TO 1000-ABEND-RTN.
048400     CLOSE WGTOUT.
048500     PERFORM 900-READ-CRIDOUT THRU 900-CRO-EXIT.
048600 050-EXIT.
048700     EXIT.
048800 
048900 070-LOAD-WEIGHT-ROW.
049000     MOVE "070-LOAD-WEIGHT-ROW" TO PARA-NAME.
049100     READ WGTOUT
049200         AT END MOVE "N" TO MORE-WGT-SW
049300         GO TO 070-EXIT.
049400     ADD +1 TO WGT-ROWS-LOADED.
049500     IF WGT-ROWS-LOADED > 6
049600         MOVE "TOO MANY WEIGHT ROWS" TO ABEND-REASON
049700         GO TO 1000-ABEND-RTN.
049800     SET WGT-IDX TO WGT-ROWS-LOADED.
049900     MOVE MWT-MEASURE-CODE    TO WGT-ROW-CODE(WGT-IDX).
050000     MOVE MWT-CRID-COMPONENT  TO WGT-ROW-COMPONENT(WGT-IDX).
050100     MOVE MWT-CRID-WEIGHT     TO WGT-ROW-VALUE(WGT-IDX).
050200     MOVE MWT-USED-IN-CRID    TO WGT-ROW-USED(WGT-IDX).
050300 070-EXIT.
050400     EXIT.
050500 
050600***** PASS 1 -- ONE DETAIL ROW OF CRIDOUT.  DISPATCHES TO EVERY
050700***** SECTION'S ACCUMULATOR, THEN READS THE NEXT ROW.
050800 100-ACCUMULATE.
050900     MOVE "100-ACCUMULATE" TO PARA-NAME.
051000     PERFORM 110-ACCUM-TOTALS THRU 110-EXIT.
051100     IF NOT CRO-CRID-NULL
051200         PERFORM 120-ACCUM-DISTRIBUTION THRU 120-EXIT.
051300     PERFORM 130-ACCUM-FLAGS THRU 130-EXIT.
051400     PERFORM 140-ACCUM-COMPLETENESS THRU 140-EXIT.
051500     IF CRO-CRID-NULL
051600         PERFORM 145-ACCUM-NULL-REASON THRU 145-EXIT.
051700     PERFORM 148-ACCUM-EXTRACT THRU 148-EXIT.
051800     PERFORM 900-READ-CRIDOUT THRU 900-CRO-EXIT.
051900 100-EXIT.
052000     EXIT.
052100 
052200 110-ACCUM-TOTALS.
052300     MOVE "110-ACCUM-TOTALS" TO PARA-NAME.
052400     ADD +1 TO WS-TOTAL-ROWS.
052500     IF CRO-CCN NOT = WS-HOLD-CCN
052600         ADD +1 TO WS-DISTINCT-FAC
052700         MOVE CRO-CCN TO WS-HOLD-CCN.
052800     IF CRO-AS-OF-DATE < WS-MIN-AS-OF-DATE
052900         MOVE CRO-AS-OF-DATE TO WS-MIN-AS-OF-DATE.
053000     IF CRO-AS-OF-DATE > WS-MAX-AS-OF-DATE
053100         MOVE CRO-AS-OF-DATE TO WS-MAX-AS-OF-DATE.
053200     IF CRO-CRID-NULL
053300         ADD +1 TO WS-ROWS-WITHOUT-CRID
053400     ELSE
053500         ADD +1 TO WS-ROWS-WITH-CRID.
053600 110-EXIT.
053700     EXIT.
053800 
053900***** ACCUMULATES SUM/SUMSQ AND INSERTION-SORTS THE VALUE INTO
054000***** CRV-TABLE FOR THE PERCENTILE WORK IN SECTION 2.
054100 120-ACCUM-DISTRIBUTION.
054200     MOVE "120-ACCUM-DISTRIBUTION" TO PARA-NAME.
054300     ADD CRO-CRID-VALUE TO WS-CRID-SUM.
054400     COMPUTE WS-CRID-SUMSQ = WS-CRID-SUMSQ
054500           + (CRO-CRID-VALUE * CRO-CRID-VALUE).
054600     ADD +1 TO CRV-COUNT.
054700     IF CRV-COUNT > WS-MAX-CRV-ROWS
054800         MOVE "CRID DISTRIBUTION TABLE FULL" TO ABEND-REASON
054900         GO TO 1000-ABEND-RTN.
055000     SET CRV-IDX TO CRV-COUNT.
055100     MOVE CRO-CRID-VALUE TO CRV-TABLE(CRV-IDX).
055200     PERFORM 124-BUBBLE-UP THRU 124-EXIT
055300             UNTIL CRV-IDX = 1.
055400 120-EXIT.
055500     EXIT.
055600 
055700 124-BUBBLE-UP.
055800     MOVE "124-BUBBLE-UP" TO PARA-NAME.
055900     IF CRV-TABLE(CRV-IDX) >= CRV-TABLE(CRV-IDX - 1)
056000         SET CRV-IDX TO 1
056100     ELSE
056200         MOVE CRV-TABLE(CRV-IDX)     TO WS-CRV-SWAP
056300         MOVE CRV-TABLE(CRV-IDX - 1) TO CRV-TABLE(CRV-IDX)
056400         MOVE WS-CRV-SWAP            TO CRV-TABLE(CRV-IDX - 1)
056500         SET CRV-IDX DOWN BY 1.
056600 124-EXIT.
056700     EXIT.
056800 
056900***** MATCHES EACH NON-BLANK FLAG SLOT AGAINST THE FIXED 9-ENTRY
057000***** VOCABULARY AND BUMPS ITS FREQUENCY COUNTER.
057100 130-ACCUM-FLAGS.
057200     MOVE "130-ACCUM-FLAGS" TO PARA-NAME.
057300     PERFORM 132-ACCUM-ONE-FLAG-SLOT THRU 132-EXIT
057400             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
057500 130-EXIT.
057600     EXIT.
057700 
057800 132-ACCUM-ONE-FLAG-SLOT.
057900     IF CRO-FLAG(WS-SUB) NOT = SPACES
058000         PERFORM 134-MATCH-FLAG-NAME THRU 134-EXIT
058100             VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 9.
058200 132-EXIT.
058300     EXIT.
058400 
058500 134-MATCH-FLAG-NAME.
058600     IF CRO-FLAG(WS-SUB) = FN-NAME(WS-SUB2)
058700         ADD +1 TO FS-FLAG-COUNT(WS-SUB2).
058800 134-EXIT.
058900     EXIT.
059000 
059100 140-ACCUM-COMPLETENESS.
059200     MOVE "140-ACCUM-COMPLETENESS" TO PARA-NAME.
059300     IF CRO-COMPLETENESS-PCT = 100
059400         ADD +1 TO CB-FULL-CT
059500     ELSE
059600         IF CRO-COMPLETENESS-PCT >= 83
059700             ADD +1 TO CB-HIGH-CT
059800         ELSE
059900             IF CRO-COMPLETENESS-PCT >= 67
060000                 ADD +1 TO CB-MID-CT
060100             ELSE
060200                 ADD +1 TO CB-LOW-CT.
060300 140-EXIT.
060400     EXIT.
060500 
060600***** INCOMPLETE IS JUDGED OFF CRO-MEASURES-PRESENT DIRECTLY (SEE
060700***** BELOW); SMALL-STATE OFF THE SMALL_STATE FLAG.  AUD-96102
060800***** FIXED CRIDUPDT 520-GET-STATE-STATS TO RUN FOR EVERY PASS 2
060900***** ROW, NOT JUST COMPLETE ONES, SO SMALL_STATE NOW REFLECTS
061000***** THIS ROW'S OWN STATE/EXTRACT WHETHER THE ROW IS NULL OR
061100***** NOT -- BEFORE THAT FIX IT COULD CARRY OVER FROM WHATEVER
061200***** ROW CAME BEFORE IT, AND THIS SECTION'S COUNTS WERE NOT
061300***** TRUSTWORTHY.
061400 145-ACCUM-NULL-REASON.
061500     MOVE "145-ACCUM-NULL-REASON" TO PARA-NAME.
061600     SET WS-ROW-IS-COMPLETE TO FALSE.
061700     SET WS-ROW-IS-SMALL-STATE TO FALSE.
061800     PERFORM 146-TEST-NULL-REASON-FLAGS THRU 146-EXIT
061900             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
062000     IF CRO-MEASURES-PRESENT < 6
062100         IF WS-ROW-IS-SMALL-STATE
062200             ADD +1 TO NR-INCOMPLETE-AND-SMALL
062300         ELSE
062400             ADD +1 TO NR-INCOMPLETE-ONLY
062500     ELSE
062600         IF WS-ROW-IS-SMALL-STATE
062700             ADD +1 TO NR-SMALL-ONLY
062800         ELSE
062900             ADD +1 TO NR-OTHER.
063000 145-EXIT.
063100     EXIT.
063200 
063300 146-TEST-NULL-REASON-FLAGS.
063400     IF CRO-FLAG(WS-SUB) = "SMALL_STATE"
063500         SET WS-ROW-IS-SMALL-STATE TO TRUE.
063600 146-EXIT.
063700     EXIT.
063800 
063900***** EXTRACT COVERAGE TABLE -- LINEAR SEARCH/INSERT BY EXTRACT
064000***** NUMBER, SAME IDIOM AS THE WEIGHT ROW SEARCH ELSEWHERE.
064100 148-ACCUM-EXTRACT.
064200     MOVE "148-ACCUM-EXTRACT" TO PARA-NAME.
064300     MOVE ZERO TO WS-SUB.
064400     PERFORM 149-FIND-EXTRACT-ROW THRU 149-EXIT
064500             VARYING EXS-IDX FROM 1 BY 1
064600             UNTIL EXS-IDX > EXS-COUNT.
064700     IF WS-SUB NOT = ZERO
064800         SET EXS-IDX TO WS-SUB
064900         GO TO 148-ACCUM-COMMON.
065000     ADD +1 TO EXS-COUNT.
065100     IF EXS-COUNT > WS-MAX-EXTRACT-ROWS
065200         MOVE "EXTRACT STATS TABLE FULL" TO ABEND-REASON
065300         GO TO 1000-ABEND-RTN.
065400     SET EXS-IDX TO EXS-COUNT.
065500     MOVE CRO-EXTRACT-NUM TO EXS-EXTRACT-NUM(EXS-IDX).
065600     MOVE ZERO TO EXS-FAC-COUNT(EXS-IDX).
065700     MOVE ZERO TO EXS-ROWS-WITH-CRID(EXS-IDX).
065800     MOVE ZERO TO EXS-CRID-SUM(EXS-IDX).
065900 148-ACCUM-COMMON.
066000     ADD +1 TO EXS-FAC-COUNT(EXS-IDX).
066100     IF NOT CRO-CRID-NULL
066200         ADD +1 TO EXS-ROWS-WITH-CRID(EXS-IDX)
066300         ADD CRO-CRID-VALUE TO EXS-CRID-SUM(EXS-IDX).
066400     IF CRO-EXTRACT-NUM > EXS-MAX-EXTRACT-NUM
066500         MOVE CRO-EXTRACT-NUM TO EXS-MAX-EXTRACT-NUM.
066600 148-EXIT.
066700     EXIT.
066800 
066900 149-FIND-EXTRACT-ROW.
067000     IF WS-SUB = ZERO
067100         AND EXS-EXTRACT-NUM(EXS-IDX) = CRO-EXTRACT-NUM
067200             MOVE EXS-IDX TO WS-SUB.
067300 149-EXIT.
067400     EXIT.
067500 
067600***** SECOND PASS HOUSEKEEPING -- CLOSE/REOPEN CRIDOUT AND PRIME
067700***** THE FIRST READ, NOW THAT THE LATEST EXTRACT IS KNOWN.
067800 150-TOP10-HOUSEKEEPING.
067900     MOVE "150-TOP10-HOUSEKEEPING" TO PARA-NAME.
068000     CLOSE CRIDOUT.
068100     OPEN INPUT CRIDOUT.
068200     SET WS-IN-TOP10-PASS TO TRUE.
068300     MOVE "Y" TO MORE-CRO-SW.
068400     PERFORM 900-READ-CRIDOUT THRU 900-CRO-EXIT.
068500 150-EXIT.
068600     EXIT.
068700 
068800 160-TOP10-PASS.
068900     MOVE "160-TOP10-PASS" TO PARA-NAME.
069000     IF CRO-EXTRACT-NUM = EXS-MAX-EXTRACT-NUM
069100         AND NOT CRO-CRID-NULL
069200             PERFORM 165-INSERT-TOP10 THRU 165-EXIT.
069300     PERFORM 900-READ-CRIDOUT THRU 900-CRO-EXIT.
069400 160-EXIT.
069500     EXIT.
069600 
069700***** KEEPS T10-ROW DESCENDING BY CRID, AT MOST 10 DEEP.  A NEW
069800***** VALUE THAT DOESN'T MAKE THE TOP 10 IS SIMPLY DROPPED.
069900 165-INSERT-TOP10.
070000     MOVE "165-INSERT-TOP10" TO PARA-NAME.
070100     IF T10-COUNT = 10 AND CRO-CRID-VALUE <= T10-CRID(10)
070200         GO TO 165-EXIT.
070300     IF T10-COUNT < 10
070400         ADD +1 TO T10-COUNT.
070500     SET T10-IDX TO T10-COUNT.
070600     MOVE CRO-CCN               TO T10-CCN(T10-IDX).
070700     MOVE CRO-STATE             TO T10-STATE(T10-IDX).
070800     MOVE CRO-CRID-VALUE        TO T10-CRID(T10-IDX).
070900     MOVE CRO-MDS-Z-SCORE       TO T10-MDS-Z(T10-IDX).
071000     MOVE CRO-CLAIMS-Z-SCORE    TO T10-CLM-Z(T10-IDX).
071100     MOVE CRO-COMPLETENESS-PCT TO T10-COMPLETENESS-PCT(T10-IDX).
071200     PERFORM 167-BUBBLE-DOWN THRU 167-EXIT
071300             UNTIL T10-IDX = 1.
071400 165-EXIT.
071500     EXIT.
071600 
071700 167-BUBBLE-DOWN.
071800     IF T10-CRID(T10-IDX) <= T10-CRID(T10-IDX - 1)
071900         SET T10-IDX TO 1
072000     ELSE
072100         MOVE T10-CCN(T10-IDX)         TO WS-T10-SWAP-CCN
072200         MOVE T10-CCN(T10-IDX - 1)     TO T10-CCN(T10-IDX)
072300         MOVE WS-T10-SWAP-CCN          TO T10-CCN(T10-IDX - 1)
072400         MOVE T10-STATE(T10-IDX)       TO WS-T10-SWAP-STATE
072500         MOVE T10-STATE(T10-IDX - 1)   TO T10-STATE(T10-IDX)
072600         MOVE WS-T10-SWAP-STATE        TO T10-STATE(T10-IDX - 1)
072700         MOVE T10-CRID(T10-IDX)        TO WS-CRV-SWAP
072800         MOVE T10-CRID(T10-IDX - 1)    TO T10-CRID(T10-IDX)
072900         MOVE WS-CRV-SWAP              TO T10-CRID(T10-IDX - 1)
073000         MOVE T10-MDS-Z(T10-IDX)       TO WS-CRV-SWAP
073100         MOVE T10-MDS-Z(T10-IDX - 1)   TO T10-MDS-Z(T10-IDX)
073200         MOVE WS-CRV-SWAP              TO T10-MDS-Z(T10-IDX - 1)
073300         MOVE T10-CLM-Z(T10-IDX)       TO WS-CRV-SWAP
073400         MOVE T10-CLM-Z(T10-IDX - 1)   TO T10-CLM-Z(T10-IDX)
073500         MOVE WS-CRV-SWAP              TO T10-CLM-Z(T10-IDX - 1)
073600         MOVE T10-COMPLETENESS-PCT(T10-IDX)     TO WS-CRV-SWAP
073700         MOVE T10-COMPLETENESS-PCT(T10-IDX - 1) TO
073800                                    T10-COMPLETENESS-PCT(T10-IDX)
073900         MOVE WS-CRV-SWAP  TO T10-COMPLETENESS-PCT(T10-IDX - 1)
074000         SET T10-IDX DOWN BY 1.
074100 167-EXIT.
074200     EXIT.
074300 
074400 900-READ-CRIDOUT.
074500     MOVE "900-READ-CRIDOUT" TO PARA-NAME.
074600     READ CRIDOUT
074700         AT END MOVE "N" TO MORE-CRO-SW.
074800 900-CRO-EXIT.
074900     EXIT.
075000 
075100***** NEWTON'S METHOD SQUARE ROOT -- NO SQRT INTRINSIC IN THIS
075200***** COMPILER.  SAME ITERATION AS CRIDUPDT 385/387.  SQRT-INPUT
075300***** IN, SQRT-RESULT OUT.  ZERO/NEGATIVE INPUT RETURNS ZERO.
075400 385-CALC-SQRT.
075500     MOVE "385-CALC-SQRT" TO PARA-NAME.
075600     IF SQRT-INPUT <= 0
075700         MOVE ZERO TO SQRT-RESULT
075800         GO TO 385-EXIT.
075900     MOVE SQRT-INPUT TO SQRT-GUESS.
076000     MOVE ZERO TO SQRT-ITER.
076100     PERFORM 387-SQRT-ITERATE THRU 387-EXIT
076200             VARYING SQRT-ITER FROM 1 BY 1 UNTIL SQRT-ITER > 20.
076300     MOVE SQRT-GUESS TO SQRT-RESULT.
076400 385-EXIT.
076500     EXIT.
076600 
076700 387-SQRT-ITERATE.
076800     COMPUTE SQRT-NEXT-GUESS =
076900         (SQRT-GUESS + (SQRT-INPUT / SQRT-GUESS)) / 2.
077000     MOVE SQRT-NEXT-GUESS TO SQRT-GUESS.
077100 387-EXIT.
077200     EXIT.
077300 
077400***** DISTRIBUTION STATS -- MEAN, SAMPLE (N-1) STD DEV, MIN/MAX
077500***** AND THE THREE QUARTILES, OFF THE FULLY-BUILT CRV-TABLE.
077600 310-CALC-DISTRIBUTION-STATS.
077700     MOVE "310-CALC-DISTRIBUTION-STATS" TO PARA-NAME.
077800     IF CRV-COUNT = ZERO
077900         GO TO 310-EXIT.
078000     COMPUTE WS-CRID-MEAN = WS-CRID-SUM / CRV-COUNT.
078100     MOVE CRV-TABLE(1)         TO WS-CRID-MIN.
078200     SET CRV-IDX TO CRV-COUNT.
078300     MOVE CRV-TABLE(CRV-IDX)   TO WS-CRID-MAX.
078400     IF CRV-COUNT > 1
078500         COMPUTE WS-CRID-VARIANCE =
078600             (WS-CRID-SUMSQ -
078700                 (CRV-COUNT * WS-CRID-MEAN * WS-CRID-MEAN))
078800             / (CRV-COUNT - 1)
078900         MOVE WS-CRID-VARIANCE TO SQRT-INPUT
079000         PERFORM 385-CALC-SQRT THRU 385-EXIT
079100         MOVE SQRT-RESULT TO WS-CRID-SAMPLE-SD
079200     ELSE
079300         MOVE ZERO TO WS-CRID-SAMPLE-SD.
079400     IF WS-CRID-MEAN < -0.5 OR WS-CRID-MEAN > 0.5
079500         SET WS-MEAN-OUT-OF-RANGE TO TRUE.
079600     MOVE 25 TO WS-PCT-RANK.
079700     PERFORM 320-CALC-PERCENTILE THRU 320-EXIT.
079800     MOVE WS-PCT-RESULT TO WS-PCT-25.
079900     MOVE 50 TO WS-PCT-RANK.
080000     PERFORM 320-CALC-PERCENTILE THRU 320-EXIT.
080100     MOVE WS-PCT-RESULT TO WS-PCT-50.
080200     MOVE 75 TO WS-PCT-RANK.
080300     PERFORM 320-CALC-PERCENTILE THRU 320-EXIT.
080400     MOVE WS-PCT-RESULT TO WS-PCT-75.
080500 310-EXIT.
080600     EXIT.
080700 
080800***** CONTINUOUS-PERCENTILE LINEAR INTERPOLATION OVER CRV-TABLE.
080900***** WS-PCT-RANK IN (E.G. 25, 50, 75), WS-PCT-RESULT OUT.  NO
081000***** FUNCTION INTEGER AVAILABLE -- THE COMPUTE BELOW TRUNCATES
081100***** TO WS-PCT-LO-SUB BY VIRTUE OF ITS INTEGER PICTURE CLAUSE.
081200 320-CALC-PERCENTILE.
081300     MOVE "320-CALC-PERCENTILE" TO PARA-NAME.
081400     IF CRV-COUNT = 1
081500         MOVE CRV-TABLE(1) TO WS-PCT-RESULT
081600         GO TO 320-EXIT.
081700     COMPUTE WS-PCT-LO-SUB =
081800         (WS-PCT-RANK * (CRV-COUNT - 1)) / 100.
081900     COMPUTE WS-PCT-FRAC =
082000         ((WS-PCT-RANK * (CRV-COUNT - 1)) / 100) - WS-PCT-LO-SUB.
082100     SET CRV-IDX TO WS-PCT-LO-SUB.
082200     SET CRV-IDX UP BY 1.
082300     MOVE CRV-TABLE(CRV-IDX) TO WS-PCT-LO-VAL.
082400     IF WS-PCT-LO-SUB + 1 >= CRV-COUNT
082500         MOVE WS-PCT-LO-VAL TO WS-PCT-RESULT
082600         GO TO 320-EXIT.
082700     SET CRV-IDX UP BY 1.
082800     MOVE CRV-TABLE(CRV-IDX) TO WS-PCT-HI-VAL.
082900     COMPUTE WS-PCT-SPAN = WS-PCT-HI-VAL - WS-PCT-LO-VAL.
083000     COMPUTE WS-PCT-RESULT =
083100         WS-PCT-LO-VAL + (WS-PCT-FRAC * WS-PCT-SPAN).
083200 320-EXIT.
083300     EXIT.
083400 
083500***** PASS 3 -- PAGED PRINT OF THE EIGHT NUMBERED SECTIONS.
083600 900-PRINT-REPORT.
083700     MOVE "900-PRINT-REPORT" TO PARA-NAME.
083800     MOVE ZERO TO WS-PAGE-COUNT.
083900     MOVE ZERO TO WS-LINE-COUNT.
084000     PERFORM 910-PAGE-HDR THRU 910-EXIT.
084100     PERFORM 920-SECTION-1 THRU 920-EXIT.
084200     PERFORM 930-SECTION-2 THRU 930-EXIT.
084300     PERFORM 940-SECTION-3 THRU 940-EXIT.
084400     PERFORM 950-SECTION-4 THRU 950-EXIT.
084500     PERFORM 960-SECTION-5 THRU 960-EXIT.
084600     PERFORM 970-SECTION-6 THRU 970-EXIT.
084700     PERFORM 980-SECTION-7 THRU 980-EXIT.
084800     PERFORM 990-SECTION-8 THRU 990-EXIT.
084900 900-EXIT.
085000     EXIT.
085100 
085200 910-PAGE-HDR.
085300     ADD +1 TO WS-PAGE-COUNT.
085400     MOVE WS-PAGE-COUNT TO HDR-PAGE.
085500     WRITE RPT-REC FROM WS-RULE-LINE-REC AFTER ADVANCING C01.
085600     WRITE RPT-REC FROM WS-HDR-REC AFTER ADVANCING 1 LINE.
085700     WRITE RPT-REC FROM WS-RULE-LINE-REC AFTER ADVANCING 1 LINE.
085800     MOVE 3 TO WS-LINE-COUNT.
085900 910-EXIT.
086000     EXIT.
086100
086200***** WRITES A SECTION BANNER LINE, PRE-LOADED INTO SHR-TITLE BY
086300***** THE CALLER, FRAMED ABOVE AND BELOW BY AN "=" RULE LINE,
086400***** THEN A BLANK LINE.
086500 915-SECTION-BANNER.
086600     WRITE RPT-REC FROM WS-RULE-LINE-REC AFTER ADVANCING 2 LINES.
086700     WRITE RPT-REC FROM WS-SECTION-HDR-REC
086800             AFTER ADVANCING 1 LINE.
086900     WRITE RPT-REC FROM WS-RULE-LINE-REC AFTER ADVANCING 1 LINE.
087000     ADD +4 TO WS-LINE-COUNT.
087100 915-EXIT.
087200     EXIT.
087300 
087400***** SECTION 1 -- TOTALS.
087500 920-SECTION-1.
087600     MOVE "920-SECTION-1" TO PARA-NAME.
087700     MOVE "1.  TOTALS" TO SHR-TITLE.
087800     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
087900     MOVE SPACES                   TO WS-LABEL-LINE.
088000     MOVE "TOTAL ROWS"             TO LBL-TEXT.
088100     MOVE WS-TOTAL-ROWS            TO LBL-COUNT.
088200     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
088300     MOVE "DISTINCT FACILITIES"    TO LBL-TEXT.
088400     MOVE WS-DISTINCT-FAC          TO LBL-COUNT.
088500     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
088600     MOVE "DISTINCT EXTRACTS"      TO LBL-TEXT.
088700     MOVE EXS-COUNT                TO LBL-COUNT.
088800     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
088900     MOVE "ROWS WITH CRID"         TO LBL-TEXT.
089000     MOVE WS-ROWS-WITH-CRID        TO LBL-COUNT.
089100     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
089200     MOVE "ROWS WITHOUT CRID"      TO LBL-TEXT.
089300     MOVE WS-ROWS-WITHOUT-CRID     TO LBL-COUNT.
089400     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
089500     MOVE SPACES                   TO WS-DATE-LINE.
089600     MOVE "MIN AS-OF DATE"         TO DTL-TEXT.
089700     MOVE WS-MIN-AS-OF-DATE        TO DTL-DATE.
089800     WRITE RPT-REC FROM WS-DATE-LINE AFTER ADVANCING 1 LINE.
089900     MOVE "MAX AS-OF DATE"         TO DTL-TEXT.
090000     MOVE WS-MAX-AS-OF-DATE        TO DTL-DATE.
090100     WRITE RPT-REC FROM WS-DATE-LINE AFTER ADVANCING 1 LINE.
090200     ADD +7 TO WS-LINE-COUNT.
090300 920-EXIT.
090400     EXIT.
090500 
090600***** SECTION 2 -- NON-NULL CRID DISTRIBUTION.
090700***** DSL-VALUE IS 4 DECIMALS, ONE PLACE NARROWER THAN THE
090800***** COMP-3 SOURCE FIELDS -- COMPUTE ... ROUNDED INTO IT, A
090900***** PLAIN MOVE WOULD JUST TRUNCATE THE 6TH DECIMAL OFF.
091000 930-SECTION-2.
091100     MOVE "930-SECTION-2" TO PARA-NAME.
091200     PERFORM 310-CALC-DISTRIBUTION-STATS THRU 310-EXIT.
091300     MOVE "2.  CRID DISTRIBUTION (NON-NULL ROWS)" TO SHR-TITLE.
091400     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
091500     MOVE SPACES                   TO WS-DIST-STAT-LINE.
091600     MOVE "MEAN"                   TO DSL-TEXT.
091700     COMPUTE DSL-VALUE ROUNDED = WS-CRID-MEAN.
091800     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
091900     MOVE "SAMPLE STD DEV"         TO DSL-TEXT.
092000     COMPUTE DSL-VALUE ROUNDED = WS-CRID-SAMPLE-SD.
092100     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
092200     MOVE "MINIMUM"                TO DSL-TEXT.
092300     COMPUTE DSL-VALUE ROUNDED = WS-CRID-MIN.
092400     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
092500     MOVE "MAXIMUM"                TO DSL-TEXT.
092600     COMPUTE DSL-VALUE ROUNDED = WS-CRID-MAX.
092700     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
092800     MOVE "25TH PERCENTILE"        TO DSL-TEXT.
092900     COMPUTE DSL-VALUE ROUNDED = WS-PCT-25.
093000     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
093100     MOVE "50TH PERCENTILE"        TO DSL-TEXT.
093200     COMPUTE DSL-VALUE ROUNDED = WS-PCT-50.
093300     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
093400     MOVE "75TH PERCENTILE"        TO DSL-TEXT.
093500     COMPUTE DSL-VALUE ROUNDED = WS-PCT-75.
093600     WRITE RPT-REC FROM WS-DIST-STAT-LINE AFTER ADVANCING 1 LINE.
093700     ADD +7 TO WS-LINE-COUNT.
093800     IF WS-MEAN-OUT-OF-RANGE
093900         MOVE SPACES TO WS-DIST-STAT-LINE
094000         MOVE "*** WARNING - MEAN CRID OUT OF +/- 0.5 RANGE ***"
094100                                        TO DSL-TEXT
094200         WRITE RPT-REC FROM WS-DIST-STAT-LINE
094300                 AFTER ADVANCING 1 LINE
094400         ADD +1 TO WS-LINE-COUNT.
094500 930-EXIT.
094600     EXIT.
094700 
094800***** SECTION 3 -- FLAG FREQUENCY, DESCENDING BY COUNT.  THE
094900***** ORDERING TABLE IS FILLED BY A SMALL SELECTION SORT OVER
095000***** THE 9 SLOTS -- NOT WORTH INSERTION-SORT-ON-READ SINCE
095100***** THE WHOLE VOCABULARY IS ONLY NINE ENTRIES LONG.
095200 940-SECTION-3.
095300     MOVE "940-SECTION-3" TO PARA-NAME.
095400     PERFORM 945-RANK-FLAGS THRU 945-EXIT.
095500     MOVE "3.  FLAG FREQUENCY" TO SHR-TITLE.
095600     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
095700     MOVE ZERO TO WS-SUB.
095800     PERFORM 948-PRINT-ONE-FLAG THRU 948-EXIT
095900             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
096000 940-EXIT.
096100     EXIT.
096200 
096300***** SELECTION SORT -- FS-SORT-ORDER(1) ENDS UP HOLDING THE
096400***** VOCABULARY SLOT WITH THE HIGHEST COUNT, AND SO ON DOWN.
096500 945-RANK-FLAGS.
096600     PERFORM 946-INIT-ORDER THRU 946-EXIT
096700             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
096800     PERFORM 947-SELECT-MAX THRU 947-EXIT
096900             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
097000 945-EXIT.
097100     EXIT.
097200 
097300 946-INIT-ORDER.
097400     MOVE WS-SUB TO FS-SORT-ORDER(WS-SUB).
097500 946-EXIT.
097600     EXIT.
097700 
097800 947-SELECT-MAX.
097900     MOVE WS-SUB TO WS-SUB2.
098000     PERFORM 949-FIND-MAX THRU 949-EXIT
098100             VARYING WS-SHIFT-SUB FROM WS-SUB BY 1
098200             UNTIL WS-SHIFT-SUB > 9.
098300     IF WS-SUB2 NOT = WS-SUB
098400         MOVE FS-SORT-ORDER(WS-SUB)  TO FS-TEMP-ORDER
098500         MOVE FS-SORT-ORDER(WS-SUB2) TO FS-SORT-ORDER(WS-SUB)
098600         MOVE FS-TEMP-ORDER          TO FS-SORT-ORDER(WS-SUB2).
098700 947-EXIT.
098800     EXIT.
098900 
099000 949-FIND-MAX.
099100     IF FS-FLAG-COUNT(FS-SORT-ORDER(WS-SHIFT-SUB)) >
099200         FS-FLAG-COUNT(FS-SORT-ORDER(WS-SUB2))
099300             MOVE WS-SHIFT-SUB TO WS-SUB2.
099400 949-EXIT.
099500     EXIT.
099600 
099700 948-PRINT-ONE-FLAG.
099800     IF FS-FLAG-COUNT(FS-SORT-ORDER(WS-SUB)) = ZERO
099900         GO TO 948-EXIT.
100000     MOVE SPACES TO WS-LABEL-LINE.
100100     MOVE FN-NAME(FS-SORT-ORDER(WS-SUB)) TO LBL-TEXT.
100200     MOVE FS-FLAG-COUNT(FS-SORT-ORDER(WS-SUB)) TO LBL-COUNT.
100300     IF WS-TOTAL-ROWS > ZERO
100400         COMPUTE LBL-PCT ROUNDED =
100500             FS-FLAG-COUNT(FS-SORT-ORDER(WS-SUB)) * 100
100600                 / WS-TOTAL-ROWS.
100700     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
100800     ADD +1 TO WS-LINE-COUNT.
100900 948-EXIT.
101000     EXIT.
101100 
101200***** SECTION 4 -- COMPLETENESS BUCKETS.
101300 950-SECTION-4.
101400     MOVE "950-SECTION-4" TO PARA-NAME.
101500     MOVE "4.  COMPLETENESS BUCKETS" TO SHR-TITLE.
101600     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
101700     MOVE SPACES                   TO WS-LABEL-LINE.
101800     MOVE "100 PERCENT"            TO LBL-TEXT.
101900     MOVE CB-FULL-CT               TO LBL-COUNT.
102000     PERFORM 955-CALC-BUCKET-PCT THRU 955-EXIT.
102100     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
102200     MOVE "83 TO 99 PERCENT"       TO LBL-TEXT.
102300     MOVE CB-HIGH-CT               TO LBL-COUNT.
102400     PERFORM 955-CALC-BUCKET-PCT THRU 955-EXIT.
102500     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
102600     MOVE "67 TO 82 PERCENT"       TO LBL-TEXT.
102700     MOVE CB-MID-CT                TO LBL-COUNT.
102800     PERFORM 955-CALC-BUCKET-PCT THRU 955-EXIT.
102900     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
103000     MOVE "UNDER 67 PERCENT"       TO LBL-TEXT.
103100     MOVE CB-LOW-CT                TO LBL-COUNT.
103200     PERFORM 955-CALC-BUCKET-PCT THRU 955-EXIT.
103300     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
103400     ADD +4 TO WS-LINE-COUNT.
103500 950-EXIT.
103600     EXIT.
103700 
103800 955-CALC-BUCKET-PCT.
103900     IF WS-TOTAL-ROWS = ZERO
104000         MOVE ZERO TO LBL-PCT
104100         GO TO 955-EXIT.
104200     COMPUTE LBL-PCT ROUNDED = LBL-COUNT * 100 / WS-TOTAL-ROWS.
104300 955-EXIT.
104400     EXIT.
104500 
104600***** SECTION 5 -- NULL-CRID REASONS, DESCENDING BY COUNT.  SAME
104700***** SELECTION-SORT IDIOM AS SECTION 3, JUST A 4-SLOT TABLE
104800***** INSTEAD OF A 9-SLOT ONE -- SEE 961-RANK-REASONS.
104900 960-SECTION-5.
105000     MOVE "960-SECTION-5" TO PARA-NAME.
105100     MOVE "5.  NULL-CRID REASONS" TO SHR-TITLE.
105200     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
105300     PERFORM 961-RANK-REASONS THRU 961-EXIT.
105400     MOVE ZERO TO WS-SUB.
105500     PERFORM 965-PRINT-REASON THRU 965-EXIT
105600             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
105700 960-EXIT.
105800     EXIT.
105900
106000***** SELECTION SORT -- NR-SORT-ORDER(1) ENDS UP HOLDING THE
106100***** REASON SLOT WITH THE HIGHEST COUNT, AND SO ON DOWN.
106200 961-RANK-REASONS.
106300     PERFORM 962-INIT-ORDER THRU 962-EXIT
106400             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
106500     PERFORM 963-SELECT-MAX THRU 963-EXIT
106600             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 4.
106700 961-EXIT.
106800     EXIT.
106900
107000 962-INIT-ORDER.
107100     MOVE WS-SUB TO NR-SORT-ORDER(WS-SUB).
107200 962-EXIT.
107300     EXIT.
107400
107500 963-SELECT-MAX.
107600     MOVE WS-SUB TO WS-SUB2.
107700     PERFORM 964-FIND-MAX THRU 964-EXIT
107800             VARYING WS-SHIFT-SUB FROM WS-SUB BY 1
107900             UNTIL WS-SHIFT-SUB > 4.
108000     IF WS-SUB2 NOT = WS-SUB
108100         MOVE NR-SORT-ORDER(WS-SUB)  TO NR-TEMP-ORDER
108200         MOVE NR-SORT-ORDER(WS-SUB2) TO NR-SORT-ORDER(WS-SUB)
108300         MOVE NR-TEMP-ORDER          TO NR-SORT-ORDER(WS-SUB2).
108400 963-EXIT.
108500     EXIT.
108600
108700 964-FIND-MAX.
108800     IF NR-COUNT(NR-SORT-ORDER(WS-SHIFT-SUB)) >
108900         NR-COUNT(NR-SORT-ORDER(WS-SUB2))
109000             MOVE WS-SHIFT-SUB TO WS-SUB2.
109100 964-EXIT.
109200     EXIT.
109300
109400 965-PRINT-REASON.
109500     MOVE SPACES                        TO WS-LABEL-LINE.
109600     MOVE NR-NAME(NR-SORT-ORDER(WS-SUB)) TO LBL-TEXT.
109700     MOVE NR-COUNT(NR-SORT-ORDER(WS-SUB)) TO LBL-COUNT.
109800     IF WS-ROWS-WITHOUT-CRID > ZERO
109900         COMPUTE LBL-PCT ROUNDED =
110000             NR-COUNT(NR-SORT-ORDER(WS-SUB)) * 100
110100                 / WS-ROWS-WITHOUT-CRID
110200     ELSE
110300         MOVE ZERO TO LBL-PCT.
110400     WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE.
110500     ADD +1 TO WS-LINE-COUNT.
110600 965-EXIT.
110700     EXIT.
110800 
110900***** SECTION 6 -- PER-EXTRACT COVERAGE.  EXS-ROW WAS BUILT IN
111000***** NUMERIC EXTRACT-ID ORDER BY 148-ACCUM-EXTRACT SINCE INPUT
111100***** ARRIVES IN THAT ORDER ALREADY -- NO SORT NEEDED HERE.
111200***** FIRST 5 AND LAST 5 PRINT WITH AN ELLIPSIS WHEN OVER 10.
111300 970-SECTION-6.
111400     MOVE "970-SECTION-6" TO PARA-NAME.
111500     MOVE "6.  PER-EXTRACT COVERAGE" TO SHR-TITLE.
111600     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
111700     SET EXS-IDX TO 1.
111800     PERFORM 975-PRINT-EXTRACT THRU 975-EXIT
111900             VARYING EXS-IDX FROM 1 BY 1
112000             UNTIL EXS-IDX > EXS-COUNT
112100             OR EXS-IDX > 5.
112200     IF EXS-COUNT > 10
112300         WRITE RPT-REC FROM WS-ELLIPSIS-LINE
112400                 AFTER ADVANCING 1 LINE
112500         ADD +1 TO WS-LINE-COUNT.
112600     IF EXS-COUNT > 5
112700         COMPUTE WS-SUB = EXS-COUNT - 4
112800         IF WS-SUB < 6
112900             MOVE 6 TO WS-SUB
113000         SET EXS-IDX TO WS-SUB
113100         PERFORM 975-PRINT-EXTRACT THRU 975-EXIT
113200                 VARYING EXS-IDX FROM WS-SUB BY 1
113300                 UNTIL EXS-IDX > EXS-COUNT.
113400 970-EXIT.
113500     EXIT.
113600 
113700 975-PRINT-EXTRACT.
113800     MOVE SPACES                  TO WS-EXTRACT-LINE.
113900     MOVE EXS-EXTRACT-NUM(EXS-IDX) TO EXL-EXTRACT.
114000     MOVE EXS-FAC-COUNT(EXS-IDX)   TO EXL-FACILITIES.
114100     MOVE EXS-ROWS-WITH-CRID(EXS-IDX) TO EXL-ROWS-WITH-CRID.
114200     IF EXS-ROWS-WITH-CRID(EXS-IDX) > ZERO
114300         COMPUTE EXS-CRID-AVG(EXS-IDX) =
114400             EXS-CRID-SUM(EXS-IDX) / EXS-ROWS-WITH-CRID(EXS-IDX)
114500     ELSE
114600         MOVE ZERO TO EXS-CRID-AVG(EXS-IDX).
114700     COMPUTE EXL-AVG-CRID ROUNDED = EXS-CRID-AVG(EXS-IDX).
114800     WRITE RPT-REC FROM WS-EXTRACT-LINE AFTER ADVANCING 1 LINE.
114900     ADD +1 TO WS-LINE-COUNT.
115000 975-EXIT.
115100     EXIT.
115200 
115300***** SECTION 7 -- CRID COMPONENT WEIGHT ECHO.  STRAIGHT DUMP OF
115400***** THE SIX WGT-ROW ENTRIES LOADED AT HOUSEKEEPING TIME FROM
115500***** WGTOUT -- LETS THE REVIEWER CONFIRM WHICH WEIGHT SET RAN.
115600 980-SECTION-7.
115700     MOVE "980-SECTION-7" TO PARA-NAME.
115800     MOVE "7.  CRID COMPONENT WEIGHTS IN EFFECT" TO SHR-TITLE.
115900     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
116000     PERFORM 985-PRINT-WEIGHT THRU 985-EXIT
116100             VARYING WGT-IDX FROM 1 BY 1
116200             UNTIL WGT-IDX > 6.
116300 980-EXIT.
116400     EXIT.
116500 
116600 985-PRINT-WEIGHT.
116700     MOVE SPACES              TO WS-WEIGHT-LINE.
116800     MOVE WGT-ROW-COMPONENT(WGT-IDX) TO WL-COMPONENT.
116900     MOVE WGT-ROW-CODE(WGT-IDX)      TO WL-CODE.
117000     MOVE WGT-ROW-VALUE(WGT-IDX)     TO WL-WEIGHT.
117100     IF WGT-ROW-USED(WGT-IDX) = "Y"
117200         MOVE "IN USE" TO WL-USED
117300     ELSE
117400         MOVE "DROPPED" TO WL-USED.
117500     WRITE RPT-REC FROM WS-WEIGHT-LINE AFTER ADVANCING 1 LINE.
117600     ADD +1 TO WS-LINE-COUNT.
117700 985-EXIT.
117800     EXIT.
117900 
118000***** SECTION 8 -- TOP 10 HIGHEST CRID VALUES IN THE LATEST
118100***** EXTRACT.  WS-TOP10-TABLE WAS BUILT DESCENDING DURING THE
118200***** SECOND PASS (160-TOP10-PASS / 165-INSERT-TOP10) SO THIS
118300***** SECTION IS A STRAIGHT WALK OF THE TABLE, RANK 1 FIRST.
118400 990-SECTION-8.
118500     MOVE "990-SECTION-8" TO PARA-NAME.
118600     MOVE "8.  TOP 10 CRID, LATEST EXTRACT" TO SHR-TITLE.
118700     PERFORM 915-SECTION-BANNER THRU 915-EXIT.
118800     IF T10-COUNT = ZERO
118900         MOVE SPACES TO WS-LABEL-LINE
119000         MOVE "NO ROWS IN THE LATEST EXTRACT" TO LBL-TEXT
119100         MOVE ZERO TO LBL-COUNT
119200         MOVE ZERO TO LBL-PCT
119300         WRITE RPT-REC FROM WS-LABEL-LINE AFTER ADVANCING 1 LINE
119400         ADD +1 TO WS-LINE-COUNT
119500     ELSE
119600         PERFORM 995-PRINT-TOP10 THRU 995-EXIT
119700                 VARYING T10-IDX FROM 1 BY 1
119800                 UNTIL T10-IDX > T10-COUNT.
119900 990-EXIT.
120000     EXIT.
120100 
120200 995-PRINT-TOP10.
120300     MOVE SPACES                TO WS-TOP10-LINE.
120400     MOVE T10-IDX                TO T10L-RANK.
120500     MOVE T10-CCN(T10-IDX)       TO T10L-CCN.
120600     MOVE T10-STATE(T10-IDX)     TO T10L-STATE.
120700     COMPUTE T10L-CRID  ROUNDED = T10-CRID(T10-IDX).
120800     COMPUTE T10L-MDS-Z ROUNDED = T10-MDS-Z(T10-IDX).
120900     COMPUTE T10L-CLM-Z ROUNDED = T10-CLM-Z(T10-IDX).
121000     MOVE T10-COMPLETENESS-PCT(T10-IDX) TO T10L-COMPLETENESS.
121100     WRITE RPT-REC FROM WS-TOP10-LINE AFTER ADVANCING 1 LINE.
121200     ADD +1 TO WS-LINE-COUNT.
121300 995-EXIT.
121400     EXIT.
121500 
121600 999-CLEANUP.
121700     MOVE "999-CLEANUP" TO PARA-NAME.
121800     CLOSE CRIDOUT, RPTOUT.
121900     DISPLAY "CRIDLIST - ROWS ON REPORT  " WS-LINE-COUNT.
122000     DISPLAY "CRIDLIST - PAGES ON REPORT " WS-PAGE-COUNT.
122100     DISPLAY "CRIDLIST - NORMAL END OF JOB".
122200 999-EXIT.
122300     EXIT.
122400 
122500 1000-ABEND-RTN.
122600     WRITE SYSOUT-REC FROM ABEND-REC.
122700     CLOSE WGTOUT CRIDOUT RPTOUT SYSOUT.
122800     DISPLAY "CRIDLIST - ABNORMAL END - " ABEND-REASON.
122900     DIVIDE ZERO-VAL INTO ONE-VAL.
123000