000100*****************************************************************
000200*  TAXFAC  --  CONTRACT TAXONOMY: FACILITY REFERENCE ROW
000300*  ALL FIELDS OPTIONAL ON INPUT; BLANK CELLS LOAD AS SPACES.
000400*****************************************************************
000500 01  TAXONOMY-FACILITY-REC.
000600     05  TFC-FACILITY-ID        PIC X(20).
000700     05  TFC-GROUP              PIC X(50).
000800     05  TFC-RAW-NAME           PIC X(60).
000900     05  TFC-NAME               PIC X(60).
001000     05  TFC-SHORT-NAME         PIC X(30).
001100     05  TFC-LINE               PIC X(20).
001200     05  TFC-LEGAL-ENTITY       PIC X(60).
001300     05  TFC-ADDRESS            PIC X(60).
001400     05  TFC-CITY               PIC X(30).
001500     05  TFC-STATE              PIC X(10).
001600     05  FILLER                 PIC X(10) VALUE SPACES.
