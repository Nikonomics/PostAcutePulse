000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  TAGASGN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          SECOND AND LAST STEP OF THE CONTRACT TAXONOMY IMPORT.
001300*          SEEDS THE FIXED 24-ROW DOCUMENT TAG VOCABULARY, THEN
001400*          WALKS THE DOCUMENT-TYPE TABLE TAXLOAD BUILT AND GIVES
001500*          EACH TYPE ITS TAGS -- ITS CATEGORY'S DEFAULT LIST PLUS
001600*          ANY KEYWORD HIT OFF THE TYPE NAME -- THEN PRINTS A ROW
001700*          COUNT FOR ALL SIX REFERENCE TABLES.
001800*
001900*          "COMPLIANCE" AND "LIFECYCLE" SHOW UP AS DEFAULT-LIST
002000*          ENTRIES FOR SOME CATEGORIES BUT ARE GROUP NAMES, NOT
002100*          TAGS -- THEY NEVER RESOLVE AGAINST THE VOCABULARY AND
002200*          ARE DROPPED WITHOUT COMMENT, BY DESIGN.
002300*
002400*CHANGE LOG.
002500*  01/01/08  JS  ORIGINAL PROGRAM - TRMTUPDT, NIGHTLY TREATMENT
002600*                     FILE UPDATE AGAINST THE EQUIPMENT SEARCH
002700*                     TABLE AND PATMSTR VSAM.
002800*  11/14/97  JS  111497JS  EQUIPMENT TABLE EXPANDED, RE-SORTED.
002900*  09/30/98  MPK 098Y2K  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003000*                     FOUND.  SIGNED OFF FOR CERTIFICATION.
003100*  04/11/01  MPK 114  PATMSTR RANDOM UPDATE RETIRED WITH THE OLD
003200*                     BILLING SYSTEM.
003300*  08/25/16  RO  REQ-96220  PROGRAM GUTTED, RENAMED TAGASGN FOR
003400*                     THE CONTRACT TAXONOMY IMPORT PROJECT.  OLD
003500*                     EQUIPMENT-TABLE UPDATE LOGIC REMOVED; TAG
003600*                     VOCABULARY SEED AND ASSIGNMENT PASS WRITTEN
003700*                     IN ITS PLACE.
003800*  09/02/16  RO  REQ-96220  CATEGORY DEFAULT-TAG TABLE ADDED.
003900*  09/19/16  DT  REQ-96220  NAME-KEYWORD RULES ADDED (INSPECT
004000*                     TALLYING, NOT A FUNCTION CALL) AND THE
004100*                     DEDUP PASS AGAINST THE ASSIGNED-TAG LIST.
004200*  04/06/17  RO  REQ-97004  SIX-TABLE ROW COUNT SUMMARY REPORT
004300*                     ADDED -- REUSES THE OLD PATLIST HEADING
004400*                     LAYOUT.
004500*  04/02/19  RO  AUD-96188  950-PRINT-SUMMARY NOW DISPLAYS
004600*                     "IMPORT COMPLETE!" AHEAD OF THE SIX ROW
004700*                     COUNT LINES, PER THE PROJECT SIGN-OFF
004800*                     CHECKLIST.
004900*****************************************************************
005000*
005100*          INPUT FILE  (DOC TYPES)    -  TAXDOCO
005200*          INPUT FILE  (FACILITIES)   -  TAXFACO (COUNT ONLY)
005300*          INPUT FILE  (CATEGORIES)   -  TAXCATO (COUNT ONLY)
005400*          INPUT FILE  (SUBCATS)      -  TAXSUBO (COUNT ONLY)
005500*          INPUT FILE  (VENDORS)      -  TAXVENO (COUNT ONLY)
005600*          OUTPUT FILE (TAG VOCAB)    -  TAXTAGVO
005700*          OUTPUT FILE (TAG ASSIGN)   -  TAXASGNO
005800*          OUTPUT FILE (SUMMARY RPT)  -  TAXSUM
005900*          DUMP FILE                 -  SYSOUT
006000*
006100*****************************************************************
006200
006300 ENVIRONMENT DIVISION.
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-390.
006600 OBJECT-COMPUTER. IBM-390.
006700 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT TAXSUM
007500     ASSIGN TO UT-S-TAXSUM
007600       ORGANIZATION IS SEQUENTIAL.
007700
007800     SELECT TAXFACO
007900     ASSIGN TO UT-S-TAXFACO
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS FOCODE.
008200
008300     SELECT TAXCATO
008400     ASSIGN TO UT-S-TAXCATO
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS COCODE.
008700
008800     SELECT TAXSUBO
008900     ASSIGN TO UT-S-TAXSUBO
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS SOCODE.
009200
009300     SELECT TAXDOCO
009400     ASSIGN TO UT-S-TAXDOCO
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS DOCODE.
009700
009800     SELECT TAXVENO
009900     ASSIGN TO UT-S-TAXVENO
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS VOCODE.
010200
010300     SELECT TAXTAGVO
010400     ASSIGN TO UT-S-TAXTAGVO
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS TVCODE.
010700
010800     SELECT TAXASGNO
010900     ASSIGN TO UT-S-TAXASGNO
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS TACODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC  PIC X(130).
012200
012300****** SUMMARY PRINT LINE -- STEP 8, SIX-TABLE ROW COUNT REPORT.
012400 FD  TAXSUM
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 132 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS TAXSUM-REC.
013000 01  TAXSUM-REC  PIC X(132).
013100
013200****** THE FIVE TAXLOAD OUTPUT TABLES, RE-OPENED INPUT HERE --
013300****** TAXDOCO DRIVES THE ASSIGNMENT PASS, THE OTHER FOUR ARE
013400****** READ ONLY LONG ENOUGH TO BE COUNTED FOR STEP 8.
013500 FD  TAXFACO
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 410 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS TAXONOMY-FACILITY-REC.
014100     COPY TAXFAC.
014200
014300 FD  TAXCATO
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD
014600     RECORD CONTAINS 269 CHARACTERS
014700     BLOCK CONTAINS 0 RECORDS
014800     DATA RECORD IS TAXONOMY-CATEGORY-REC.
014900     COPY TAXCAT.
015000
015100 FD  TAXSUBO
015200     RECORDING MODE IS F
015300     LABEL RECORDS ARE STANDARD
015400     RECORD CONTAINS 169 CHARACTERS
015500     BLOCK CONTAINS 0 RECORDS
015600     DATA RECORD IS TAXONOMY-SUBCATEGORY-REC.
015700     COPY TAXSUB.
015800
015900 FD  TAXDOCO
016000     RECORDING MODE IS F
016100     LABEL RECORDS ARE STANDARD
016200     RECORD CONTAINS 220 CHARACTERS
016300     BLOCK CONTAINS 0 RECORDS
016400     DATA RECORD IS TAXONOMY-DOCTYPE-REC.
016500     COPY TAXDOC.
016600
016700 FD  TAXVENO
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 300 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS TAXONOMY-VENDOR-REC.
017300     COPY TAXVEND.
017400
017500****** TAG VOCABULARY AND TAG-ASSIGNMENT OUTPUTS BUILT HERE.
017600 FD  TAXTAGVO
017700     RECORDING MODE IS F
017800     LABEL RECORDS ARE STANDARD
017900     RECORD CONTAINS 124 CHARACTERS
018000     BLOCK CONTAINS 0 RECORDS
018100     DATA RECORD IS TAXONOMY-TAG-REC.
018200     COPY TAXTAGV.
018300
018400 FD  TAXASGNO
018500     RECORDING MODE IS F
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 20 CHARACTERS
018800     BLOCK CONTAINS 0 RECORDS
018900     DATA RECORD IS TAXONOMY-TAG-ASSIGN-REC.
019000     COPY TAXASGN.
019100
019200 WORKING-STORAGE SECTION.
019300****** END-OF-FILE SWITCHES, ONE PER FILE READ IN THIS PROGRAM.
019400 01  FLAGS-AND-SWITCHES.
019500     05  MORE-DOC-SW             PIC X(01)  VALUE "Y".
019600         88  NO-MORE-DOC             VALUE "N".
019700     05  MORE-FAC-SW             PIC X(01)  VALUE "Y".
019800         88  NO-MORE-FAC             VALUE "N".
019900     05  MORE-CAT-SW             PIC X(01)  VALUE "Y".
020000         88  NO-MORE-CAT             VALUE "N".
020100     05  MORE-SUB-SW             PIC X(01)  VALUE "Y".
020200         88  NO-MORE-SUB             VALUE "N".
020300     05  MORE-VEN-SW             PIC X(01)  VALUE "Y".
020400         88  NO-MORE-VEN             VALUE "N".
020500     05  WS-CATDEF-FOUND-SW      PIC X(01)  VALUE "N".
020600     05  WS-RESOLVE-SW           PIC X(01)  VALUE "N".
020700     05  WS-DUP-SW               PIC X(01)  VALUE "N".
020800     05  FILLER                  PIC X(06).
020900
021000 01  FILE-STATUS-CODES.
021100     05  FOCODE                  PIC X(02).
021200     05  COCODE                  PIC X(02).
021300     05  SOCODE                  PIC X(02).
021400     05  DOCODE                  PIC X(02).
021500     05  VOCODE                  PIC X(02).
021600     05  TVCODE                  PIC X(02).
021700     05  TACODE                  PIC X(02).
021800     05  FILLER                  PIC X(06).
021900
022000****** ROW COUNTERS FOR THE SIX-TABLE SUMMARY, STEP 8.
022100 01  COUNTERS-AND-ACCUMULATORS.
022200     05  FAC-ROWS-READ           PIC S9(05)  COMP.
022300     05  CAT-ROWS-READ           PIC S9(05)  COMP.
022400     05  SUB-ROWS-READ           PIC S9(05)  COMP.
022500     05  DOC-ROWS-READ           PIC S9(05)  COMP.
022600     05  VEN-ROWS-READ           PIC S9(05)  COMP.
022700     05  TAG-SEED-CT             PIC S9(05)  COMP.
022800     05  TAG-ASSIGN-CT           PIC S9(05)  COMP.
022900     05  WS-KW-CT                PIC S9(05)  COMP.
023000     05  CAND-CT                 PIC S9(05)  COMP.
023100     05  ASSIGNED-CT             PIC S9(05)  COMP.
023200     05  FILLER                  PIC X(04).
023300
023400****** IN-MEMORY TAG VOCABULARY, SEEDED IN STEP 100, SEARCHED BY
023500****** NAME IN STEP 230 TO TURN A TAG NAME INTO A TAG-ID.
023600 01  WS-TAG-TABLE.
023700     05  WS-TAG-ROW  OCCURS 24 TIMES
023800             INDEXED BY TAG-IDX.
023900         10  WS-TAG-TBL-ID            PIC 9(05).
024000         10  WS-TAG-TBL-NAME          PIC X(30).
024100****** ALTERNATE HALVES VIEW OF THE TAG NAME -- DUMP/DEBUG ONLY,
024200****** NOT REFERENCED BY THE SEARCH OR SEED LOGIC.
024300         10  WS-TAG-TBL-NAME-HALVES  REDEFINES WS-TAG-TBL-NAME.
024400             15  WS-TAG-TBL-NAME-FIRST15   PIC X(15).
024500             15  WS-TAG-TBL-NAME-LAST15    PIC X(15).
024600     05  FILLER                  PIC X(04).
024700
024800****** CATEGORY DEFAULT-TAG TABLE -- UP TO 3 DEFAULT TAG NAMES
024900****** PER CATEGORY.  "COMPLIANCE"/"LIFECYCLE" ARE GROUP NAMES
025000****** LEFT IN ON PURPOSE -- THEY NEVER RESOLVE IN STEP 230.
025100 01  WS-CATDEF-TABLE.
025200     05  WS-CATDEF-ROW  OCCURS 7 TIMES
025300             INDEXED BY CATDEF-IDX.
025400         10  WS-CATDEF-TBL-NAME       PIC X(40).
025500         10  WS-CATDEF-TAG1           PIC X(20).
025600         10  WS-CATDEF-TAG2           PIC X(20).
025700         10  WS-CATDEF-TAG3           PIC X(20).
025800     05  FILLER                  PIC X(05).
025900
026000****** PER-DOCTYPE WORK TABLES -- CANDIDATE LIST (CATEGORY
026100****** DEFAULTS PLUS KEYWORD HITS, BEFORE DEDUP) AND THE LIST
026200****** OF TAGS ALREADY WRITTEN FOR THE CURRENT DOCTYPE.
026300 01  WS-CANDIDATE-TABLE.
026400     05  WS-CAND-TAG  OCCURS 20 TIMES
026500             INDEXED BY CAND-IDX  PIC X(20).
026600     05  FILLER                  PIC X(03).
026700
026800 01  WS-ASSIGNED-TABLE.
026900     05  WS-ASSIGNED-TAG  OCCURS 20 TIMES
027000             INDEXED BY ASG-IDX  PIC X(20).
027100     05  FILLER                  PIC X(03).
027200
027300 01  WS-ADD-TAG-WORK.
027400     05  WS-ADD-TAG-NAME         PIC X(20)  VALUE SPACES.
027500     05  FILLER                  PIC X(02).
027600
027700 COPY ABENDREC.
027800
027900 PROCEDURE DIVISION.
028000
028100 000-MAINLINE.
028200     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
028300     PERFORM 100-SEED-TAGS THRU 100-EXIT.
028400     PERFORM 150-SEED-CATDEF-TABLE THRU 150-EXIT.
028500     PERFORM 200-ASSIGN-TAGS THRU 200-EXIT.
028600     PERFORM 960-COUNT-FACILITIES THRU 960-EXIT.
028700     PERFORM 970-COUNT-CATEGORIES THRU 970-EXIT.
028800     PERFORM 980-COUNT-SUBCATS THRU 980-EXIT.
028900     PERFORM 990-COUNT-VENDORS THRU 990-EXIT.
029000     PERFORM 950-PRINT-SUMMARY THRU 950-EXIT.
029100     PERFORM 999-CLEANUP THRU 999-EXIT.
029200     GOBACK.
029300
029400 050-HOUSEKEEPING.
029500     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
029600     OPEN OUTPUT SYSOUT.
029700     OPEN OUTPUT TAXTAGVO.
029800     OPEN OUTPUT TAXASGNO.
029900     MOVE ZERO TO TAG-SEED-CT, TAG-ASSIGN-CT, DOC-ROWS-READ,
030000             FAC-ROWS-READ, CAT-ROWS-READ, SUB-ROWS-READ,
030100             VEN-ROWS-READ.
030200 050-EXIT.
030300     EXIT.
030400
030500****** STEP 6 -- SEED THE FIXED 24-ROW TAG VOCABULARY.  ORDER IS
030600****** FIXED SO TAG-ID IS STABLE FROM RUN TO RUN.
030700 100-SEED-TAGS.
030800     MOVE "100-SEED-TAGS" TO PARA-NAME.
030900
031000     ADD +1 TO TAG-SEED-CT.
031100     MOVE SPACES TO TAXONOMY-TAG-REC.
031200     MOVE TAG-SEED-CT TO TGV-TAG-ID.
031300     MOVE "HIPAA" TO TGV-NAME.
031400     MOVE "COMPLIANCE" TO TGV-TAG-GROUP.
031500     MOVE "PHI HANDLING APPLIES" TO TGV-DESCRIPTION.
031600     WRITE TAXONOMY-TAG-REC.
031700     SET TAG-IDX TO TAG-SEED-CT.
031800     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
031900     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
032000
032100     ADD +1 TO TAG-SEED-CT.
032200     MOVE SPACES TO TAXONOMY-TAG-REC.
032300     MOVE TAG-SEED-CT TO TGV-TAG-ID.
032400     MOVE "Insurance Required" TO TGV-NAME.
032500     MOVE "COMPLIANCE" TO TGV-TAG-GROUP.
032600     MOVE "COI MUST BE ON FILE" TO TGV-DESCRIPTION.
032700     WRITE TAXONOMY-TAG-REC.
032800     SET TAG-IDX TO TAG-SEED-CT.
032900     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
033000     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
033100
033200     ADD +1 TO TAG-SEED-CT.
033300     MOVE SPACES TO TAXONOMY-TAG-REC.
033400     MOVE TAG-SEED-CT TO TGV-TAG-ID.
033500     MOVE "State-Specific" TO TGV-NAME.
033600     MOVE "COMPLIANCE" TO TGV-TAG-GROUP.
033700     MOVE "TERMS VARY BY STATE" TO TGV-DESCRIPTION.
033800     WRITE TAXONOMY-TAG-REC.
033900     SET TAG-IDX TO TAG-SEED-CT.
034000     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
034100     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
034200
034300     ADD +1 TO TAG-SEED-CT.
034400     MOVE SPACES TO TAXONOMY-TAG-REC.
034500     MOVE TAG-SEED-CT TO TGV-TAG-ID.
034600     MOVE "BAA Required" TO TGV-NAME.
034700     MOVE "COMPLIANCE" TO TGV-TAG-GROUP.
034800     MOVE "BAA REQUIRED ON FILE" TO TGV-DESCRIPTION.
034900     WRITE TAXONOMY-TAG-REC.
035000     SET TAG-IDX TO TAG-SEED-CT.
035100     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
035200     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
035300
035400     ADD +1 TO TAG-SEED-CT.
035500     MOVE SPACES TO TAXONOMY-TAG-REC.
035600     MOVE TAG-SEED-CT TO TGV-TAG-ID.
035700     MOVE "Renewal" TO TGV-NAME.
035800     MOVE "LIFECYCLE" TO TGV-TAG-GROUP.
035900     MOVE "RENEWS AN EXISTING CONTRACT" TO TGV-DESCRIPTION.
036000     WRITE TAXONOMY-TAG-REC.
036100     SET TAG-IDX TO TAG-SEED-CT.
036200     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
036300     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
036400
036500     ADD +1 TO TAG-SEED-CT.
036600     MOVE SPACES TO TAXONOMY-TAG-REC.
036700     MOVE TAG-SEED-CT TO TGV-TAG-ID.
036800     MOVE "Amendment" TO TGV-NAME.
036900     MOVE "LIFECYCLE" TO TGV-TAG-GROUP.
037000     MOVE "AMENDS AN EXISTING CONTRACT" TO TGV-DESCRIPTION.
037100     WRITE TAXONOMY-TAG-REC.
037200     SET TAG-IDX TO TAG-SEED-CT.
037300     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
037400     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
037500
037600     ADD +1 TO TAG-SEED-CT.
037700     MOVE SPACES TO TAXONOMY-TAG-REC.
037800     MOVE TAG-SEED-CT TO TGV-TAG-ID.
037900     MOVE "Termination" TO TGV-NAME.
038000     MOVE "LIFECYCLE" TO TGV-TAG-GROUP.
038100     MOVE "ENDS AN EXISTING CONTRACT" TO TGV-DESCRIPTION.
038200     WRITE TAXONOMY-TAG-REC.
038300     SET TAG-IDX TO TAG-SEED-CT.
038400     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
038500     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
038600
038700     ADD +1 TO TAG-SEED-CT.
038800     MOVE SPACES TO TAXONOMY-TAG-REC.
038900     MOVE TAG-SEED-CT TO TGV-TAG-ID.
039000     MOVE "New Contract" TO TGV-NAME.
039100     MOVE "LIFECYCLE" TO TGV-TAG-GROUP.
039200     MOVE "ESTABLISHES A NEW CONTRACT" TO TGV-DESCRIPTION.
039300     WRITE TAXONOMY-TAG-REC.
039400     SET TAG-IDX TO TAG-SEED-CT.
039500     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
039600     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
039700
039800     ADD +1 TO TAG-SEED-CT.
039900     MOVE SPACES TO TAXONOMY-TAG-REC.
040000     MOVE TAG-SEED-CT TO TGV-TAG-ID.
040100     MOVE "Expiring Soon" TO TGV-NAME.
040200     MOVE "LIFECYCLE" TO TGV-TAG-GROUP.
040300     MOVE "END DATE IN REVIEW WINDOW" TO TGV-DESCRIPTION.
040400     WRITE TAXONOMY-TAG-REC.
040500     SET TAG-IDX TO TAG-SEED-CT.
040600     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
040700     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
040800
040900     ADD +1 TO TAG-SEED-CT.
041000     MOVE SPACES TO TAXONOMY-TAG-REC.
041100     MOVE TAG-SEED-CT TO TGV-TAG-ID.
041200     MOVE "Nursing" TO TGV-NAME.
041300     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
041400     MOVE "OWNED BY NURSING" TO TGV-DESCRIPTION.
041500     WRITE TAXONOMY-TAG-REC.
041600     SET TAG-IDX TO TAG-SEED-CT.
041700     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
041800     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
041900
042000     ADD +1 TO TAG-SEED-CT.
042100     MOVE SPACES TO TAXONOMY-TAG-REC.
042200     MOVE TAG-SEED-CT TO TGV-TAG-ID.
042300     MOVE "Admin" TO TGV-NAME.
042400     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
042500     MOVE "OWNED BY ADMINISTRATION" TO TGV-DESCRIPTION.
042600     WRITE TAXONOMY-TAG-REC.
042700     SET TAG-IDX TO TAG-SEED-CT.
042800     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
042900     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
043000
043100     ADD +1 TO TAG-SEED-CT.
043200     MOVE SPACES TO TAXONOMY-TAG-REC.
043300     MOVE TAG-SEED-CT TO TGV-TAG-ID.
043400     MOVE "IT" TO TGV-NAME.
043500     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
043600     MOVE "OWNED BY INFO TECHNOLOGY" TO TGV-DESCRIPTION.
043700     WRITE TAXONOMY-TAG-REC.
043800     SET TAG-IDX TO TAG-SEED-CT.
043900     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
044000     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
044100
044200     ADD +1 TO TAG-SEED-CT.
044300     MOVE SPACES TO TAXONOMY-TAG-REC.
044400     MOVE TAG-SEED-CT TO TGV-TAG-ID.
044500     MOVE "HR" TO TGV-NAME.
044600     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
044700     MOVE "OWNED BY HUMAN RESOURCES" TO TGV-DESCRIPTION.
044800     WRITE TAXONOMY-TAG-REC.
044900     SET TAG-IDX TO TAG-SEED-CT.
045000     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
045100     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
045200
045300     ADD +1 TO TAG-SEED-CT.
045400     MOVE SPACES TO TAXONOMY-TAG-REC.
045500     MOVE TAG-SEED-CT TO TGV-TAG-ID.
045600     MOVE "Dietary" TO TGV-NAME.
045700     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
045800     MOVE "OWNED BY DIETARY" TO TGV-DESCRIPTION.
045900     WRITE TAXONOMY-TAG-REC.
046000     SET TAG-IDX TO TAG-SEED-CT.
046100     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
046200     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
046300
046400     ADD +1 TO TAG-SEED-CT.
046500     MOVE SPACES TO TAXONOMY-TAG-REC.
046600     MOVE TAG-SEED-CT TO TGV-TAG-ID.
046700     MOVE "Maintenance" TO TGV-NAME.
046800     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
046900     MOVE "OWNED BY MAINTENANCE" TO TGV-DESCRIPTION.
047000     WRITE TAXONOMY-TAG-REC.
047100     SET TAG-IDX TO TAG-SEED-CT.
047200     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
047300     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
047400
047500     ADD +1 TO TAG-SEED-CT.
047600     MOVE SPACES TO TAXONOMY-TAG-REC.
047700     MOVE TAG-SEED-CT TO TGV-TAG-ID.
047800     MOVE "Therapy" TO TGV-NAME.
047900     MOVE "DEPARTMENT" TO TGV-TAG-GROUP.
048000     MOVE "OWNED BY THERAPY" TO TGV-DESCRIPTION.
048100     WRITE TAXONOMY-TAG-REC.
048200     SET TAG-IDX TO TAG-SEED-CT.
048300     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
048400     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
048500
048600     ADD +1 TO TAG-SEED-CT.
048700     MOVE SPACES TO TAXONOMY-TAG-REC.
048800     MOVE TAG-SEED-CT TO TGV-TAG-ID.
048900     MOVE "Legal" TO TGV-NAME.
049000     MOVE "DOCUMENT NATURE" TO TGV-TAG-GROUP.
049100     MOVE "A LEGAL INSTRUMENT" TO TGV-DESCRIPTION.
049200     WRITE TAXONOMY-TAG-REC.
049300     SET TAG-IDX TO TAG-SEED-CT.
049400     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
049500     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
049600
049700     ADD +1 TO TAG-SEED-CT.
049800     MOVE SPACES TO TAXONOMY-TAG-REC.
049900     MOVE TAG-SEED-CT TO TGV-TAG-ID.
050000     MOVE "Financial" TO TGV-NAME.
050100     MOVE "DOCUMENT NATURE" TO TGV-TAG-GROUP.
050200     MOVE "CARRIES FINANCIAL TERMS" TO TGV-DESCRIPTION.
050300     WRITE TAXONOMY-TAG-REC.
050400     SET TAG-IDX TO TAG-SEED-CT.
050500     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
050600     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
050700
050800     ADD +1 TO TAG-SEED-CT.
050900     MOVE SPACES TO TAXONOMY-TAG-REC.
051000     MOVE TAG-SEED-CT TO TGV-TAG-ID.
051100     MOVE "Vendor Onboarding" TO TGV-NAME.
051200     MOVE "DOCUMENT NATURE" TO TGV-TAG-GROUP.
051300     MOVE "PART OF VENDOR ONBOARDING" TO TGV-DESCRIPTION.
051400     WRITE TAXONOMY-TAG-REC.
051500     SET TAG-IDX TO TAG-SEED-CT.
051600     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
051700     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
051800
051900     ADD +1 TO TAG-SEED-CT.
052000     MOVE SPACES TO TAXONOMY-TAG-REC.
052100     MOVE TAG-SEED-CT TO TGV-TAG-ID.
052200     MOVE "Master Agreement" TO TGV-NAME.
052300     MOVE "DOCUMENT NATURE" TO TGV-TAG-GROUP.
052400     MOVE "A MASTER AGREEMENT" TO TGV-DESCRIPTION.
052500     WRITE TAXONOMY-TAG-REC.
052600     SET TAG-IDX TO TAG-SEED-CT.
052700     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
052800     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
052900
053000     ADD +1 TO TAG-SEED-CT.
053100     MOVE SPACES TO TAXONOMY-TAG-REC.
053200     MOVE TAG-SEED-CT TO TGV-TAG-ID.
053300     MOVE "Supporting Doc" TO TGV-NAME.
053400     MOVE "DOCUMENT NATURE" TO TGV-TAG-GROUP.
053500     MOVE "SUPPORTS ANOTHER RECORD" TO TGV-DESCRIPTION.
053600     WRITE TAXONOMY-TAG-REC.
053700     SET TAG-IDX TO TAG-SEED-CT.
053800     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
053900     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
054000
054100     ADD +1 TO TAG-SEED-CT.
054200     MOVE SPACES TO TAXONOMY-TAG-REC.
054300     MOVE TAG-SEED-CT TO TGV-TAG-ID.
054400     MOVE "High Priority" TO TGV-NAME.
054500     MOVE "PRIORITY" TO TGV-TAG-GROUP.
054600     MOVE "FLAGGED HIGH PRIORITY" TO TGV-DESCRIPTION.
054700     WRITE TAXONOMY-TAG-REC.
054800     SET TAG-IDX TO TAG-SEED-CT.
054900     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
055000     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
055100
055200     ADD +1 TO TAG-SEED-CT.
055300     MOVE SPACES TO TAXONOMY-TAG-REC.
055400     MOVE TAG-SEED-CT TO TGV-TAG-ID.
055500     MOVE "Review Required" TO TGV-NAME.
055600     MOVE "PRIORITY" TO TGV-TAG-GROUP.
055700     MOVE "FLAGGED FOR MANUAL REVIEW" TO TGV-DESCRIPTION.
055800     WRITE TAXONOMY-TAG-REC.
055900     SET TAG-IDX TO TAG-SEED-CT.
056000     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
056100     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
056200
056300     ADD +1 TO TAG-SEED-CT.
056400     MOVE SPACES TO TAXONOMY-TAG-REC.
056500     MOVE TAG-SEED-CT TO TGV-TAG-ID.
056600     MOVE "Auto-Renewal" TO TGV-NAME.
056700     MOVE "PRIORITY" TO TGV-TAG-GROUP.
056800     MOVE "RENEWS AUTOMATICALLY" TO TGV-DESCRIPTION.
056900     WRITE TAXONOMY-TAG-REC.
057000     SET TAG-IDX TO TAG-SEED-CT.
057100     MOVE TGV-TAG-ID TO WS-TAG-TBL-ID(TAG-IDX).
057200     MOVE TGV-NAME TO WS-TAG-TBL-NAME(TAG-IDX).
057300
057400 100-EXIT.
057500     EXIT.
057600
057700****** CATEGORY DEFAULT-TAG TABLE, STEP 7.  "COMPLIANCE" AND
057800****** "LIFECYCLE" BELOW ARE GROUP NAMES, NOT TAGS -- STEP 230
057900****** WILL NOT FIND THEM IN WS-TAG-TABLE AND DROPS THEM.
058000 150-SEED-CATDEF-TABLE.
058100     MOVE "150-SEED-CATDEF-TABLE" TO PARA-NAME.
058200
058300     SET CATDEF-IDX TO 1.
058400     MOVE "Agreements" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
058500     MOVE "Legal" TO WS-CATDEF-TAG1(CATDEF-IDX).
058600     MOVE "New Contract" TO WS-CATDEF-TAG2(CATDEF-IDX).
058700     MOVE "" TO WS-CATDEF-TAG3(CATDEF-IDX).
058800
058900     SET CATDEF-IDX TO 2.
059000     MOVE "Compliance & Legal" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
059100     MOVE "Legal" TO WS-CATDEF-TAG1(CATDEF-IDX).
059200     MOVE "HIPAA" TO WS-CATDEF-TAG2(CATDEF-IDX).
059300     MOVE "Compliance" TO WS-CATDEF-TAG3(CATDEF-IDX).
059400
059500     SET CATDEF-IDX TO 3.
059600     MOVE "Administrative" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
059700     MOVE "Admin" TO WS-CATDEF-TAG1(CATDEF-IDX).
059800     MOVE "Vendor Onboarding" TO WS-CATDEF-TAG2(CATDEF-IDX).
059900     MOVE "" TO WS-CATDEF-TAG3(CATDEF-IDX).
060000
060100     SET CATDEF-IDX TO 4.
060200     MOVE "Modifications" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
060300     MOVE "Amendment" TO WS-CATDEF-TAG1(CATDEF-IDX).
060400     MOVE "Legal" TO WS-CATDEF-TAG2(CATDEF-IDX).
060500     MOVE "" TO WS-CATDEF-TAG3(CATDEF-IDX).
060600
060700     SET CATDEF-IDX TO 5.
060800     MOVE "Actions" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
060900     MOVE "Legal" TO WS-CATDEF-TAG1(CATDEF-IDX).
061000     MOVE "Lifecycle" TO WS-CATDEF-TAG2(CATDEF-IDX).
061100     MOVE "" TO WS-CATDEF-TAG3(CATDEF-IDX).
061200
061300     SET CATDEF-IDX TO 6.
061400     MOVE "Supporting Docs" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
061500     MOVE "Supporting Doc" TO WS-CATDEF-TAG1(CATDEF-IDX).
061600     MOVE "" TO WS-CATDEF-TAG2(CATDEF-IDX).
061700     MOVE "" TO WS-CATDEF-TAG3(CATDEF-IDX).
061800
061900     SET CATDEF-IDX TO 7.
062000     MOVE "Specialized" TO WS-CATDEF-TBL-NAME(CATDEF-IDX).
062100     MOVE "Legal" TO WS-CATDEF-TAG1(CATDEF-IDX).
062200     MOVE "" TO WS-CATDEF-TAG2(CATDEF-IDX).
062300     MOVE "" TO WS-CATDEF-TAG3(CATDEF-IDX).
062400
062500 150-EXIT.
062600     EXIT.
062700
062800****** STEP 7 -- WALK TAXDOCO, GIVE EACH DOCTYPE ITS TAG LIST.
062900 200-ASSIGN-TAGS.
063000     MOVE "200-ASSIGN-TAGS" TO PARA-NAME.
063100     OPEN INPUT TAXDOCO.
063200     MOVE "Y" TO MORE-DOC-SW.
063300     PERFORM 900-READ-TAXDOCO THRU 900-TAXDOCO-EXIT.
063400     PERFORM 210-ASSIGN-ONE-DOCTYPE THRU 210-EXIT
063500             UNTIL NO-MORE-DOC.
063600     CLOSE TAXDOCO.
063700 200-EXIT.
063800     EXIT.
063900
064000 210-ASSIGN-ONE-DOCTYPE.
064100     MOVE "210-ASSIGN-ONE-DOCTYPE" TO PARA-NAME.
064200     ADD +1 TO DOC-ROWS-READ.
064300     MOVE ZERO TO CAND-CT.
064400     MOVE ZERO TO ASSIGNED-CT.
064500     MOVE SPACES TO WS-CAND-TAG(1) WS-CAND-TAG(2) WS-CAND-TAG(3)
064600             WS-CAND-TAG(4) WS-CAND-TAG(5) WS-CAND-TAG(6)
064700             WS-CAND-TAG(7) WS-CAND-TAG(8) WS-CAND-TAG(9)
064800             WS-CAND-TAG(10).
064900
065000****** THE CATEGORY'S DEFAULT TAG LIST COMES IN FIRST.
065100     MOVE "N" TO WS-CATDEF-FOUND-SW.
065200     SET CATDEF-IDX TO 1.
065300     SEARCH WS-CATDEF-ROW
065400         AT END
065500             CONTINUE
065600         WHEN WS-CATDEF-TBL-NAME(CATDEF-IDX)
065700-    = TDC-PRIMARY-CATEGORY
065800             MOVE "Y" TO WS-CATDEF-FOUND-SW
065900     END-SEARCH.
066000     IF WS-CATDEF-FOUND-SW = "Y"
066100         MOVE WS-CATDEF-TAG1(CATDEF-IDX) TO WS-ADD-TAG-NAME
066200         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT
066300         MOVE WS-CATDEF-TAG2(CATDEF-IDX) TO WS-ADD-TAG-NAME
066400         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT
066500         MOVE WS-CATDEF-TAG3(CATDEF-IDX) TO WS-ADD-TAG-NAME
066600         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
066700
066800****** NAME-KEYWORD RULES -- INSPECT TALLYING, NOT A FUNCTION.
066900     MOVE ZERO TO WS-KW-CT.
067000     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "BAA".
067100     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "HIPAA".
067200     IF WS-KW-CT NOT = ZERO
067300         MOVE "HIPAA" TO WS-ADD-TAG-NAME
067400         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT
067500         MOVE "BAA Required" TO WS-ADD-TAG-NAME
067600         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
067700
067800     MOVE ZERO TO WS-KW-CT.
067900     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Insurance".
068000     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "COI".
068100     IF WS-KW-CT NOT = ZERO
068200         MOVE "Insurance Required" TO WS-ADD-TAG-NAME
068300         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
068400
068500     MOVE ZERO TO WS-KW-CT.
068600     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Amendment".
068700     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Addendum".
068800     IF WS-KW-CT NOT = ZERO
068900         MOVE "Amendment" TO WS-ADD-TAG-NAME
069000         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
069100
069200     MOVE ZERO TO WS-KW-CT.
069300     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Renewal".
069400     IF WS-KW-CT NOT = ZERO
069500         MOVE "Renewal" TO WS-ADD-TAG-NAME
069600         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
069700
069800     MOVE ZERO TO WS-KW-CT.
069900     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Termination".
070000     IF WS-KW-CT NOT = ZERO
070100         MOVE "Termination" TO WS-ADD-TAG-NAME
070200         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
070300
070400     MOVE ZERO TO WS-KW-CT.
070500     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Master".
070600     IF WS-KW-CT NOT = ZERO
070700         MOVE "Master Agreement" TO WS-ADD-TAG-NAME
070800         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
070900
071000     MOVE ZERO TO WS-KW-CT.
071100     INSPECT TDC-NAME TALLYING WS-KW-CT FOR ALL "Vendor".
071200     IF WS-KW-CT NOT = ZERO
071300         MOVE "Vendor Onboarding" TO WS-ADD-TAG-NAME
071400         PERFORM 220-ADD-CANDIDATE THRU 220-EXIT.
071500
071600****** RESOLVE AND WRITE EACH CANDIDATE, DEDUPED, IN STEP 230.
071700     PERFORM 230-RESOLVE-AND-WRITE THRU 230-EXIT
071800         VARYING CAND-IDX FROM 1 BY 1
071900             UNTIL CAND-IDX > CAND-CT.
072000     PERFORM 900-READ-TAXDOCO THRU 900-TAXDOCO-EXIT.
072100 210-EXIT.
072200     EXIT.
072300
072400****** APPENDS WS-ADD-TAG-NAME TO THE CANDIDATE LIST UNLESS IT
072500****** IS BLANK (UNUSED CATEGORY-DEFAULT SLOT).
072600 220-ADD-CANDIDATE.
072700     MOVE "220-ADD-CANDIDATE" TO PARA-NAME.
072800     IF WS-ADD-TAG-NAME NOT = SPACES
072900         ADD +1 TO CAND-CT
073000         SET CAND-IDX TO CAND-CT
073100         MOVE WS-ADD-TAG-NAME TO WS-CAND-TAG(CAND-IDX).
073200 220-EXIT.
073300     EXIT.
073400
073500****** RESOLVES ONE CANDIDATE AGAINST THE TAG TABLE AND WRITES
073600****** TAXASGNO -- SKIPPED WHEN ALREADY ASSIGNED THIS DOCTYPE OR
073700****** WHEN THE NAME DOES NOT MATCH ANY VOCABULARY ROW.
073800 230-RESOLVE-AND-WRITE.
073900     MOVE "230-RESOLVE-AND-WRITE" TO PARA-NAME.
074000     MOVE "N" TO WS-DUP-SW.
074100     SET ASG-IDX TO 1.
074200     SEARCH WS-ASSIGNED-TAG
074300         AT END
074400             CONTINUE
074500         WHEN WS-ASSIGNED-TAG(ASG-IDX) = WS-CAND-TAG(CAND-IDX)
074600             MOVE "Y" TO WS-DUP-SW
074700     END-SEARCH.
074800     IF WS-DUP-SW = "Y"
074900         GO TO 230-EXIT.
075000
075100     MOVE "N" TO WS-RESOLVE-SW.
075200     SET TAG-IDX TO 1.
075300     SEARCH WS-TAG-ROW
075400         AT END
075500             CONTINUE
075600         WHEN WS-TAG-TBL-NAME(TAG-IDX) = WS-CAND-TAG(CAND-IDX)
075700             MOVE "Y" TO WS-RESOLVE-SW
075800     END-SEARCH.
075900     IF WS-RESOLVE-SW = "N"
076000         GO TO 230-EXIT.
076100
076200     MOVE SPACES TO TAXONOMY-TAG-ASSIGN-REC.
076300     MOVE TDC-DOCTYPE-ID TO TGA-DOCTYPE-ID.
076400     MOVE WS-TAG-TBL-ID(TAG-IDX) TO TGA-TAG-ID.
076500     WRITE TAXONOMY-TAG-ASSIGN-REC.
076600     ADD +1 TO TAG-ASSIGN-CT.
076700     ADD +1 TO ASSIGNED-CT.
076800     SET ASG-IDX TO ASSIGNED-CT.
076900     MOVE WS-CAND-TAG(CAND-IDX) TO WS-ASSIGNED-TAG(ASG-IDX).
077000 230-EXIT.
077100     EXIT.
077200
077300****** READ-AHEAD PARAGRAPHS.
077400 900-READ-TAXDOCO.
077500     READ TAXDOCO
077600         AT END
077700             MOVE "N" TO MORE-DOC-SW.
077800 900-TAXDOCO-EXIT.
077900     EXIT.
078000
078100****** STEP 8 PREP -- COUNT THE FOUR TAXLOAD TABLES NOT ALREADY
078200****** COUNTED BY THE ASSIGNMENT PASS ABOVE.
078300 960-COUNT-FACILITIES.
078400     MOVE "960-COUNT-FACILITIES" TO PARA-NAME.
078500     OPEN INPUT TAXFACO.
078600     MOVE "Y" TO MORE-FAC-SW.
078700     PERFORM 961-READ-TAXFACO THRU 961-EXIT.
078800     PERFORM 962-TALLY-FAC THRU 962-EXIT UNTIL NO-MORE-FAC.
078900     CLOSE TAXFACO.
079000 960-EXIT.
079100     EXIT.
079200
079300 961-READ-TAXFACO.
079400     READ TAXFACO
079500         AT END
079600             MOVE "N" TO MORE-FAC-SW.
079700 961-EXIT.
079800     EXIT.
079900
080000 962-TALLY-FAC.
080100     ADD +1 TO FAC-ROWS-READ.
080200     PERFORM 961-READ-TAXFACO THRU 961-EXIT.
080300 962-EXIT.
080400     EXIT.
080500
080600 970-COUNT-CATEGORIES.
080700     MOVE "970-COUNT-CATEGORIES" TO PARA-NAME.
080800     OPEN INPUT TAXCATO.
080900     MOVE "Y" TO MORE-CAT-SW.
081000     PERFORM 971-READ-TAXCATO THRU 971-EXIT.
081100     PERFORM 972-TALLY-CAT THRU 972-EXIT UNTIL NO-MORE-CAT.
081200     CLOSE TAXCATO.
081300 970-EXIT.
081400     EXIT.
081500
081600 971-READ-TAXCATO.
081700     READ TAXCATO
081800         AT END
081900             MOVE "N" TO MORE-CAT-SW.
082000 971-EXIT.
082100     EXIT.
082200
082300 972-TALLY-CAT.
082400     ADD +1 TO CAT-ROWS-READ.
082500     PERFORM 971-READ-TAXCATO THRU 971-EXIT.
082600 972-EXIT.
082700     EXIT.
082800
082900 980-COUNT-SUBCATS.
083000     MOVE "980-COUNT-SUBCATS" TO PARA-NAME.
083100     OPEN INPUT TAXSUBO.
083200     MOVE "Y" TO MORE-SUB-SW.
083300     PERFORM 981-READ-TAXSUBO THRU 981-EXIT.
083400     PERFORM 982-TALLY-SUB THRU 982-EXIT UNTIL NO-MORE-SUB.
083500     CLOSE TAXSUBO.
083600 980-EXIT.
083700     EXIT.
083800
083900 981-READ-TAXSUBO.
084000     READ TAXSUBO
084100         AT END
084200             MOVE "N" TO MORE-SUB-SW.
084300 981-EXIT.
084400     EXIT.
084500
084600 982-TALLY-SUB.
084700     ADD +1 TO SUB-ROWS-READ.
084800     PERFORM 981-READ-TAXSUBO THRU 981-EXIT.
084900 982-EXIT.
085000     EXIT.
085100
085200 990-COUNT-VENDORS.
085300     MOVE "990-COUNT-VENDORS" TO PARA-NAME.
085400     OPEN INPUT TAXVENO.
085500     MOVE "Y" TO MORE-VEN-SW.
085600     PERFORM 991-READ-TAXVENO THRU 991-EXIT.
085700     PERFORM 992-TALLY-VEN THRU 992-EXIT UNTIL NO-MORE-VEN.
085800     CLOSE TAXVENO.
085900 990-EXIT.
086000     EXIT.
086100
086200 991-READ-TAXVENO.
086300     READ TAXVENO
086400         AT END
086500             MOVE "N" TO MORE-VEN-SW.
086600 991-EXIT.
086700     EXIT.
086800
086900 992-TALLY-VEN.
087000     ADD +1 TO VEN-ROWS-READ.
087100     PERFORM 991-READ-TAXVENO THRU 991-EXIT.
087200 992-EXIT.
087300     EXIT.
087400
087500****** STEP 8 SUMMARY REPORT LINES -- SAME HEADING STYLE AS THE
087600****** OLD PATLIST PROGRAM'S PAGE HEADER.
087700 01  WS-SUM-HDR-REC.
087800     05  FILLER                  PIC X(01)  VALUE SPACE.
087900     05  SHD-TITLE                PIC X(50)
088000         VALUE "TAXONOMY IMPORT - TABLE ROW COUNTS".
088100     05  FILLER                  PIC X(81)  VALUE SPACES.
088200
088300****** ALTERNATE VIEW OF THE HEADER SPLIT IN HALF, CARRIED FOR
088400****** THE DUMP-FORMAT SYSOUT TRACE ONLY.
088500 01  WS-SUM-HDR-HALVES  REDEFINES WS-SUM-HDR-REC.
088600     05  SHH-LEFT                PIC X(66).
088700     05  SHH-RIGHT                PIC X(66).
088800
088900 01  WS-SUM-LABEL-LINE.
089000     05  FILLER                  PIC X(03)  VALUE SPACES.
089100     05  SLB-TEXT                 PIC X(30).
089200     05  FILLER                  PIC X(02)  VALUE SPACES.
089300     05  SLB-COUNT                PIC ZZZ,ZZ9.
089400     05  FILLER                  PIC X(90)  VALUE SPACES.
089500
089600****** NUMERIC-EDITED VIEW OF THE COUNT FIELD, USED WHEN THE
089700****** COUNT IS MOVED IN FROM A COMP COUNTER ABOVE.
089800 01  WS-SUM-COUNT-NUMERIC  REDEFINES WS-SUM-LABEL-LINE.
089900     05  FILLER                  PIC X(35).
090000     05  SCN-COUNT-9             PIC 9(07).
090100     05  FILLER                  PIC X(90).
090200
090300****** STEP 8 -- ONE SUMMARY LINE PER REFERENCE TABLE.
090400 950-PRINT-SUMMARY.
090500     MOVE "950-PRINT-SUMMARY" TO PARA-NAME.
090600     DISPLAY "IMPORT COMPLETE!".
090700     OPEN OUTPUT TAXSUM.
090800     WRITE TAXSUM-REC FROM WS-SUM-HDR-REC
090900         AFTER ADVANCING C01.
091000
091100     MOVE SPACES TO WS-SUM-LABEL-LINE.
091200     MOVE "FACILITIES" TO SLB-TEXT.
091300     MOVE FAC-ROWS-READ TO SLB-COUNT.
091400     WRITE TAXSUM-REC FROM WS-SUM-LABEL-LINE
091500         AFTER ADVANCING 1 LINE.
091600
091700     MOVE SPACES TO WS-SUM-LABEL-LINE.
091800     MOVE "CATEGORIES" TO SLB-TEXT.
091900     MOVE CAT-ROWS-READ TO SLB-COUNT.
092000     WRITE TAXSUM-REC FROM WS-SUM-LABEL-LINE
092100         AFTER ADVANCING 1 LINE.
092200
092300     MOVE SPACES TO WS-SUM-LABEL-LINE.
092400     MOVE "SUBCATEGORIES" TO SLB-TEXT.
092500     MOVE SUB-ROWS-READ TO SLB-COUNT.
092600     WRITE TAXSUM-REC FROM WS-SUM-LABEL-LINE
092700         AFTER ADVANCING 1 LINE.
092800
092900     MOVE SPACES TO WS-SUM-LABEL-LINE.
093000     MOVE "DOCUMENT TYPES" TO SLB-TEXT.
093100     MOVE DOC-ROWS-READ TO SLB-COUNT.
093200     WRITE TAXSUM-REC FROM WS-SUM-LABEL-LINE
093300         AFTER ADVANCING 1 LINE.
093400
093500     MOVE SPACES TO WS-SUM-LABEL-LINE.
093600     MOVE "VENDORS" TO SLB-TEXT.
093700     MOVE VEN-ROWS-READ TO SLB-COUNT.
093800     WRITE TAXSUM-REC FROM WS-SUM-LABEL-LINE
093900         AFTER ADVANCING 1 LINE.
094000
094100     MOVE SPACES TO WS-SUM-LABEL-LINE.
094200     MOVE "DOCUMENT TAGS" TO SLB-TEXT.
094300     MOVE TAG-SEED-CT TO SLB-COUNT.
094400     WRITE TAXSUM-REC FROM WS-SUM-LABEL-LINE
094500         AFTER ADVANCING 1 LINE.
094600
094700     CLOSE TAXSUM.
094800 950-EXIT.
094900     EXIT.
095000
095100 999-CLEANUP.
095200     MOVE "999-CLEANUP" TO PARA-NAME.
095300     CLOSE TAXTAGVO, TAXASGNO.
095400     DISPLAY "TAGASGN - TAGS SEEDED      " TAG-SEED-CT.
095500     DISPLAY "TAGASGN - DOCTYPES WALKED  " DOC-ROWS-READ.
095600     DISPLAY "TAGASGN - TAGS ASSIGNED    " TAG-ASSIGN-CT.
095700     DISPLAY "TAGASGN - NORMAL END OF JOB".
095800     CLOSE SYSOUT.
095900 999-EXIT.
096000     EXIT.
096100
096200 1000-ABEND-RTN.
096300     WRITE SYSOUT-REC FROM ABEND-REC.
096400     CLOSE TAXDOCO TAXFACO TAXCATO TAXSUBO TAXVENO.
096500     CLOSE TAXTAGVO TAXASGNO TAXSUM.
096600     CLOSE SYSOUT.
096700     DISPLAY "TAGASGN - ABNORMAL END - " ABEND-REASON.
096800     DIVIDE ZERO-VAL INTO ONE-VAL.
