000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  TAXLOAD.
000400 AUTHOR. RON OCAMPO.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 05/14/09.
000700 DATE-COMPILED. 05/14/09.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          FIRST STEP OF THE CONTRACT TAXONOMY IMPORT.  LOADS THE
001300*          FIVE REFERENCE-DATA INPUTS -- FACILITIES, FUNCTIONAL
001400*          CATEGORIES, SERVICE SUBCATEGORIES, DOCUMENT TYPES AND
001500*          VENDORS -- EACH CLEARING ITS OWN OUTPUT TABLE BEFORE
001600*          IT LOADS.
001700*
001800*          EVERY TEXT CELL RUNS THROUGH TRIMTXT (LEADING/TRAILING
001900*          SPACE TRIM; BLANK CELL COMES BACK AS NULL/SPACE).
002000*          CATEGORY AND DOCUMENT-TYPE IDS ARE NOT ON THE INPUT --
002100*          THEY ARE ASSIGNED HERE AS A 1-UP ROW COUNTER AS EACH
002200*          TABLE LOADS.  SUBCATEGORY ROWS CARRY A FUNCTIONAL-
002300*          CATEGORY NAME, NOT AN ID, SO THE CATEGORY TABLE IS
002400*          IN MEMORY (LOADED IN STEP 200) AND SEARCHED BY NAME AS
002500*          EACH SUBCATEGORY ROW COMES IN.  VENDOR ROWS GET A
002600*          GENERATED VND-NNNN ID AND FALL BACK TO THE RAW NAME
002700*          WHEN THE CANONICAL NAME CELL IS BLANK.
002800*
002900*          TAG VOCABULARY AND TAG-ASSIGNMENT LOGIC ARE NOT HERE
003000*          SEE TAGASGN, WHICH RUNS AFTER THIS STEP.
003100*
003200*CHANGE LOG.
003300*  05/14/09  RO  REQ-77900  ORIGINAL PROGRAM - PATSRCH, ON-LINE
003400*                     PATIENT LOOKUP AGAINST PATMSTR VSAM.
003500*  02/04/97  JS  020497JS  EQUIPMENT TABLE SEARCH ADDED (SEE THE
003600*                     OLD TRMTSRCH).
003700*  10/21/98  MPK 098Y2K  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003800*                     FOUND.  SIGNED OFF FOR CERTIFICATION.
003900*  03/02/01  MPK 114  PATMSTR ON-LINE LOOKUP RETIRED WITH THE OLD
004000*                     BILLING SYSTEM.
004100*  08/19/16  RO  REQ-96220  PROGRAM GUTTED, RENAMED TAXLOAD FOR
004200*                     THE CONTRACT TAXONOMY IMPORT PROJECT.  OLD
004300*                     ON-LINE SEARCH LOGIC REMOVED; BATCH LOAD OF
004400*                     THE 5 REFERENCE TABLES WRITTEN IN ITS PLACE
004500*  08/22/16  RO  REQ-96220  FOLDED THE OLD TRMTSRCH TABLE-SEARCH
004600*                     INTO STEP 300 -- SUBCATEGORY ROWS RESOLVE
004700*                     THEIR CATEGORY NAME AGAINST THE IN-MEMORY
004800*                     CATEGORY TABLE THE SAME WAY TRMTSRCH ONCE
004900*                     SEARCHED THE EQUIPMENT TABLE.
005000*  11/02/16  DT  REQ-96220  ADDED TRIMTXT CALL FOR EVERY INPUT
005100*                     CELL -- BLANK CELLS MUST LOAD AS SPACES,
005200*                     LEFT-OVER JUNK FROM A SHORTER PRIOR RECORD.
005300*  03/30/17  RO  REQ-97004  VENDOR ID GENERATION (VND-NNNN) AND
005400*                     CANONICAL-NAME FALLBACK ADDED.
005500*  09/14/17  DT  REQ-97550  SORT-ORDER FALLBACK (RUNNING CT + 1
005600*                     WHEN THE #-COLUMN ISN'T NUMERIC) ADDED TO
005700*                     STEP 200.
005800*****************************************************************
005900*
006000*          INPUT FILE  (FACILITIES) -  TAXFAC
006100*          INPUT FILE  (CATEGORIES) -  TAXCATI
006200*          INPUT FILE  (SUBCATS)    -  TAXSUBI
006300*          INPUT FILE  (DOC TYPES)  -  TAXDOCI
006400*          INPUT FILE  (VENDORS)    -  TAXVENI
006500*          OUTPUT FILE (FACILITIES) -  TAXFACO
006600*          OUTPUT FILE (CATEGORIES) -  TAXCATO
006700*          OUTPUT FILE (SUBCATS)    -  TAXSUBO
006800*          OUTPUT FILE (DOC TYPES)  -  TAXDOCO
006900*          OUTPUT FILE (VENDORS)    -  TAXVENO
007000*          DUMP FILE               -  SYSOUT
007100*
007200*****************************************************************
007300
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT SYSOUT
008200     ASSIGN TO UT-S-SYSOUT
008300       ORGANIZATION IS SEQUENTIAL.
008400
008500     SELECT TAXFAC
008600     ASSIGN TO UT-S-TAXFAC
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS FFCODE.
008900
009000     SELECT TAXCATI
009100     ASSIGN TO UT-S-TAXCATI
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS CICODE.
009400
009500     SELECT TAXSUBI
009600     ASSIGN TO UT-S-TAXSUBI
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS SICODE.
009900
010000     SELECT TAXDOCI
010100     ASSIGN TO UT-S-TAXDOCI
010200       ACCESS MODE IS SEQUENTIAL
010300       FILE STATUS IS DICODE.
010400
010500     SELECT TAXVENI
010600     ASSIGN TO UT-S-TAXVENI
010700       ACCESS MODE IS SEQUENTIAL
010800       FILE STATUS IS VICODE.
010900
011000     SELECT TAXFACO
011100     ASSIGN TO UT-S-TAXFACO
011200       ACCESS MODE IS SEQUENTIAL
011300       FILE STATUS IS FOCODE.
011400
011500     SELECT TAXCATO
011600     ASSIGN TO UT-S-TAXCATO
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS COCODE.
011900
012000     SELECT TAXSUBO
012100     ASSIGN TO UT-S-TAXSUBO
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS SOCODE.
012400
012500     SELECT TAXDOCO
012600     ASSIGN TO UT-S-TAXDOCO
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS DOCODE.
012900
013000     SELECT TAXVENO
013100     ASSIGN TO UT-S-TAXVENO
013200       ACCESS MODE IS SEQUENTIAL
013300       FILE STATUS IS VOCODE.
013400
013500 DATA DIVISION.
013600 FILE SECTION.
013700 FD  SYSOUT
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 130 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS SYSOUT-REC.
014300 01  SYSOUT-REC  PIC X(130).
014400
014500****** RAW FACILITY ROWS -- ONE PER FACILITY, ALL FIELDS OPTIONAL
014600 FD  TAXFAC
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 410 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS TAXONOMY-FACILITY-IN-REC.
015200 01  TAXONOMY-FACILITY-IN-REC.
015300     05  TFI-FACILITY-ID        PIC X(20).
015400     05  TFI-GROUP              PIC X(50).
015500     05  TFI-RAW-NAME           PIC X(60).
015600     05  TFI-NAME               PIC X(60).
015700     05  TFI-SHORT-NAME         PIC X(30).
015800     05  TFI-LINE               PIC X(20).
015900     05  TFI-LEGAL-ENTITY       PIC X(60).
016000     05  TFI-ADDRESS            PIC X(60).
016100     05  TFI-CITY               PIC X(30).
016200     05  TFI-STATE              PIC X(10).
016300     05  FILLER                 PIC X(10).
016400
016500****** RAW CATEGORY ROWS -- SORT-COL IS THE INPUT'S #-COLUMN,
016600****** TEXT AS KEYED, MAY BE BLANK OR NON-NUMERIC.
016700 FD  TAXCATI
016800     RECORDING MODE IS F
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 260 CHARACTERS
017100     BLOCK CONTAINS 0 RECORDS
017200     DATA RECORD IS TAXONOMY-CATEGORY-IN-REC.
017300 01  TAXONOMY-CATEGORY-IN-REC.
017400     05  TCI-SORT-COL           PIC X(04).
017500     05  TCI-NAME               PIC X(50).
017600     05  TCI-DESCRIPTION        PIC X(100).
017700     05  TCI-EXAMPLE-SUBCATS    PIC X(100).
017800     05  FILLER                 PIC X(06).
017900
018000****** RAW SUBCATEGORY ROWS -- CAT-NAME IS A FOREIGN REFERENCE,
018100****** RESOLVED IN STEP 300 AGAINST THE STEP 200 CATEGORY TABLE.
018200 FD  TAXSUBI
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     RECORD CONTAINS 160 CHARACTERS
018600     BLOCK CONTAINS 0 RECORDS
018700     DATA RECORD IS TAXONOMY-SUBCAT-IN-REC.
018800 01  TAXONOMY-SUBCAT-IN-REC.
018900     05  TSI-SORT-COL           PIC X(04).
019000     05  TSI-FUNCTIONAL-CAT-NAME  PIC X(50).
019100     05  TSI-NAME               PIC X(60).
019200     05  TSI-DEPARTMENT         PIC X(40).
019300     05  FILLER                 PIC X(06).
019400
019500****** RAW DOCUMENT TYPE ROWS.
019600 FD  TAXDOCI
019700     RECORDING MODE IS F
019800     LABEL RECORDS ARE STANDARD
019900     RECORD CONTAINS 210 CHARACTERS
020000     BLOCK CONTAINS 0 RECORDS
020100     DATA RECORD IS TAXONOMY-DOCTYPE-IN-REC.
020200 01  TAXONOMY-DOCTYPE-IN-REC.
020300     05  TDI-SORT-COL           PIC X(04).
020400     05  TDI-NAME               PIC X(60).
020500     05  TDI-PRIMARY-CATEGORY   PIC X(40).
020600     05  TDI-DESCRIPTION        PIC X(100).
020700     05  FILLER                 PIC X(06).
020800
020900****** RAW VENDOR ROWS -- NO ID ON INPUT, TAXLOAD GENERATES ONE.
021000 FD  TAXVENI
021100     RECORDING MODE IS F
021200     LABEL RECORDS ARE STANDARD
021300     RECORD CONTAINS 290 CHARACTERS
021400     BLOCK CONTAINS 0 RECORDS
021500     DATA RECORD IS TAXONOMY-VENDOR-IN-REC.
021600 01  TAXONOMY-VENDOR-IN-REC.
021700     05  TVI-RAW-NAME           PIC X(60).
021800     05  TVI-CANONICAL-NAME     PIC X(60).
021900     05  TVI-VENDOR-TYPE        PIC X(40).
022000     05  TVI-CLEANED-TYPE       PIC X(40).
022100     05  TVI-NOTES              PIC X(80).
022200     05  FILLER                 PIC X(10).
022300
022400 FD  TAXFACO
022500     RECORDING MODE IS F
022600     LABEL RECORDS ARE STANDARD
022700     RECORD CONTAINS 410 CHARACTERS
022800     BLOCK CONTAINS 0 RECORDS
022900     DATA RECORD IS TAXONOMY-FACILITY-REC.
023000 COPY TAXFAC.
023100
023200 FD  TAXCATO
023300     RECORDING MODE IS F
023400     LABEL RECORDS ARE STANDARD
023500     RECORD CONTAINS 269 CHARACTERS
023600     BLOCK CONTAINS 0 RECORDS
023700     DATA RECORD IS TAXONOMY-CATEGORY-REC.
023800 COPY TAXCAT.
023900
024000 FD  TAXSUBO
024100     RECORDING MODE IS F
024200     LABEL RECORDS ARE STANDARD
024300     RECORD CONTAINS 169 CHARACTERS
024400     BLOCK CONTAINS 0 RECORDS
024500     DATA RECORD IS TAXONOMY-SUBCATEGORY-REC.
024600 COPY TAXSUB.
024700
024800 FD  TAXDOCO
024900     RECORDING MODE IS F
025000     LABEL RECORDS ARE STANDARD
025100     RECORD CONTAINS 220 CHARACTERS
025200     BLOCK CONTAINS 0 RECORDS
025300     DATA RECORD IS TAXONOMY-DOCTYPE-REC.
025400 COPY TAXDOC.
025500
025600 FD  TAXVENO
025700     RECORDING MODE IS F
025800     LABEL RECORDS ARE STANDARD
025900     RECORD CONTAINS 300 CHARACTERS
026000     BLOCK CONTAINS 0 RECORDS
026100     DATA RECORD IS TAXONOMY-VENDOR-REC.
026200 COPY TAXVEND.
026300
026400 WORKING-STORAGE SECTION.
026500
026600 01  FLAGS-AND-SWITCHES.
026700     05  MORE-FAC-SW             PIC X(01)  VALUE "Y".
026800         88  NO-MORE-FAC             VALUE "N".
026900     05  MORE-CAT-SW             PIC X(01)  VALUE "Y".
027000         88  NO-MORE-CAT             VALUE "N".
027100     05  MORE-SUB-SW             PIC X(01)  VALUE "Y".
027200         88  NO-MORE-SUB             VALUE "N".
027300     05  MORE-DOC-SW             PIC X(01)  VALUE "Y".
027400         88  NO-MORE-DOC             VALUE "N".
027500     05  MORE-VEN-SW             PIC X(01)  VALUE "Y".
027600         88  NO-MORE-VEN             VALUE "N".
027700     05  FILLER                  PIC X(05).
027800
027900 01  FILE-STATUS-CODES.
028000     05  FFCODE                  PIC X(02).
028100     05  CICODE                  PIC X(02).
028200     05  SICODE                  PIC X(02).
028300     05  DICODE                  PIC X(02).
028400     05  VICODE                  PIC X(02).
028500     05  FOCODE                  PIC X(02).
028600     05  COCODE                  PIC X(02).
028700     05  SOCODE                  PIC X(02).
028800     05  DOCODE                  PIC X(02).
028900     05  VOCODE                  PIC X(02).
029000     05  FILLER                  PIC X(08).
029100
029200****** ROW COUNTERS, THE CATEGORY RUNNING-SORT COUNTER, AND THE
029300****** SEARCH INDEX ONTO THE IN-MEMORY CATEGORY TABLE.
029400 01  COUNTERS-AND-ACCUMULATORS.
029500     05  FAC-ROWS-LOADED         PIC S9(05)  COMP.
029600     05  CAT-ROWS-LOADED         PIC S9(05)  COMP.
029700     05  CAT-RUNNING-SORT        PIC S9(05)  COMP.
029800     05  SUB-ROWS-LOADED         PIC S9(05)  COMP.
029900     05  SUB-RUNNING-SORT        PIC S9(05)  COMP.
030000     05  DOC-ROWS-LOADED         PIC S9(05)  COMP.
030100     05  DOC-RUNNING-SORT        PIC S9(05)  COMP.
030200     05  VEN-ROWS-LOADED         PIC S9(05)  COMP.
030300     05  FILLER                  PIC X(04).
030400
030500 01  WS-TRIM-WORK.
030600     05  WS-TRIM-BUF             PIC X(100)  VALUE SPACES.
030700****** ALTERNATE HALVES VIEW OF THE TRIM BUFFER -- DUMP/DEBUG
030800****** ONLY, NOT REFERENCED BY THE TRIM OR COMPARE LOGIC.
030900     05  WS-TRIM-BUF-HALVES  REDEFINES WS-TRIM-BUF.
031000         10  WS-TRIM-BUF-FIRST50     PIC X(50).
031100         10  WS-TRIM-BUF-LAST50      PIC X(50).
031200     05  WS-TRIM-LEN             PIC S9(04)  COMP.
031300     05  WS-TRIM-BLANK-SW        PIC X(01).
031400         88  WS-TRIM-FIELD-BLANK     VALUE "Y".
031500     05  FILLER                  PIC X(05).
031600
031700****** VENDOR ID IS GENERATED AS VND- PLUS THE 4-DIGIT ZERO-
031800****** PADDED ROW NUMBER -- PIC 9(04) ZERO-FILLS IT FOR FREE.
031900 01  WS-VENDOR-ID-WORK.
032000     05  WS-VEN-ID-TEXT.
032100         10  WS-VEN-ID-PREFIX         PIC X(04)  VALUE "VND-".
032200         10  WS-VEN-ID-NUM            PIC 9(04).
032300****** ALTERNATE TWO-DIGIT-PAIR VIEW, FOR A READABLE DUMP ONLY.
032400     05  WS-VEN-ID-NUM-PARTS  REDEFINES WS-VEN-ID-NUM.
032500         10  WS-VEN-ID-NUM-HI         PIC 9(02).
032600         10  WS-VEN-ID-NUM-LO         PIC 9(02).
032700     05  FILLER                  PIC X(06).
032800
032900****** CATEGORIES LOADED IN STEP 200, HELD HERE SO STEP 300 CAN
033000****** SEARCH THEM BY NAME WHILE RESOLVING SUBCATEGORY ROWS.
033100 01  WS-CATEGORY-TABLE.
033200     05  WS-CAT-ROW OCCURS 200 TIMES INDEXED BY CAT-IDX2.
033300         10  WS-CAT-TBL-ID            PIC 9(05).
033400         10  WS-CAT-TBL-NAME          PIC X(50).
033500****** ALTERNATE HALVES VIEW, FOR A READABLE DUMP ONLY.
033600         10  WS-CAT-TBL-NAME-HALVES REDEFINES WS-CAT-TBL-NAME.
033700             15  WS-CAT-TBL-NAME-1        PIC X(25).
033800             15  WS-CAT-TBL-NAME-2        PIC X(25).
033900     05  FILLER                  PIC X(04).
034000
034100 COPY ABENDREC.
034200
034300 PROCEDURE DIVISION.
034400
034500 000-MAINLINE.
034600     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
034700     PERFORM 100-LOAD-FACILITIES THRU 100-EXIT.
034800     PERFORM 200-LOAD-CATEGORIES THRU 200-EXIT.
034900     PERFORM 300-LOAD-SUBCATEGORIES THRU 300-EXIT.
035000     PERFORM 400-LOAD-DOCTYPES THRU 400-EXIT.
035100     PERFORM 500-LOAD-VENDORS THRU 500-EXIT.
035200     PERFORM 999-CLEANUP THRU 999-EXIT.
035300     GOBACK.
035400
035500 050-HOUSEKEEPING.
035600     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
035700     OPEN OUTPUT SYSOUT.
035800     MOVE ZERO TO FAC-ROWS-LOADED, CAT-ROWS-LOADED,
035900             CAT-RUNNING-SORT, SUB-ROWS-LOADED, SUB-RUNNING-SORT,
036000             DOC-ROWS-LOADED, DOC-RUNNING-SORT, VEN-ROWS-LOADED.
036100 050-EXIT.
036200     EXIT.
036300
036400****** STEP 1 -- FACILITIES.  EVERY CELL IS OPTIONAL; BLANK LOADS
036500****** AS SPACES.  FACILITY-ID IS FROM THE INPUT, NOT GENERATED.
036600 100-LOAD-FACILITIES.
036700     MOVE "100-LOAD-FACILITIES" TO PARA-NAME.
036800     OPEN INPUT TAXFAC.
036900     OPEN OUTPUT TAXFACO.
037000     MOVE "Y" TO MORE-FAC-SW.
037100     PERFORM 900-READ-TAXFAC THRU 900-TAXFAC-EXIT.
037200     PERFORM 110-LOAD-ONE-FACILITY THRU 110-EXIT
037300             UNTIL NO-MORE-FAC.
037400     CLOSE TAXFAC, TAXFACO.
037500 100-EXIT.
037600     EXIT.
037700
037800 110-LOAD-ONE-FACILITY.
037900     MOVE "110-LOAD-ONE-FACILITY" TO PARA-NAME.
038000     MOVE SPACES TO TAXONOMY-FACILITY-REC.
038100
038200     MOVE SPACES TO WS-TRIM-BUF.
038300     MOVE TFI-FACILITY-ID TO WS-TRIM-BUF(1:20).
038400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
038500     MOVE WS-TRIM-BUF(1:20) TO TFC-FACILITY-ID.
038600
038700     MOVE SPACES TO WS-TRIM-BUF.
038800     MOVE TFI-GROUP TO WS-TRIM-BUF(1:50).
038900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
039000     MOVE WS-TRIM-BUF(1:50) TO TFC-GROUP.
039100
039200     MOVE SPACES TO WS-TRIM-BUF.
039300     MOVE TFI-RAW-NAME TO WS-TRIM-BUF(1:60).
039400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
039500     MOVE WS-TRIM-BUF(1:60) TO TFC-RAW-NAME.
039600
039700     MOVE SPACES TO WS-TRIM-BUF.
039800     MOVE TFI-NAME TO WS-TRIM-BUF(1:60).
039900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
040000     MOVE WS-TRIM-BUF(1:60) TO TFC-NAME.
040100
040200     MOVE SPACES TO WS-TRIM-BUF.
040300     MOVE TFI-SHORT-NAME TO WS-TRIM-BUF(1:30).
040400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
040500     MOVE WS-TRIM-BUF(1:30) TO TFC-SHORT-NAME.
040600
040700     MOVE SPACES TO WS-TRIM-BUF.
040800     MOVE TFI-LINE TO WS-TRIM-BUF(1:20).
040900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
041000     MOVE WS-TRIM-BUF(1:20) TO TFC-LINE.
041100
041200     MOVE SPACES TO WS-TRIM-BUF.
041300     MOVE TFI-LEGAL-ENTITY TO WS-TRIM-BUF(1:60).
041400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
041500     MOVE WS-TRIM-BUF(1:60) TO TFC-LEGAL-ENTITY.
041600
041700     MOVE SPACES TO WS-TRIM-BUF.
041800     MOVE TFI-ADDRESS TO WS-TRIM-BUF(1:60).
041900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
042000     MOVE WS-TRIM-BUF(1:60) TO TFC-ADDRESS.
042100
042200     MOVE SPACES TO WS-TRIM-BUF.
042300     MOVE TFI-CITY TO WS-TRIM-BUF(1:30).
042400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
042500     MOVE WS-TRIM-BUF(1:30) TO TFC-CITY.
042600
042700     MOVE SPACES TO WS-TRIM-BUF.
042800     MOVE TFI-STATE TO WS-TRIM-BUF(1:10).
042900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
043000     MOVE WS-TRIM-BUF(1:10) TO TFC-STATE.
043100
043200     WRITE TAXFACO.
043300     ADD +1 TO FAC-ROWS-LOADED.
043400     PERFORM 900-READ-TAXFAC THRU 900-TAXFAC-EXIT.
043500 110-EXIT.
043600     EXIT.
043700
043800 150-TRIM-ONE-FIELD.
043900     MOVE "150-TRIM-ONE-FIELD" TO PARA-NAME.
044000     CALL "TRIMTXT" USING WS-TRIM-BUF, WS-TRIM-LEN,
044100             WS-TRIM-BLANK-SW.
044200 150-EXIT.
044300     EXIT.
044400
044500****** STEP 2 -- FUNCTIONAL CATEGORIES.  CATEGORY-ID IS A 1-UP
044600****** ROW COUNTER (NOT ON THE INPUT).  SORT-ORDER IS THE
044700****** #-COLUMN WHEN IT IS NUMERIC, ELSE A RUNNING COUNT + 1.
044800****** EACH ROW IS ALSO DROPPED INTO WS-CATEGORY-TABLE FOR
044900****** STEP 300.
045000 200-LOAD-CATEGORIES.
045100     MOVE "200-LOAD-CATEGORIES" TO PARA-NAME.
045200     OPEN INPUT TAXCATI.
045300     OPEN OUTPUT TAXCATO.
045400     MOVE "Y" TO MORE-CAT-SW.
045500     PERFORM 900-READ-TAXCATI THRU 900-TAXCATI-EXIT.
045600     PERFORM 210-LOAD-ONE-CATEGORY THRU 210-EXIT
045700             UNTIL NO-MORE-CAT.
045800     CLOSE TAXCATI, TAXCATO.
045900 200-EXIT.
046000     EXIT.
046100
046200 210-LOAD-ONE-CATEGORY.
046300     MOVE "210-LOAD-ONE-CATEGORY" TO PARA-NAME.
046400     MOVE SPACES TO TAXONOMY-CATEGORY-REC.
046500     ADD +1 TO CAT-ROWS-LOADED.
046600     MOVE CAT-ROWS-LOADED TO TCA-CATEGORY-ID.
046700
046800     MOVE SPACES TO WS-TRIM-BUF.
046900     MOVE TCI-NAME TO WS-TRIM-BUF(1:050).
047000     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
047100     MOVE WS-TRIM-BUF(1:050) TO TCA-NAME.
047200
047300     MOVE SPACES TO WS-TRIM-BUF.
047400     MOVE TCI-DESCRIPTION TO WS-TRIM-BUF(1:100).
047500     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
047600     MOVE WS-TRIM-BUF(1:100) TO TCA-DESCRIPTION.
047700
047800     MOVE SPACES TO WS-TRIM-BUF.
047900     MOVE TCI-EXAMPLE-SUBCATS TO WS-TRIM-BUF(1:100).
048000     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
048100     MOVE WS-TRIM-BUF(1:100) TO TCA-EXAMPLE-SUBCATS.
048200
048300****** SORT-ORDER: THE #-COLUMN WHEN NUMERIC AND NOT BLANK,
048400****** ELSE A RUNNING COUNT + 1 (REQ-97550).
048500     IF TCI-SORT-COL IS NUMERIC AND TCI-SORT-COL NOT = SPACES
048600         MOVE TCI-SORT-COL TO TCA-SORT-ORDER
048700     ELSE
048800         ADD +1 TO CAT-RUNNING-SORT
048900         MOVE CAT-RUNNING-SORT TO TCA-SORT-ORDER.
049000
049100     SET CAT-IDX2 TO CAT-ROWS-LOADED.
049200     MOVE TCA-CATEGORY-ID TO WS-CAT-TBL-ID(CAT-IDX2).
049300     MOVE TCA-NAME TO WS-CAT-TBL-NAME(CAT-IDX2).
049400     WRITE TAXCATO.
049500     PERFORM 900-READ-TAXCATI THRU 900-TAXCATI-EXIT.
049600 210-EXIT.
049700     EXIT.
049800
049900****** STEP 3 -- SERVICE SUBCATEGORIES.  THE FUNCTIONAL-CATEGORY
050000****** NAME IS RESOLVED AGAINST WS-CATEGORY-TABLE BY A SERIAL
050100****** SEARCH (THE OLD TRMTSRCH TABLE-LOOKUP IDIOM).  UNRESOLVED
050200****** NAMES LEAVE TSB-CATEGORY-ID-N SET TO "Y".
050300 300-LOAD-SUBCATEGORIES.
050400     MOVE "300-LOAD-SUBCATEGORIES" TO PARA-NAME.
050500     OPEN INPUT TAXSUBI.
050600     OPEN OUTPUT TAXSUBO.
050700     MOVE "Y" TO MORE-SUB-SW.
050800     PERFORM 900-READ-TAXSUBI THRU 900-TAXSUBI-EXIT.
050900     PERFORM 310-LOAD-ONE-SUBCAT THRU 310-EXIT
051000             UNTIL NO-MORE-SUB.
051100     CLOSE TAXSUBI, TAXSUBO.
051200 300-EXIT.
051300     EXIT.
051400
051500 310-LOAD-ONE-SUBCAT.
051600     MOVE "310-LOAD-ONE-SUBCAT" TO PARA-NAME.
051700     MOVE SPACES TO TAXONOMY-SUBCATEGORY-REC.
051800
051900     MOVE SPACES TO WS-TRIM-BUF.
052000     MOVE TSI-FUNCTIONAL-CAT-NAME TO WS-TRIM-BUF(1:050).
052100     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
052200     MOVE WS-TRIM-BUF(1:050) TO TSB-FUNCTIONAL-CAT-NAME.
052300
052400     MOVE SPACES TO WS-TRIM-BUF.
052500     MOVE TSI-NAME TO WS-TRIM-BUF(1:060).
052600     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
052700     MOVE WS-TRIM-BUF(1:060) TO TSB-NAME.
052800
052900     MOVE SPACES TO WS-TRIM-BUF.
053000     MOVE TSI-DEPARTMENT TO WS-TRIM-BUF(1:040).
053100     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
053200     MOVE WS-TRIM-BUF(1:040) TO TSB-DEPARTMENT.
053300
053400     IF TSI-SORT-COL IS NUMERIC AND TSI-SORT-COL NOT = SPACES
053500         MOVE TSI-SORT-COL TO TSB-SORT-ORDER
053600     ELSE
053700         ADD +1 TO SUB-RUNNING-SORT
053800         MOVE SUB-RUNNING-SORT TO TSB-SORT-ORDER.
053900
054000****** RESOLVE THE CATEGORY NAME -- NULL (-N = "Y") WHEN IT
054100****** DOES NOT MATCH ANY ROW LOADED IN STEP 200.
054200     MOVE "N" TO TSB-CATEGORY-ID-N.
054300     MOVE ZERO TO TSB-CATEGORY-ID.
054400     SET CAT-IDX2 TO 1.
054500     SEARCH WS-CAT-ROW
054600         AT END
054700             MOVE "Y" TO TSB-CATEGORY-ID-N
054800         WHEN WS-CAT-TBL-NAME(CAT-IDX2) = TSB-FUNCTIONAL-CAT-NAME
054900             MOVE WS-CAT-TBL-ID(CAT-IDX2) TO TSB-CATEGORY-ID
055000     END-SEARCH.
055100
055200     WRITE TAXSUBO.
055300     ADD +1 TO SUB-ROWS-LOADED.
055400     PERFORM 900-READ-TAXSUBI THRU 900-TAXSUBI-EXIT.
055500 310-EXIT.
055600     EXIT.
055700
055800****** STEP 4 -- DOCUMENT TYPES.  DOCTYPE-ID IS A 1-UP ROW
055900****** COUNTER; SORT-ORDER FOLLOWS THE SAME #-COLUMN-OR-RUNNING-
056000****** COUNT RULE USED FOR CATEGORIES AND SUBCATEGORIES.
056100 400-LOAD-DOCTYPES.
056200     MOVE "400-LOAD-DOCTYPES" TO PARA-NAME.
056300     OPEN INPUT TAXDOCI.
056400     OPEN OUTPUT TAXDOCO.
056500     MOVE "Y" TO MORE-DOC-SW.
056600     PERFORM 900-READ-TAXDOCI THRU 900-TAXDOCI-EXIT.
056700     PERFORM 410-LOAD-ONE-DOCTYPE THRU 410-EXIT
056800             UNTIL NO-MORE-DOC.
056900     CLOSE TAXDOCI, TAXDOCO.
057000 400-EXIT.
057100     EXIT.
057200
057300 410-LOAD-ONE-DOCTYPE.
057400     MOVE "410-LOAD-ONE-DOCTYPE" TO PARA-NAME.
057500     MOVE SPACES TO TAXONOMY-DOCTYPE-REC.
057600     ADD +1 TO DOC-ROWS-LOADED.
057700     MOVE DOC-ROWS-LOADED TO TDC-DOCTYPE-ID.
057800
057900     MOVE SPACES TO WS-TRIM-BUF.
058000     MOVE TDI-NAME TO WS-TRIM-BUF(1:060).
058100     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
058200     MOVE WS-TRIM-BUF(1:060) TO TDC-NAME.
058300
058400     MOVE SPACES TO WS-TRIM-BUF.
058500     MOVE TDI-PRIMARY-CATEGORY TO WS-TRIM-BUF(1:040).
058600     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
058700     MOVE WS-TRIM-BUF(1:040) TO TDC-PRIMARY-CATEGORY.
058800
058900     MOVE SPACES TO WS-TRIM-BUF.
059000     MOVE TDI-DESCRIPTION TO WS-TRIM-BUF(1:100).
059100     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
059200     MOVE WS-TRIM-BUF(1:100) TO TDC-DESCRIPTION.
059300
059400     IF TDI-SORT-COL IS NUMERIC AND TDI-SORT-COL NOT = SPACES
059500         MOVE TDI-SORT-COL TO TDC-SORT-ORDER
059600     ELSE
059700         ADD +1 TO DOC-RUNNING-SORT
059800         MOVE DOC-RUNNING-SORT TO TDC-SORT-ORDER.
059900
060000     WRITE TAXDOCO.
060100     PERFORM 900-READ-TAXDOCI THRU 900-TAXDOCI-EXIT.
060200 410-EXIT.
060300     EXIT.
060400
060500****** STEP 5 -- VENDORS.  VENDOR-ID IS GENERATED (VND-NNNN, THE
060600****** ROW NUMBER ZERO-PADDED TO 4 DIGITS); CANONICAL-NAME FALLS
060700****** BACK TO THE RAW NAME WHEN THE CANONICAL CELL IS BLANK.
060800 500-LOAD-VENDORS.
060900     MOVE "500-LOAD-VENDORS" TO PARA-NAME.
061000     OPEN INPUT TAXVENI.
061100     OPEN OUTPUT TAXVENO.
061200     MOVE "Y" TO MORE-VEN-SW.
061300     PERFORM 900-READ-TAXVENI THRU 900-TAXVENI-EXIT.
061400     PERFORM 510-LOAD-ONE-VENDOR THRU 510-EXIT
061500             UNTIL NO-MORE-VEN.
061600     CLOSE TAXVENI, TAXVENO.
061700 500-EXIT.
061800     EXIT.
061900
062000 510-LOAD-ONE-VENDOR.
062100     MOVE "510-LOAD-ONE-VENDOR" TO PARA-NAME.
062200     MOVE SPACES TO TAXONOMY-VENDOR-REC.
062300     ADD +1 TO VEN-ROWS-LOADED.
062400     MOVE VEN-ROWS-LOADED TO WS-VEN-ID-NUM.
062500     MOVE WS-VEN-ID-TEXT TO TVN-VENDOR-ID.
062600
062700     MOVE SPACES TO WS-TRIM-BUF.
062800     MOVE TVI-RAW-NAME TO WS-TRIM-BUF(1:060).
062900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
063000     MOVE WS-TRIM-BUF(1:060) TO TVN-RAW-NAME.
063100
063200     MOVE SPACES TO WS-TRIM-BUF.
063300     MOVE TVI-CANONICAL-NAME TO WS-TRIM-BUF(1:060).
063400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
063500     MOVE WS-TRIM-BUF(1:060) TO TVN-CANONICAL-NAME.
063600
063700     MOVE SPACES TO WS-TRIM-BUF.
063800     MOVE TVI-VENDOR-TYPE TO WS-TRIM-BUF(1:040).
063900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
064000     MOVE WS-TRIM-BUF(1:040) TO TVN-VENDOR-TYPE.
064100
064200     MOVE SPACES TO WS-TRIM-BUF.
064300     MOVE TVI-CLEANED-TYPE TO WS-TRIM-BUF(1:040).
064400     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
064500     MOVE WS-TRIM-BUF(1:040) TO TVN-CLEANED-TYPE.
064600
064700     MOVE SPACES TO WS-TRIM-BUF.
064800     MOVE TVI-NOTES TO WS-TRIM-BUF(1:080).
064900     PERFORM 150-TRIM-ONE-FIELD THRU 150-EXIT.
065000     MOVE WS-TRIM-BUF(1:080) TO TVN-NOTES.
065100
065200****** CLEANED NAME PRESENT -- USE IT; ELSE FALL BACK TO RAW.
065300     IF TVN-CANONICAL-NAME = SPACES
065400         MOVE TVN-RAW-NAME TO TVN-CANONICAL-NAME.
065500
065600     WRITE TAXVENO.
065700     PERFORM 900-READ-TAXVENI THRU 900-TAXVENI-EXIT.
065800 510-EXIT.
065900     EXIT.
066000
066100****** READ-AHEAD PARAGRAPHS -- ONE PER INPUT FILE.  EACH LOAD
066200****** LOOP PRIMES ITSELF HERE BEFORE THE LOOP STARTS, THEN
066300****** RE-READS HERE AT THE BOTTOM OF ITS OWN -LOAD-ONE- PARA.
066400 900-READ-TAXFAC.
066500     READ TAXFAC
066600         AT END
066700             MOVE "N" TO MORE-FAC-SW.
066800 900-TAXFAC-EXIT.
066900     EXIT.
067000
067100 900-READ-TAXCATI.
067200     READ TAXCATI
067300         AT END
067400             MOVE "N" TO MORE-CAT-SW.
067500 900-TAXCATI-EXIT.
067600     EXIT.
067700
067800 900-READ-TAXSUBI.
067900     READ TAXSUBI
068000         AT END
068100             MOVE "N" TO MORE-SUB-SW.
068200 900-TAXSUBI-EXIT.
068300     EXIT.
068400
068500 900-READ-TAXDOCI.
068600     READ TAXDOCI
068700         AT END
068800             MOVE "N" TO MORE-DOC-SW.
068900 900-TAXDOCI-EXIT.
069000     EXIT.
069100
069200 900-READ-TAXVENI.
069300     READ TAXVENI
069400         AT END
069500             MOVE "N" TO MORE-VEN-SW.
069600 900-TAXVENI-EXIT.
069700     EXIT.
069800
069900 999-CLEANUP.
070000     MOVE "999-CLEANUP" TO PARA-NAME.
070100     DISPLAY "TAXLOAD - FACILITIES LOADED    " FAC-ROWS-LOADED.
070200     DISPLAY "TAXLOAD - CATEGORIES LOADED    " CAT-ROWS-LOADED.
070300     DISPLAY "TAXLOAD - SUBCATEGORIES LOADED " SUB-ROWS-LOADED.
070400     DISPLAY "TAXLOAD - DOC TYPES LOADED     " DOC-ROWS-LOADED.
070500     DISPLAY "TAXLOAD - VENDORS LOADED       " VEN-ROWS-LOADED.
070600     DISPLAY "TAXLOAD - NORMAL END OF JOB".
070700     CLOSE SYSOUT.
070800 999-EXIT.
070900     EXIT.
071000
071100 1000-ABEND-RTN.
071200     WRITE SYSOUT-REC FROM ABEND-REC.
071300     CLOSE TAXFAC TAXCATI TAXSUBI TAXDOCI TAXVENI.
071400     CLOSE TAXFACO TAXCATO TAXSUBO TAXDOCO TAXVENO.
071500     CLOSE SYSOUT.
071600     DISPLAY "TAXLOAD - ABNORMAL END - " ABEND-REASON.
071700     DIVIDE ZERO-VAL INTO ONE-VAL.
