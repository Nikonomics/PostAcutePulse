000100*****************************************************************
000200*  ABENDREC  --  COMMON DIAGNOSTIC WORK AREA
000300*
000400*  COPIED INTO EVERY PROGRAM IN THE SUITE SO THAT AN ABEND DUMP
000500*  LINE ALWAYS CARRIES THE LAST PARAGRAPH EXECUTED, A PLAIN-TEXT
000600*  REASON, AND THE EXPECTED/ACTUAL VALUES THAT TRIPPED IT.
000700*  ORIGINAL COPYBOOK, CARRIED FORWARD FROM THE PATIENT/TREATMENT
000800*  DAILY SUITE -- RE-USED HERE UNCHANGED.
000900*****************************************************************
001000 01  ABEND-REC.
001100     05  ABEND-TAG              PIC X(8) VALUE '*ABEND* '.
001200     05  PARA-NAME              PIC X(30) VALUE SPACES.
001300     05  ABEND-REASON           PIC X(40) VALUE SPACES.
001400     05  EXPECTED-VAL           PIC X(10) VALUE SPACES.
001500     05  ACTUAL-VAL             PIC X(10) VALUE SPACES.
001600     05  FILLER                 PIC X(22) VALUE SPACES.
001700 77  ZERO-VAL                PIC 9(01) VALUE ZERO.
001800 77  ONE-VAL                 PIC 9(01) VALUE 1.
