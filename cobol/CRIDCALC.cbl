000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  CRIDCALC.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/02/90.
000700 DATE-COMPILED. 06/02/90.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*  CHANGE LOG
001100*  ----------
001200*  06/02/90  JS    ORIGINAL PROGRAM, CLCLBCST -- PATIENT/
001300*            EQUIPMENT NET-COST CALCULATOR CALLED FROM THE
001400*            DAILY BILLING UPDATE.
001500*  02/04/97  JS    ADDED ENHANCEMENT TO HANDLE EQUIPMENT          020497JS
001600*            CHARGES (SEE 200-CALC-EQUIP-COSTS).
001700*  10/21/98  MPK   YEAR 2000 REVIEW: NO DATE ARITHMETIC IN
001800*            THIS MODULE.  SIGNED OFF FOR Y2K CERTIFICATION.      MPK1021 
001900*  05/19/09  RO    RENAMED CLCLBCST TO CRIDCALC AND REBUILT AS
002000*            THE MDS/CLAIMS WEIGHTED-COMPOSITE ENGINE FOR THE     RO0519  
002100*            REPORTING-INTEGRITY DIVERGENCE WORK.  THE
002200*            CALC-TYPE-SW DISPATCH SURVIVES UNCHANGED; IT NOW
002300*            PICKS MDS-COMPONENT VS. CLAIMS-COMPONENT INSTEAD
002400*            OF LAB-TEST VS. EQUIPMENT.
002500*  01/30/14  DT    REQ 91042: COMPLETENESS COUNTS (MEASURES-
002600*            PRESENT / -SUPPRESSED) NOW RETURNED ALONGSIDE        DT0130  
002700*            THE COMPOSITE SO CRIDEDIT DOESN'T HAVE TO
002800*            RECOUNT THEM A SECOND TIME.
002900*****************************************************************
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600 
003700 DATA DIVISION.
003800 FILE SECTION.
003900 
004000 WORKING-STORAGE SECTION.
004100 01  MISC-FIELDS.
004200     05  MSR-SUB                PIC 9(02) COMP.
004300     05  WGT-SUB                PIC 9(02) COMP.
004400     05  TEMP-SUM               PIC S9(9)V9(6) COMP-3.
004500******* BYTE-LEVEL DUMP VIEW OF THE RUNNING SUM -- ABEND TRACE
004600******* ONLY, NOT REFERENCED BY THE ACCUMULATION LOGIC ABOVE.
004700     05  TEMP-SUM-DUMP  REDEFINES TEMP-SUM  PIC X(08).
004800 
004900 LINKAGE SECTION.
005000 01  CALC-COMPOSITE-REC.
005100     05  CALC-TYPE-SW           PIC X.
005200         88  MDS-COMPONENT      VALUE 'M'.
005300         88  CLAIMS-COMPONENT   VALUE 'C'.
005400     05  CALC-MEASURE-COUNT     PIC 9(01) COMP.
005500     05  CALC-MEASURE-ROW OCCURS 4 TIMES.
005600         10  CALC-MSR-SCORE     PIC S9(6)V9(6) COMP-3.
005700         10  CALC-MSR-WEIGHT    PIC S9(1)V9(6) COMP-3.
005800*********  DUMP VIEW OF THE TWO PACKED FIELDS TOGETHER -- FOR
005900*********  THE ABEND-REC TRACE, NOT TOUCHED BY 100-SCAN-MEASURES.
006000         10  CALC-MSR-PAIR-DUMP REDEFINES CALC-MSR-SCORE
006100                                PIC X(11).
006200         10  CALC-MSR-PRESENT   PIC X(01).
006300             88  CALC-MSR-IS-PRESENT  VALUE 'Y'.
006400         10  CALC-MSR-SUPPRESSED PIC X(01).
006500             88  CALC-MSR-IS-SUPPR    VALUE 'Y'.
006600*********  COMBINED TWO-CHAR FLAG PAIR, SAME DUMP PURPOSE.
006700         10  CALC-MSR-FLAGS REDEFINES CALC-MSR-PRESENT
006800                                PIC X(02).
006900 01  CALC-COMPOSITE-VALUE    PIC S9(6)V9(6) COMP-3.
007000 01  CALC-MEASURES-PRESENT   PIC 9(01).
007100 01  CALC-MEASURES-SUPPR     PIC 9(01).
007200 01  RETURN-CD               PIC S9(04) COMP.
007300 
007400 PROCEDURE DIVISION USING CALC-COMPOSITE-REC,
007500     CALC-COMPOSITE-VALUE, CALC-MEASURES-PRESENT,
007600     CALC-MEASURES-SUPPR, RETURN-CD.
007700     MOVE ZERO TO CALC-COMPOSITE-VALUE, CALC-MEASURES-PRESENT,
007800        CALC-MEASURES-SUPPR, TEMP-SUM.
007900 
008000     PERFORM 100-SCAN-MEASURES THRU 100-EXIT
008100        VARYING MSR-SUB FROM 1 BY 1
008200        UNTIL MSR-SUB > CALC-MEASURE-COUNT.
008300 
008400     MOVE TEMP-SUM TO CALC-COMPOSITE-VALUE.
008500     MOVE ZERO TO RETURN-CD.
008600     GOBACK.
008700 
008800 100-SCAN-MEASURES.
008900     IF CALC-MSR-IS-SUPPR(MSR-SUB)
009000        ADD +1 TO CALC-MEASURES-SUPPR
009100        GO TO 100-EXIT.
009200 
009300     IF NOT CALC-MSR-IS-PRESENT(MSR-SUB)
009400        GO TO 100-EXIT.
009500 
009600     ADD +1 TO CALC-MEASURES-PRESENT.
009700     COMPUTE TEMP-SUM = TEMP-SUM +
009800        ( CALC-MSR-SCORE(MSR-SUB) * CALC-MSR-WEIGHT(MSR-SUB) ).
009900 100-EXIT.
010000     EXIT.
