000100*****************************************************************
000200*  TAXTAGV  --  DOCUMENT TAG VOCABULARY ROW
000300*  FIXED 24-ENTRY VOCABULARY SEEDED BY TAGASGN; TGV-NAME UNIQUE.
000400*****************************************************************
000500 01  TAXONOMY-TAG-REC.
000600     05  TGV-TAG-ID              PIC 9(05).
000700     05  TGV-NAME                PIC X(30).
000800     05  TGV-TAG-GROUP           PIC X(20).
000900         88  TGV-GRP-COMPLIANCE      VALUE 'COMPLIANCE'.
001000         88  TGV-GRP-LIFECYCLE       VALUE 'LIFECYCLE'.
001100         88  TGV-GRP-DEPARTMENT      VALUE 'DEPARTMENT'.
001200         88  TGV-GRP-DOC-NATURE      VALUE 'DOCUMENT NATURE'.
001300         88  TGV-GRP-PRIORITY        VALUE 'PRIORITY'.
001400     05  TGV-DESCRIPTION         PIC X(60).
001500     05  FILLER                  PIC X(09) VALUE SPACES.
