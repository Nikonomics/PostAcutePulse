000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  CRIDUPDT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV CENTER.
000600 DATE-WRITTEN. 01/01/08.
000700 DATE-COMPILED. 01/01/08.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*REMARKS.
001100*
001200*          SECOND STEP OF THE CRID-MATERIALIZE PIPELINE.  READS
001300*          THE PIVOTED WORK FILE CRIDEDIT BUILT AND RUNS IT
001400*          THROUGH TWO INTERNAL PASSES --
001500*
001600*          PASS 1 APPLIES THE WEIGHT TABLE TO EACH COMPLETE ROW
001700*          VIA CRIDCALC, WRITES THE MDS/CLAIMS COMPOSITES TO THE
001800*          COMPPIV BRIDGE FILE, AND ACCUMULATES PER STATE-EXTRACT
001900*          COUNT/SUM/SUM-OF-SQUARES ON THE KEYED STATESTAT FILE.
002000*          STATESTAT IS THEN FINALIZED INTO MEAN AND POPULATION
002100*          STDDEV BEFORE PASS 2 CAN TOUCH IT -- A ROW'S Z-SCORE
002200*          CANNOT BE FIGURED UNTIL ITS WHOLE STATE/EXTRACT PEER
002300*          GROUP HAS BEEN SEEN ONCE.
002400*
002500*          PASS 2 RE-READS COMPPIV, RANDOM-READS THE FINALIZED
002600*          STATESTAT ROWS, COMPUTES BOTH Z-SCORES, CRID, ROLLING
002700*          VOLATILITY (TRAILING-WINDOW POPULATION STDDEV RESET ON
002800*          EACH CCN BREAK) AND THE CLASSIFICATION FLAGS, THEN
002900*          WRITES CRIDOUT -- THE FINAL FACILITY X EXTRACT ROW.
003000*
003100*CHANGE LOG.
003200*  01/01/08  JS  010  ORIGINAL PROGRAM - DALYUPDT, DAILY PATIENT
003300*                     CHARGE UPDATE AGAINST PATMSTR VSAM.
003400*  02/04/97  JS  020497JS  EQUIPMENT CHARGES ENHANCEMENT.
003500*  10/21/98  MPK 098Y2K  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS
003600*                     FOUND.  SIGNED OFF FOR CERTIFICATION.
003700*  03/02/01  MPK 114  PATMSTR RETIRED WITH THE OLD BILLING
003800*                     SYSTEM; FILE REMOVED FROM THIS JOB STEP.
003900*  05/19/09  RO  REQ-77310  RENAMED DALYUPDT TO CRIDUPDT.  PGM
004000*                     REPURPOSED OFF THE QUALITY-REPORTING
004100*                     DIVERGENCE PROJECT (CRID).  OLD CHARGE
004200*                     UPDATE LOGIC REMOVED.
004300*  02/11/10  RO  REQ-77310  ADDED THE COMPPIV/STATESTAT TWO-PASS
004400*                     SPLIT SO Z-SCORES CAN SEE A FULL STATE
004500*                     PEER GROUP BEFORE SCORING ANY ROW IN IT.
004600*  01/30/14  DT  REQ-91042  CRIDCALC NOW CALLED HERE INSTEAD OF
004700*                     IN CRIDEDIT, SINCE THE WEIGHT TABLE ISN'T
004800*                     VALIDATED UNTIL CRIDEDIT'S HOUSEKEEPING.
004900*  09/08/15  DT  REQ-94417  ADDED 385-CALC-SQRT -- NO SQRT
005000*                     FUNCTION ON THIS COMPILER, SO POPULATION
005100*                     STDDEV USES A NEWTON APPROXIMATION LOOP.
005200*  06/02/16  DT  REQ-95501  VOLATILITY WINDOW SIZE NOW CHECKED
005300*                     AT HOUSEKEEPING -- ONLY 3 OR 4 VALID.
005400*  03/19/19  RO  AUD-96102  520-GET-STATE-STATS NOW RUNS FOR
005500*                     EVERY PASS 2 ROW INSTEAD OF ONLY COMPLETE
005600*                     ROWS -- AN INCOMPLETE ROW WAS INHERITING
005700*                     THE PRIOR ROW'S STATE-PEER FIGURES AND
005800*                     SMALL-STATE SWITCH.  ALSO SPLIT 600-SET-
005900*                     FLAGS' MAGNITUDE IF/ELSE PAIRS INTO
006000*                     INDEPENDENT IFS SO EXTREME_POSITIVE_CRID
006100*                     AND HIGH_POSITIVE_CRID (SAME FOR THE
006200*                     NEGATIVE SIDE) CAN BOTH FIRE ON ONE ROW.
006300*  04/02/19  RO  AUD-96188  580-CALC-VOLATILITY WAS SHIFTING THE
006400*                     VOL-TERM WINDOW ON EVERY ROW, EVEN WHILE
006500*                     THE WINDOW WAS STILL FILLING -- THIS PUSHED
006600*                     REAL CRID TERMS OUT OF THE TABLE BEFORE
006700*                     THEY WERE EVER SUMMED AND LEFT LEFTOVER
006800*                     SLOTS FROM THE PRIOR FACILITY IN THEIR
006900*                     PLACE.  SHIFT NOW ONLY RUNS ONCE THE WINDOW
007000*                     WAS ALREADY FULL ON ENTRY; THE GROWTH PHASE
007100*                     JUST ADDS THE TERM TO THE NEXT OPEN SLOT.
007200*****************************************************************
007300*
007400*          INPUT FILE   (WEIGHTS)   -  WGTOUT
007500*          INPUT FILE   (PIVOT)     -  PIVOTED
007600*          WORK FILE    (COMPOSITE) -  COMPPIV   (SEQUENTIAL)
007700*          WORK FILE    (STATE)     -  STATESTAT (INDEXED)
007800*          OUTPUT FILE  (CRID)      -  CRIDOUT
007900*          DUMP FILE                -  SYSOUT
008000*
008100*****************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SOURCE-COMPUTER. IBM-390.
008500 OBJECT-COMPUTER. IBM-390.
008600 SPECIAL-NAMES.  C01 IS TOP-OF-FORM.
008700 INPUT-OUTPUT SECTION.
008800 FILE-CONTROL.
008900     SELECT SYSOUT
009000     ASSIGN TO UT-S-SYSOUT
009100       ORGANIZATION IS SEQUENTIAL.
009200 
009300     SELECT WGTOUT
009400     ASSIGN TO UT-S-WGTOUT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS WFCODE.
009700 
009800     SELECT PIVOTED
009900     ASSIGN TO UT-S-PIVOTED
010000       ACCESS MODE IS SEQUENTIAL
010100       FILE STATUS IS PFCODE.
010200 
010300     SELECT COMPPIV
010400     ASSIGN TO UT-S-COMPPIV
010500       ACCESS MODE IS SEQUENTIAL
010600       FILE STATUS IS XFCODE.
010700 
010800     SELECT CRIDOUT
010900     ASSIGN TO UT-S-CRIDOUT
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS OFCODE.
011200 
011300     SELECT STATESTAT
011400            ASSIGN       TO STATESTAT
011500            ORGANIZATION IS INDEXED
011600            ACCESS MODE  IS DYNAMIC
011700            RECORD KEY   IS SS-KEY
011800            FILE STATUS  IS SS-FCODE.
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 130 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700 01  SYSOUT-REC  PIC X(130).
012800 
012900******* VALIDATED 6-ROW WEIGHT TABLE PASSED IN FROM CRIDEDIT.
013000 FD  WGTOUT
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 24 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS MEASURE-WEIGHT-REC.
013600     COPY CRIDWGT.
013700 
013800******* ONE ROW PER FACILITY X EXTRACT FROM CRIDEDIT.  RECORD
013900******* TYPE 'T' CARRIES THE TRAILING ROW COUNT.
014000 FD  PIVOTED
014100     RECORDING MODE IS F
014200     LABEL RECORDS ARE STANDARD
014300     RECORD CONTAINS 93 CHARACTERS
014400     BLOCK CONTAINS 0 RECORDS
014500     DATA RECORD IS PIVOTED-WORK-REC.
014600     COPY CRIDPIV.
014700 
014800******* PASS 1 OUTPUT / PASS 2 INPUT.  CARRIES THE MDS AND
014900******* CLAIMS COMPOSITES ALONGSIDE THE SAME DRILL-DOWN
015000******* MEASURE DATA PIVOTED CARRIED.  NOT PASSED TO THE NEXT
015100******* JOB STEP -- INTERNAL TO THIS PROGRAM ONLY.
015200 FD  COMPPIV
015300     RECORDING MODE IS F
015400     LABEL RECORDS ARE STANDARD
015500     RECORD CONTAINS 110 CHARACTERS
015600     BLOCK CONTAINS 0 RECORDS
015700     DATA RECORD IS COMPPIV-REC.
015800 01  COMPPIV-REC.
015900     05  CPV-RECORD-TYPE         PIC X(01).
016000         88  CPV-IS-DETAIL       VALUE 'D'.
016100         88  CPV-IS-TRAILER      VALUE 'T'.
016200     05  CPV-CCN                 PIC X(06).
016300     05  CPV-EXTRACT-ID          PIC X(06).
016400     05  CPV-EXTRACT-NUM REDEFINES CPV-EXTRACT-ID PIC 9(06).
016500     05  CPV-TRAILER-CT REDEFINES CPV-EXTRACT-ID PIC 9(06).
016600     05  CPV-AS-OF-DATE          PIC X(10).
016700     05  CPV-DATE-PARTS REDEFINES CPV-AS-OF-DATE.
016800         10  CPV-DATE-YYYY       PIC X(04).
016900         10  FILLER              PIC X(01).
017000         10  CPV-DATE-MM         PIC X(02).
017100         10  FILLER              PIC X(01).
017200         10  CPV-DATE-DD         PIC X(02).
017300     05  CPV-STATE               PIC X(02).
017400     05  CPV-COMPLETE-SW         PIC X(01).
017500         88  CPV-IS-COMPLETE     VALUE 'Y'.
017600     05  CPV-MEASURES-PRESENT    PIC 9(01).
017700     05  CPV-MEASURES-SUPPR      PIC 9(01).
017800     05  CPV-COMPLETENESS-PCT    PIC 9(03)V99.
017900     05  CPV-MDS-COMPOSITE       PIC S9(6)V9(6) COMP-3.
018000     05  CPV-MDS-COMPOSITE-SW    PIC X(01).
018100         88  CPV-MDS-COMP-NULL   VALUE 'Y'.
018200     05  CPV-CLM-COMPOSITE       PIC S9(6)V9(6) COMP-3.
018300     05  CPV-CLM-COMPOSITE-SW    PIC X(01).
018400         88  CPV-CLM-COMP-NULL   VALUE 'Y'.
018500     05  CPV-MEASURE-ROW OCCURS 6 TIMES
018600                         INDEXED BY CPV-MSR-IDX.
018700         10  CPV-MSR-SCORE       PIC S9(6)V9(6) COMP-3.
018800         10  CPV-MSR-PRESENT     PIC X(01).
018900             88 CPV-MSR-IS-PRESENT  VALUE 'Y'.
019000         10  CPV-MSR-SUPPR       PIC X(01).
019100             88 CPV-MSR-IS-SUPPR    VALUE 'Y'.
019200     05  FILLER                  PIC X(07) VALUE SPACES.
019300 
019400******* PER (STATE, EXTRACT, COMPONENT) RUNNING STATISTICS OVER
019500******* COMPLETE ROWS ONLY.  COMPONENT 'M' = MDS, 'C' = CLAIMS.
019600******* COUNT/SUM/SUMSQ ACCUMULATE IN PASS 1; MEAN/STDDEV ARE
019700******* FINALIZED AT THE END OF PASS 1, THEN READ-ONLY IN PASS 2.
019800 FD  STATESTAT
019900     RECORD CONTAINS 50 CHARACTERS
020000     DATA RECORD IS STATESTAT-REC.
020100 01  STATESTAT-REC.
020200     05  SS-KEY.
020300         10  SS-STATE            PIC X(02).
020400         10  SS-EXTRACT-ID       PIC X(06).
020500         10  SS-COMPONENT        PIC X(01).
020600             88  SS-IS-MDS       VALUE 'M'.
020700             88  SS-IS-CLAIMS    VALUE 'C'.
020800     05  SS-COUNT                PIC 9(05) COMP.
020900     05  SS-SUM                  PIC S9(9)V9(6) COMP-3.
021000     05  SS-SUMSQ                PIC S9(11)V9(6) COMP-3.
021100     05  SS-MEAN                 PIC S9(6)V9(6) COMP-3.
021200     05  SS-STDDEV                PIC S9(6)V9(6) COMP-3.
021300     05  FILLER                  PIC X(06) VALUE SPACES.
021400 
021500******* FINAL CRID OUTPUT -- ONE ROW PER FACILITY X EXTRACT,
021600******* PASSED TO CRIDLIST FOR THE VALIDATION REPORT.
021700 FD  CRIDOUT
021800     RECORDING MODE IS F
021900     LABEL RECORDS ARE STANDARD
022000     RECORD CONTAINS 374 CHARACTERS
022100     BLOCK CONTAINS 0 RECORDS
022200     DATA RECORD IS CRID-OUTPUT-REC.
022300     COPY CRIDOUT.
022400 
022500**** QSAM / INDEXED WORK FILES -- SEE FD SECTION ABOVE
022600 WORKING-STORAGE SECTION.
022700 
022800 01  FILE-STATUS-CODES.
022900     05  WFCODE                  PIC X(2).
023000         88  NO-MORE-WGT   VALUE "10".
023100     05  PFCODE                  PIC X(2).
023200         88  NO-MORE-PIV   VALUE "10".
023300     05  XFCODE                  PIC X(2).
023400         88  NO-MORE-CPV   VALUE "10".
023500     05  OFCODE                  PIC X(2).
023600     05  SS-FCODE                PIC X(2).
023700         88  SS-FOUND      VALUE "00".
023800         88  NO-MORE-SS-RECS VALUE "10".
023900 
024000     05  FILLER                  PIC X(01).
024100 01  FLAGS-AND-SWITCHES.
024200     05  MORE-WGT-SW             PIC X(01) VALUE "Y".
024300         88  NO-MORE-WGT-RECS    VALUE "N".
024400     05  MORE-PIV-SW             PIC X(01) VALUE "Y".
024500         88  NO-MORE-PIV-RECS    VALUE "N".
024600     05  MORE-CPV-SW             PIC X(01) VALUE "Y".
024700         88  NO-MORE-CPV-RECS    VALUE "N".
024800     05  SS-ROW-FOUND-SW         PIC X(01) VALUE "N".
024900         88  SS-ROW-WAS-FOUND    VALUE "Y".
025000 
025100     05  FILLER                  PIC X(01).
025200 01  WS-HOLD-KEYS.
025300     05  HOLD-CCN-1              PIC X(06).
025400     05  HOLD-CCN-2              PIC X(06).
025500 
025600     05  FILLER                  PIC X(06).
025700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025800     05  RECORDS-READ            PIC 9(7) COMP.
025900     05  CPV-RECORDS-WRITTEN     PIC 9(7) COMP.
026000     05  RECORDS-WRITTEN         PIC 9(7) COMP.
026100     05  WGT-ROWS-LOADED         PIC 9(2) COMP.
026200     05  WGT-SUB                 PIC 9(2) COMP.
026300     05  SQRT-ITER               PIC 9(2) COMP.
026400     05  VOL-SUB                 PIC 9(2) COMP.
026500 
026600     05  FILLER                  PIC X(01).
026700 01  WS-WEIGHT-TABLE.
026800     05  WGT-ROW OCCURS 6 TIMES INDEXED BY WGT-IDX.
026900         10  WGT-ROW-CODE        PIC X(03).
027000         10  WGT-ROW-COMPONENT   PIC X(06).
027100         10  WGT-ROW-VALUE       PIC S9(1)V9(6) COMP-3.
027200         10  WGT-ROW-USED        PIC X(01).
027300 
027400     05  FILLER                  PIC X(02).
027500**** LINKAGE-STYLE WORK AREAS FOR THE CALL TO CRIDCALC.
027600 01  CC-LINKAGE-AREA.
027700     05  CC-TYPE-SW              PIC X(01).
027800         88  CC-MDS-COMPONENT    VALUE 'M'.
027900         88  CC-CLAIMS-COMPONENT VALUE 'C'.
028000     05  CC-MEASURE-COUNT        PIC 9(01) COMP.
028100     05  CC-MEASURE-ROW OCCURS 4 TIMES.
028200         10  CC-MSR-SCORE        PIC S9(6)V9(6) COMP-3.
028300         10  CC-MSR-WEIGHT       PIC S9(1)V9(6) COMP-3.
028400         10  CC-MSR-PRESENT      PIC X(01).
028500         10  CC-MSR-SUPPR        PIC X(01).
028600     05  CC-COMPOSITE-VALUE      PIC S9(6)V9(6) COMP-3.
028700     05  CC-MEASURES-PRESENT     PIC 9(01).
028800     05  CC-MEASURES-SUPPR       PIC 9(01).
028900     05  CC-RETURN-CD            PIC S9(4) COMP.
029000 
029100     05  FILLER                  PIC X(02).
029200**** WORK AREAS FOR THE 385-CALC-SQRT NEWTON APPROXIMATION.
029300 01  WS-SQRT-WORK-AREA.
029400     05  SQRT-INPUT              PIC S9(9)V9(6) COMP-3.
029500     05  SQRT-GUESS              PIC S9(9)V9(6) COMP-3.
029600     05  SQRT-NEXT-GUESS         PIC S9(9)V9(6) COMP-3.
029700     05  SQRT-RESULT             PIC S9(6)V9(6) COMP-3.
029800 
029900     05  FILLER                  PIC X(03).
030000**** STATE-PEER FIGURES FOR THE CURRENT OUTPUT ROW, LOADED BY
030100**** 520-GET-STATE-STATS FROM THE FINALIZED STATESTAT FILE.
030200 01  WS-STATE-PEER-FIGURES.
030300     05  WS-MDS-STATE-COUNT      PIC 9(05) COMP.
030400     05  WS-MDS-STATE-MEAN       PIC S9(6)V9(6) COMP-3.
030500     05  WS-MDS-STATE-STDDEV     PIC S9(6)V9(6) COMP-3.
030600     05  WS-CLM-STATE-COUNT      PIC 9(05) COMP.
030700     05  WS-CLM-STATE-MEAN       PIC S9(6)V9(6) COMP-3.
030800     05  WS-CLM-STATE-STDDEV     PIC S9(6)V9(6) COMP-3.
030900 
031000     05  FILLER                  PIC X(03).
031100**** PER-ROW SCORING WORK AREA -- REBUILT EACH PASS 2 ROW.
031200 01  WS-SCORING-WORK-AREA.
031300     05  WS-MDS-Z                PIC S9(6)V9(6) COMP-3.
031400     05  WS-MDS-Z-SW             PIC X(01).
031500         88  WS-MDS-Z-IS-NULL    VALUE 'Y'.
031600     05  WS-CLM-Z                PIC S9(6)V9(6) COMP-3.
031700     05  WS-CLM-Z-SW             PIC X(01).
031800         88  WS-CLM-Z-IS-NULL    VALUE 'Y'.
031900     05  WS-CRID                 PIC S9(6)V9(6) COMP-3.
032000     05  WS-CRID-SW              PIC X(01).
032100         88  WS-CRID-IS-NULL     VALUE 'Y'.
032200     05  WS-VOLATILITY           PIC S9(6)V9(6) COMP-3.
032300     05  WS-VOLATILITY-SW        PIC X(01).
032400         88  WS-VOLATILITY-IS-NULL  VALUE 'Y'.
032500     05  WS-SMALL-STATE-SW       PIC X(01).
032600         88  WS-IS-SMALL-STATE   VALUE 'Y'.
032700     05  WS-FLAG-COUNT           PIC 9(01) COMP.
032800     05  WS-FLAG-TEXT            PIC X(22).
032900     05  WS-ACCUM-VALUE          PIC S9(6)V9(6) COMP-3.
033000 
033100     05  FILLER                  PIC X(02).
033200**** TRAILING VOLATILITY WINDOW -- RESET ON EVERY CCN BREAK.
033300**** HOLDS THE LAST (W-1) CRID TERMS PLUS THE CURRENT ROW'S.
033400 01  WS-VOLATILITY-WINDOW.
033500     05  VOL-WINDOW-SIZE         PIC 9(01) COMP VALUE 3.
033600     05  VOL-ROW-COUNT           PIC 9(01) COMP VALUE ZERO.
033700     05  VOL-TERM OCCURS 4 TIMES INDEXED BY VOL-IDX
033800                                 PIC S9(6)V9(6) COMP-3.
033900 
034000     05  FILLER                  PIC X(03).
034100 COPY ABENDREC.
034200 
034300 PROCEDURE DIVISION.
034400 
034500 000-MAINLINE.
034600     PERFORM 050-HOUSEKEEPING THRU 050-EXIT.
034700     PERFORM 100-PASS1-MAINLINE THRU 100-EXIT
034800             UNTIL NO-MORE-PIV-RECS OR PIV-IS-TRAILER.
034900     PERFORM 350-WRITE-COMPPIV-TRAILER THRU 350-EXIT.
035000     PERFORM 380-FINALIZE-STATESTAT THRU 380-EXIT.
035100     PERFORM 450-PASS2-HOUSEKEEPING THRU 450-EXIT.
035200     PERFORM 500-PASS2-MAINLINE THRU 500-EXIT
035300             UNTIL NO-MORE-CPV-RECS OR CPV-IS-TRAILER.
035400     PERFORM 999-CLEANUP THRU 999-EXIT.
035500     GOBACK.
035600 
035700 050-HOUSEKEEPING.
035800     MOVE "050-HOUSEKEEPING" TO PARA-NAME.
035900     OPEN INPUT  WGTOUT
036000          INPUT  PIVOTED
036100          OUTPUT COMPPIV.
036200     OPEN I-O    STATESTAT.
036300     IF SS-FCODE NOT = "00" AND SS-FCODE NOT = "05"
036400         MOVE "CANNOT OPEN STATESTAT" TO ABEND-REASON
036500         MOVE SS-FCODE TO ACTUAL-VAL
036600         GO TO 1000-ABEND-RTN.
036700     IF VOL-WINDOW-SIZE NOT = 3 AND VOL-WINDOW-SIZE NOT = 4
036800         MOVE "VOLATILITY WINDOW MUST BE 3 OR 4" TO ABEND-REASON
036900         MOVE VOL-WINDOW-SIZE TO ACTUAL-VAL
037000         GO TO 1000-ABEND-RTN.
037100     PERFORM 900-READ-WGTOUT THRU 900-WGTOUT-EXIT.
037200     PERFORM 070-ACCUM-WEIGHT-ROW THRU 070-EXIT
037300             UNTIL NO-MORE-WGT-RECS.
037400     IF WGT-ROWS-LOADED NOT = 6
037500         MOVE "WGTOUT DID NOT CARRY 6 ROWS" TO ABEND-REASON
037600         MOVE 6 TO EXPECTED-VAL
037700         MOVE WGT-ROWS-LOADED TO ACTUAL-VAL
037800         GO TO 1000-ABEND-RTN.
037900     PERFORM 900-READ-PIVOTED THRU 900-PIVOTED-EXIT.
038000 050-EXIT.
038100     EXIT.
038200 
038300 070-ACCUM-WEIGHT-ROW.
038400     MOVE "070-ACCUM-WEIGHT-ROW" TO PARA-NAME.
038500     ADD +1 TO WGT-ROWS-LOADED.
038600     IF WGT-ROWS-LOADED > 6
038700         MOVE "TOO MANY ROWS ON WGTOUT" TO ABEND-REASON
038800         GO TO 1000-ABEND-RTN.
038900     SET WGT-IDX TO WGT-ROWS-LOADED.
039000     MOVE MWT-MEASURE-CODE   TO WGT-ROW-CODE(WGT-IDX).
039100     MOVE MWT-CRID-COMPONENT TO WGT-ROW-COMPONENT(WGT-IDX).
039200     MOVE MWT-CRID-WEIGHT    TO WGT-ROW-VALUE(WGT-IDX).
039300     MOVE MWT-USED-IN-CRID   TO WGT-ROW-USED(WGT-IDX).
039400     PERFORM 900-READ-WGTOUT THRU 900-WGTOUT-EXIT.
039500 070-EXIT.
039600     EXIT.
039700 
039800**** PASS 1 -- ONE DETAIL ROW OF PIVOTED PER FACILITY X EXTRACT.
039900 100-PASS1-MAINLINE.
040000     MOVE "100-PASS1-MAINLINE" TO PARA-NAME.
040100     IF PIV-IS-COMPLETE
040200         PERFORM 200-CALC-COMPOSITES THRU 200-EXIT
040300         PERFORM 300-ACCUM-STATESTAT THRU 300-EXIT
040400     ELSE
040500         PERFORM 220-NULL-COMPOSITES THRU 220-EXIT.
040600     PERFORM 250-WRITE-COMPPIV THRU 250-EXIT.
040700     PERFORM 900-READ-PIVOTED THRU 900-PIVOTED-EXIT.
040800 100-EXIT.
040900     EXIT.
041000 
041100**** CALLS CRIDCALC ONCE PER COMPONENT (MDS, THEN CLAIMS).
041200 200-CALC-COMPOSITES.
041300     MOVE "200-CALC-COMPOSITES" TO PARA-NAME.
041400     SET CC-MDS-COMPONENT TO TRUE.
041500     PERFORM 210-LOAD-CC-ROWS THRU 210-EXIT.
041600     CALL "CRIDCALC" USING CC-LINKAGE-AREA, CC-COMPOSITE-VALUE,
041700             CC-MEASURES-PRESENT, CC-MEASURES-SUPPR,
041800             CC-RETURN-CD.
041900     MOVE CC-COMPOSITE-VALUE  TO CPV-MDS-COMPOSITE.
042000     MOVE "N"                 TO CPV-MDS-COMPOSITE-SW.
042100     MOVE CC-MEASURES-PRESENT TO CPV-MEASURES-PRESENT.
042200     MOVE CC-MEASURES-SUPPR   TO CPV-MEASURES-SUPPR.
042300     SET CC-CLAIMS-COMPONENT TO TRUE.
042400     PERFORM 210-LOAD-CC-ROWS THRU 210-EXIT.
042500     CALL "CRIDCALC" USING CC-LINKAGE-AREA, CC-COMPOSITE-VALUE,
042600             CC-MEASURES-PRESENT, CC-MEASURES-SUPPR,
042700             CC-RETURN-CD.
042800     MOVE CC-COMPOSITE-VALUE  TO CPV-CLM-COMPOSITE.
042900     MOVE "N"                 TO CPV-CLM-COMPOSITE-SW.
043000 200-EXIT.
043100     EXIT.
043200 
043300**** BUILDS CC-MEASURE-ROW FROM THE CURRENT PIV ROW'S DRILLDOWN
043400**** SCORES AND THE WEIGHT TABLE, FOR WHICHEVER COMPONENT IS SET.
043500 210-LOAD-CC-ROWS.
043600     MOVE "210-LOAD-CC-ROWS" TO PARA-NAME.
043700     MOVE ZERO TO CC-MEASURE-COUNT.
043800     SET WGT-IDX TO 1.
043900     PERFORM 215-LOAD-ONE-CC-ROW THRU 215-EXIT
044000             VARYING WGT-IDX FROM 1 BY 1
044100             UNTIL WGT-IDX > 6.
044200 210-EXIT.
044300     EXIT.
044400 
044500 215-LOAD-ONE-CC-ROW.
044600     MOVE "215-LOAD-ONE-CC-ROW" TO PARA-NAME.
044700     IF (CC-MDS-COMPONENT AND WGT-ROW-COMPONENT(WGT-IDX) = "MDS")
044800       OR (CC-CLAIMS-COMPONENT AND
044900           WGT-ROW-COMPONENT(WGT-IDX) = "CLAIMS")
045000         ADD +1 TO CC-MEASURE-COUNT
045100         SET WGT-SUB TO CC-MEASURE-COUNT
045200         PERFORM 218-FIND-PIV-MEASURE THRU 218-EXIT.
045300 215-EXIT.
045400     EXIT.
045500 
045600 218-FIND-PIV-MEASURE.
045700     MOVE "218-FIND-PIV-MEASURE" TO PARA-NAME.
045800     MOVE WGT-ROW-VALUE(WGT-IDX) TO CC-MSR-WEIGHT(WGT-SUB).
045900     EVALUATE WGT-ROW-CODE(WGT-IDX)
046000         WHEN "410"
046100             MOVE PIV-M410-SCORE TO CC-MSR-SCORE(WGT-SUB)
046200             MOVE PIV-M410-PRESENT TO CC-MSR-PRESENT(WGT-SUB)
046300             MOVE PIV-M410-SUPPR TO CC-MSR-SUPPR(WGT-SUB)
046400         WHEN "453"
046500             MOVE PIV-M453-SCORE TO CC-MSR-SCORE(WGT-SUB)
046600             MOVE PIV-M453-PRESENT TO CC-MSR-PRESENT(WGT-SUB)
046700             MOVE PIV-M453-SUPPR TO CC-MSR-SUPPR(WGT-SUB)
046800         WHEN "407"
046900             MOVE PIV-M407-SCORE TO CC-MSR-SCORE(WGT-SUB)
047000             MOVE PIV-M407-PRESENT TO CC-MSR-PRESENT(WGT-SUB)
047100             MOVE PIV-M407-SUPPR TO CC-MSR-SUPPR(WGT-SUB)
047200         WHEN "409"
047300             MOVE PIV-M409-SCORE TO CC-MSR-SCORE(WGT-SUB)
047400             MOVE PIV-M409-PRESENT TO CC-MSR-PRESENT(WGT-SUB)
047500             MOVE PIV-M409-SUPPR TO CC-MSR-SUPPR(WGT-SUB)
047600         WHEN "551"
047700             MOVE PIV-M551-SCORE TO CC-MSR-SCORE(WGT-SUB)
047800             MOVE PIV-M551-PRESENT TO CC-MSR-PRESENT(WGT-SUB)
047900             MOVE PIV-M551-SUPPR TO CC-MSR-SUPPR(WGT-SUB)
048000         WHEN "552"
048100             MOVE PIV-M552-SCORE TO CC-MSR-SCORE(WGT-SUB)
048200             MOVE PIV-M552-PRESENT TO CC-MSR-PRESENT(WGT-SUB)
048300             MOVE PIV-M552-SUPPR TO CC-MSR-SUPPR(WGT-SUB)
048400         WHEN OTHER
048500             MOVE "UNKNOWN WGT CODE IN CRIDCALC LOAD"
048600                               TO ABEND-REASON
048700             GO TO 1000-ABEND-RTN
048800     END-EVALUATE.
048900 218-EXIT.
049000     EXIT.
049100 
049200 220-NULL-COMPOSITES.
049300     MOVE "220-NULL-COMPOSITES" TO PARA-NAME.
049400     MOVE ZERO TO CPV-MDS-COMPOSITE, CPV-CLM-COMPOSITE.
049500     MOVE "Y"  TO CPV-MDS-COMPOSITE-SW, CPV-CLM-COMPOSITE-SW.
049600     MOVE PIV-MEASURES-PRESENT TO CPV-MEASURES-PRESENT.
049700     MOVE PIV-MEASURES-SUPPR   TO CPV-MEASURES-SUPPR.
049800 220-EXIT.
049900     EXIT.
050000 
050100 250-WRITE-COMPPIV.
050200     MOVE "250-WRITE-COMPPIV" TO PARA-NAME.
050300     MOVE "D"               TO CPV-RECORD-TYPE.
050400     MOVE PIV-CCN            TO CPV-CCN.
050500     MOVE PIV-EXTRACT-ID     TO CPV-EXTRACT-ID.
050600     MOVE PIV-AS-OF-DATE     TO CPV-AS-OF-DATE.
050700     MOVE PIV-STATE          TO CPV-STATE.
050800     MOVE PIV-COMPLETE-SW    TO CPV-COMPLETE-SW.
050900     MOVE PIV-COMPLETENESS-PCT TO CPV-COMPLETENESS-PCT.
051000     MOVE PIV-M410-SCORE TO CPV-MSR-SCORE(1).
051100     MOVE PIV-M410-PRESENT TO CPV-MSR-PRESENT(1).
051200     MOVE PIV-M410-SUPPR TO CPV-MSR-SUPPR(1).
051300     MOVE PIV-M453-SCORE TO CPV-MSR-SCORE(2).
051400     MOVE PIV-M453-PRESENT TO CPV-MSR-PRESENT(2).
051500     MOVE PIV-M453-SUPPR TO CPV-MSR-SUPPR(2).
051600     MOVE PIV-M407-SCORE TO CPV-MSR-SCORE(3).
051700     MOVE PIV-M407-PRESENT TO CPV-MSR-PRESENT(3).
051800     MOVE PIV-M407-SUPPR TO CPV-MSR-SUPPR(3).
051900     MOVE PIV-M409-SCORE TO CPV-MSR-SCORE(4).
052000     MOVE PIV-M409-PRESENT TO CPV-MSR-PRESENT(4).
052100     MOVE PIV-M409-SUPPR TO CPV-MSR-SUPPR(4).
052200     MOVE PIV-M551-SCORE TO CPV-MSR-SCORE(5).
052300     MOVE PIV-M551-PRESENT TO CPV-MSR-PRESENT(5).
052400     MOVE PIV-M551-SUPPR TO CPV-MSR-SUPPR(5).
052500     MOVE PIV-M552-SCORE TO CPV-MSR-SCORE(6).
052600     MOVE PIV-M552-PRESENT TO CPV-MSR-PRESENT(6).
052700     MOVE PIV-M552-SUPPR TO CPV-MSR-SUPPR(6).
052800     ADD +1 TO CPV-RECORDS-WRITTEN.
052900     WRITE COMPPIV-REC.
053000 250-EXIT.
053100     EXIT.
053200 
053300**** ACCUMULATES COUNT/SUM/SUMSQ FOR BOTH COMPONENTS OF A
053400**** COMPLETE ROW ON THE KEYED STATESTAT FILE.
053500 300-ACCUM-STATESTAT.
053600     MOVE "300-ACCUM-STATESTAT" TO PARA-NAME.
053700     MOVE PIV-STATE      TO SS-STATE.
053800     MOVE PIV-EXTRACT-ID TO SS-EXTRACT-ID.
053900     MOVE "M"              TO SS-COMPONENT.
054000     MOVE CPV-MDS-COMPOSITE TO WS-ACCUM-VALUE.
054100     PERFORM 320-ACCUM-ONE-COMPONENT THRU 320-EXIT.
054200     MOVE "C"              TO SS-COMPONENT.
054300     MOVE CPV-CLM-COMPOSITE TO WS-ACCUM-VALUE.
054400     PERFORM 320-ACCUM-ONE-COMPONENT THRU 320-EXIT.
054500 300-EXIT.
054600     EXIT.
054700 
054800 350-WRITE-COMPPIV-TRAILER.
054900     MOVE "350-WRITE-COMPPIV-TRAILER" TO PARA-NAME.
055000     MOVE "T"                 TO CPV-RECORD-TYPE.
055100     MOVE CPV-RECORDS-WRITTEN TO CPV-TRAILER-CT.
055200     WRITE COMPPIV-REC.
055300 350-EXIT.
055400     EXIT.
055500 
055600 320-ACCUM-ONE-COMPONENT.
055700     MOVE "320-ACCUM-ONE-COMPONENT" TO PARA-NAME.
055800     READ STATESTAT
055900         INVALID KEY
056000             MOVE "N" TO SS-ROW-FOUND-SW
056100         NOT INVALID KEY
056200             MOVE "Y" TO SS-ROW-FOUND-SW
056300     END-READ.
056400     IF NOT SS-ROW-WAS-FOUND
056500         MOVE ZERO TO SS-COUNT, SS-SUM, SS-SUMSQ,
056600                      SS-MEAN, SS-STDDEV.
056700     ADD +1 TO SS-COUNT.
056800     ADD WS-ACCUM-VALUE TO SS-SUM.
056900     COMPUTE SS-SUMSQ = SS-SUMSQ + (WS-ACCUM-VALUE ** 2).
057000     IF SS-ROW-WAS-FOUND
057100         REWRITE STATESTAT-REC
057200             INVALID KEY
057300                 MOVE "REWRITE FAILED" TO ABEND-REASON
057400                 GO TO 1000-ABEND-RTN
057500         END-REWRITE
057600     ELSE
057700         WRITE STATESTAT-REC
057800             INVALID KEY
057900                 MOVE "WRITE FAILED ON STATESTAT" TO ABEND-REASON
058000                 GO TO 1000-ABEND-RTN
058100         END-WRITE.
058200 320-EXIT.
058300     EXIT.
058400 
058500**** POPULATION STDDEV AND MEAN FOR EVERY STATE/EXTRACT/
058600**** COMPONENT GROUP THAT SAW AT LEAST ONE COMPLETE ROW.
058700 380-FINALIZE-STATESTAT.
058800     MOVE "380-FINALIZE-STATESTAT" TO PARA-NAME.
058900     CLOSE STATESTAT.
059000     OPEN I-O STATESTAT.
059100     MOVE LOW-VALUES TO SS-KEY.
059200     PERFORM 900-READ-FIRST-STATESTAT THRU 900-SS-FIRST-EXIT.
059300     PERFORM 390-FINALIZE-ONE-ROW THRU 390-EXIT
059400             UNTIL NO-MORE-SS-RECS.
059500 380-EXIT.
059600     EXIT.
059700 
059800 390-FINALIZE-ONE-ROW.
059900     MOVE "390-FINALIZE-ONE-ROW" TO PARA-NAME.
060000     IF SS-COUNT > 0
060100         COMPUTE SS-MEAN = SS-SUM / SS-COUNT
060200         COMPUTE SQRT-INPUT =
060300             (SS-SUMSQ / SS-COUNT) - (SS-MEAN * SS-MEAN)
060400         IF SQRT-INPUT < 0
060500             MOVE ZERO TO SQRT-INPUT.
060600         PERFORM 385-CALC-SQRT THRU 385-EXIT.
060700         MOVE SQRT-RESULT TO SS-STDDEV
060800         REWRITE STATESTAT-REC
060900             INVALID KEY
061000                 MOVE "REWRITE FAILED" TO ABEND-REASON
061100                 GO TO 1000-ABEND-RTN
061200         END-REWRITE.
061300     PERFORM 900-READ-NEXT-STATESTAT THRU 900-SS-NEXT-EXIT.
061400 390-EXIT.
061500     EXIT.
061600 
061700**** NEWTON'S METHOD SQUARE ROOT -- NO SQRT FUNCTION ON THIS
061800**** COMPILER.  SQRT-INPUT IN, SQRT-RESULT OUT.  10 ITERATIONS
061900**** IS AMPLE FOR THE PRECISION CARRIED BY THESE FIELDS.
062000 385-CALC-SQRT.
062100     MOVE "385-CALC-SQRT" TO PARA-NAME.
062200     IF SQRT-INPUT = ZERO
062300         MOVE ZERO TO SQRT-RESULT
062400         GO TO 385-EXIT.
062500     MOVE SQRT-INPUT TO SQRT-GUESS.
062600     MOVE ZERO TO SQRT-ITER.
062700     PERFORM 387-SQRT-ITERATE THRU 387-EXIT
062800             VARYING SQRT-ITER FROM 1 BY 1
062900             UNTIL SQRT-ITER > 10.
063000     MOVE SQRT-GUESS TO SQRT-RESULT.
063100 385-EXIT.
063200     EXIT.
063300 
063400 387-SQRT-ITERATE.
063500     MOVE "387-SQRT-ITERATE" TO PARA-NAME.
063600     COMPUTE SQRT-NEXT-GUESS =
063700         (SQRT-GUESS + (SQRT-INPUT / SQRT-GUESS)) / 2.
063800     MOVE SQRT-NEXT-GUESS TO SQRT-GUESS.
063900 387-EXIT.
064000     EXIT.
064100 
064200**** PASS 2 RE-OPENS COMPPIV FOR SEQUENTIAL INPUT AND STATESTAT
064300**** FOR RANDOM READ; CRIDOUT OPENS FOR OUTPUT.
064400 450-PASS2-HOUSEKEEPING.
064500     MOVE "450-PASS2-HOUSEKEEPING" TO PARA-NAME.
064600     CLOSE COMPPIV.
064700     OPEN INPUT  COMPPIV.
064800     OPEN OUTPUT CRIDOUT.
064900     MOVE SPACES TO HOLD-CCN-1.
065000     MOVE ZERO   TO VOL-ROW-COUNT.
065100     PERFORM 900-READ-COMPPIV THRU 900-COMPPIV-EXIT.
065200 450-EXIT.
065300     EXIT.
065400 
065500 500-PASS2-MAINLINE.
065600     MOVE "500-PASS2-MAINLINE" TO PARA-NAME.
065700     IF CPV-CCN NOT = HOLD-CCN-1
065800         MOVE ZERO     TO VOL-ROW-COUNT
065900         MOVE CPV-CCN  TO HOLD-CCN-1.
066000**** 520-GET-STATE-STATS RUNS FOR EVERY ROW, COMPLETE OR NOT --
066100**** WS-IS-SMALL-STATE AND THE STATE-PEER FIGURES MUST REFLECT
066200**** THIS ROW'S OWN STATE/EXTRACT, NOT WHATEVER ROW CAME BEFORE
066300**** IT, SINCE BOTH FEED 600-SET-FLAGS AND 650-WRITE-CRIDOUT
066400**** REGARDLESS OF COMPLETENESS.
066500     PERFORM 520-GET-STATE-STATS THRU 520-EXIT.
066600     IF CPV-IS-COMPLETE
066700         PERFORM 540-CALC-ZSCORES THRU 540-EXIT
066800         PERFORM 560-CALC-CRID THRU 560-EXIT
066900         PERFORM 580-CALC-VOLATILITY THRU 580-EXIT
067000     ELSE
067100         PERFORM 590-NULL-SCORING THRU 590-EXIT.
067200     PERFORM 600-SET-FLAGS THRU 600-EXIT.
067300     PERFORM 650-WRITE-CRIDOUT THRU 650-EXIT.
067400     PERFORM 900-READ-COMPPIV THRU 900-COMPPIV-EXIT.
067500 500-EXIT.
067600     EXIT.
067700 
067800 520-GET-STATE-STATS.
067900     MOVE "520-GET-STATE-STATS" TO PARA-NAME.
068000     MOVE CPV-STATE      TO SS-STATE.
068100     MOVE CPV-EXTRACT-ID TO SS-EXTRACT-ID.
068200     MOVE "M"            TO SS-COMPONENT.
068300     READ STATESTAT
068400         INVALID KEY
068500             MOVE ZERO TO WS-MDS-STATE-COUNT, WS-MDS-STATE-MEAN,
068600                          WS-MDS-STATE-STDDEV
068700         NOT INVALID KEY
068800             MOVE SS-COUNT  TO WS-MDS-STATE-COUNT
068900             MOVE SS-MEAN   TO WS-MDS-STATE-MEAN
069000             MOVE SS-STDDEV TO WS-MDS-STATE-STDDEV
069100     END-READ.
069200     MOVE "C"            TO SS-COMPONENT.
069300     READ STATESTAT
069400         INVALID KEY
069500             MOVE ZERO TO WS-CLM-STATE-COUNT, WS-CLM-STATE-MEAN,
069600                          WS-CLM-STATE-STDDEV
069700         NOT INVALID KEY
069800             MOVE SS-COUNT  TO WS-CLM-STATE-COUNT
069900             MOVE SS-MEAN   TO WS-CLM-STATE-MEAN
070000             MOVE SS-STDDEV TO WS-CLM-STATE-STDDEV
070100     END-READ.
070200     IF WS-MDS-STATE-COUNT < 10
070300         SET WS-IS-SMALL-STATE TO TRUE
070400     ELSE
070500         MOVE "N" TO WS-SMALL-STATE-SW.
070600 520-EXIT.
070700     EXIT.
070800 
070900**** Z-SCORE NEEDS A COMPLETE ROW, A STATE COUNT OF 10 OR MORE,
071000**** AND A NON-ZERO POPULATION STDDEV -- OTHERWISE IT IS NULL.
071100 540-CALC-ZSCORES.
071200     MOVE "540-CALC-ZSCORES" TO PARA-NAME.
071300     IF WS-IS-SMALL-STATE OR WS-MDS-STATE-STDDEV = ZERO
071400         MOVE "Y" TO WS-MDS-Z-SW
071500     ELSE
071600         COMPUTE WS-MDS-Z =
071700             (CPV-MDS-COMPOSITE - WS-MDS-STATE-MEAN)
071800                 / WS-MDS-STATE-STDDEV
071900         MOVE "N" TO WS-MDS-Z-SW.
072000     IF WS-IS-SMALL-STATE OR WS-CLM-STATE-STDDEV = ZERO
072100         MOVE "Y" TO WS-CLM-Z-SW
072200     ELSE
072300         COMPUTE WS-CLM-Z =
072400             (CPV-CLM-COMPOSITE - WS-CLM-STATE-MEAN)
072500                 / WS-CLM-STATE-STDDEV
072600         MOVE "N" TO WS-CLM-Z-SW.
072700 540-EXIT.
072800     EXIT.
072900 
073000 560-CALC-CRID.
073100     MOVE "560-CALC-CRID" TO PARA-NAME.
073200     IF WS-MDS-Z-IS-NULL OR WS-CLM-Z-IS-NULL
073300         MOVE "Y" TO WS-CRID-SW
073400     ELSE
073500         COMPUTE WS-CRID = WS-MDS-Z - WS-CLM-Z
073600         MOVE "N" TO WS-CRID-SW.
073700 560-EXIT.
073800     EXIT.
073900 
074000**** VOLATILITY IS THE POPULATION STDDEV OF CRID OVER A TRAILING
074100**** WINDOW OF VALID-CRID ROWS FOR THIS FACILITY, IN EXTRACT
074200**** ORDER.  EARLY ROWS USE HOWEVER MANY THE WINDOW HAS SO FAR,
074300**** SO THE FIRST VALID ROW'S VOLATILITY IS ZERO.
074400 580-CALC-VOLATILITY.
074500     MOVE "580-CALC-VOLATILITY" TO PARA-NAME.
074600     IF WS-CRID-IS-NULL
074700         MOVE "Y" TO WS-VOLATILITY-SW
074800         GO TO 580-EXIT.
074900**** WHILE THE WINDOW IS STILL FILLING (VOL-ROW-COUNT BELOW
075000**** VOL-WINDOW-SIZE) THE NEW TERM GOES INTO THE NEXT UNUSED
075100**** SLOT -- NO SHIFT.  THE SHIFT ONLY RUNS ONCE THE WINDOW WAS
075200**** ALREADY FULL *BEFORE* THIS ROW, TO OPEN UP THE LAST SLOT.
075300     IF VOL-ROW-COUNT = VOL-WINDOW-SIZE
075400         PERFORM 582-SHIFT-VOL-WINDOW THRU 582-EXIT
075500                 VARYING VOL-SUB FROM 1 BY 1
075600                 UNTIL VOL-SUB > VOL-ROW-COUNT - 1
075700     ELSE
075800         ADD +1 TO VOL-ROW-COUNT.
075900     MOVE WS-CRID TO VOL-TERM(VOL-ROW-COUNT).
076000     MOVE ZERO TO SS-SUM, SS-SUMSQ.
076100     PERFORM 584-SUM-VOL-WINDOW THRU 584-EXIT
076200             VARYING VOL-SUB FROM 1 BY 1
076300             UNTIL VOL-SUB > VOL-ROW-COUNT.
076400     COMPUTE SS-MEAN = SS-SUM / VOL-ROW-COUNT.
076500     COMPUTE SQRT-INPUT =
076600         (SS-SUMSQ / VOL-ROW-COUNT) - (SS-MEAN * SS-MEAN).
076700     IF SQRT-INPUT < 0
076800         MOVE ZERO TO SQRT-INPUT.
076900     PERFORM 385-CALC-SQRT THRU 385-EXIT.
077000     MOVE SQRT-RESULT TO WS-VOLATILITY.
077100     MOVE "N" TO WS-VOLATILITY-SW.
077200 580-EXIT.
077300     EXIT.
077400 
077500 582-SHIFT-VOL-WINDOW.
077600     MOVE "582-SHIFT-VOL-WINDOW" TO PARA-NAME.
077700     MOVE VOL-TERM(VOL-SUB + 1) TO VOL-TERM(VOL-SUB).
077800 582-EXIT.
077900     EXIT.
078000 
078100 584-SUM-VOL-WINDOW.
078200     MOVE "584-SUM-VOL-WINDOW" TO PARA-NAME.
078300     ADD VOL-TERM(VOL-SUB) TO SS-SUM.
078400     COMPUTE SS-SUMSQ = SS-SUMSQ + (VOL-TERM(VOL-SUB) ** 2).
078500 584-EXIT.
078600     EXIT.
078700 
078800 590-NULL-SCORING.
078900     MOVE "590-NULL-SCORING" TO PARA-NAME.
079000     MOVE "Y" TO WS-MDS-Z-SW, WS-CLM-Z-SW,
079100                  WS-CRID-SW, WS-VOLATILITY-SW.
079200 590-EXIT.
079300     EXIT.
079400 
079500**** UP TO 9 FLAGS PER ROW.  NULL COMPARISONS NEVER SET A FLAG.
079600 600-SET-FLAGS.
079700     MOVE "600-SET-FLAGS" TO PARA-NAME.
079800     MOVE ZERO TO WS-FLAG-COUNT.
079900     MOVE SPACES TO CRO-FLAG-TABLE.
080000     IF NOT CPV-IS-COMPLETE
080100         MOVE "INCOMPLETE_MEASURES" TO WS-FLAG-TEXT
080200         PERFORM 610-ADD-FLAG THRU 610-EXIT.
080300     IF WS-IS-SMALL-STATE
080400         MOVE "SMALL_STATE" TO WS-FLAG-TEXT
080500         PERFORM 610-ADD-FLAG THRU 610-EXIT.
080600**** MAGNITUDE FLAGS ARE NOT MUTUALLY EXCLUSIVE -- A CRID OF 3.5
080700**** TRIPS BOTH HIGH_POSITIVE_CRID AND EXTREME_POSITIVE_CRID, SO
080800**** EACH THRESHOLD BELOW GETS ITS OWN INDEPENDENT IF, NO ELSE.
080900     IF NOT WS-CRID-IS-NULL AND WS-CRID > 2
081000         MOVE "HIGH_POSITIVE_CRID" TO WS-FLAG-TEXT
081100         PERFORM 610-ADD-FLAG THRU 610-EXIT.
081200     IF NOT WS-CRID-IS-NULL AND WS-CRID > 3
081300         MOVE "EXTREME_POSITIVE_CRID" TO WS-FLAG-TEXT
081400         PERFORM 610-ADD-FLAG THRU 610-EXIT.
081500     IF NOT WS-CRID-IS-NULL AND WS-CRID < -2
081600         MOVE "HIGH_NEGATIVE_CRID" TO WS-FLAG-TEXT
081700         PERFORM 610-ADD-FLAG THRU 610-EXIT.
081800     IF NOT WS-CRID-IS-NULL AND WS-CRID < -3
081900         MOVE "EXTREME_NEGATIVE_CRID" TO WS-FLAG-TEXT
082000         PERFORM 610-ADD-FLAG THRU 610-EXIT.
082100     IF NOT WS-VOLATILITY-IS-NULL AND WS-VOLATILITY > 1.5
082200         MOVE "HIGH_VOLATILITY" TO WS-FLAG-TEXT
082300         PERFORM 610-ADD-FLAG THRU 610-EXIT.
082400     IF NOT WS-MDS-Z-IS-NULL AND NOT WS-CLM-Z-IS-NULL
082500        AND (WS-MDS-Z > 2 OR WS-MDS-Z < -2)
082600        AND (WS-CLM-Z < 1 AND WS-CLM-Z > -1)
082700         MOVE "MDS_OUTLIER" TO WS-FLAG-TEXT
082800         PERFORM 610-ADD-FLAG THRU 610-EXIT.
082900     IF NOT WS-MDS-Z-IS-NULL AND NOT WS-CLM-Z-IS-NULL
083000        AND (WS-CLM-Z > 2 OR WS-CLM-Z < -2)
083100        AND (WS-MDS-Z < 1 AND WS-MDS-Z > -1)
083200         MOVE "CLAIMS_OUTLIER" TO WS-FLAG-TEXT
083300         PERFORM 610-ADD-FLAG THRU 610-EXIT.
083400 600-EXIT.
083500     EXIT.
083600 
083700 610-ADD-FLAG.
083800     MOVE "610-ADD-FLAG" TO PARA-NAME.
083900     ADD +1 TO WS-FLAG-COUNT.
084000     IF WS-FLAG-COUNT > 9
084100         MOVE "MORE THAN 9 FLAGS ON ONE ROW" TO ABEND-REASON
084200         GO TO 1000-ABEND-RTN.
084300     MOVE WS-FLAG-TEXT TO CRO-FLAG(WS-FLAG-COUNT).
084400 610-EXIT.
084500     EXIT.
084600 
084700 650-WRITE-CRIDOUT.
084800     MOVE "650-WRITE-CRIDOUT" TO PARA-NAME.
084900     MOVE "D"               TO CRO-RECORD-TYPE.
085000     MOVE CPV-CCN            TO CRO-CCN.
085100     MOVE CPV-EXTRACT-ID     TO CRO-EXTRACT-ID.
085200     MOVE CPV-AS-OF-DATE     TO CRO-AS-OF-DATE.
085300     MOVE CPV-STATE          TO CRO-STATE.
085400     MOVE CPV-MDS-COMPOSITE  TO CRO-MDS-COMPOSITE.
085500     MOVE CPV-MDS-COMPOSITE-SW TO CRO-MDS-COMPOSITE-SW.
085600     MOVE CPV-CLM-COMPOSITE  TO CRO-CLAIMS-UTIL.
085700     MOVE CPV-CLM-COMPOSITE-SW TO CRO-CLAIMS-UTIL-SW.
085800     MOVE WS-MDS-Z           TO CRO-MDS-Z-SCORE.
085900     MOVE WS-MDS-Z-SW        TO CRO-MDS-Z-SW.
086000     MOVE WS-CLM-Z           TO CRO-CLAIMS-Z-SCORE.
086100     MOVE WS-CLM-Z-SW        TO CRO-CLAIMS-Z-SW.
086200     MOVE WS-CRID            TO CRO-CRID-VALUE.
086300     MOVE WS-CRID-SW         TO CRO-CRID-SW.
086400     MOVE WS-VOLATILITY      TO CRO-VOLATILITY.
086500     MOVE WS-VOLATILITY-SW   TO CRO-VOLATILITY-SW.
086600     MOVE CPV-COMPLETENESS-PCT TO CRO-COMPLETENESS-PCT.
086700     MOVE CPV-MEASURES-PRESENT TO CRO-MEASURES-PRESENT.
086800     MOVE CPV-MEASURES-SUPPR   TO CRO-MEASURES-SUPPR.
086900     MOVE CPV-MSR-SCORE(1)   TO CRO-M410-SCORE.
087000     IF CPV-MSR-IS-PRESENT(1) AND NOT CPV-MSR-IS-SUPPR(1)
087100         MOVE "N" TO CRO-M410-SW
087200     ELSE
087300         MOVE "Y" TO CRO-M410-SW.
087400     MOVE CPV-MSR-SCORE(2)   TO CRO-M453-SCORE.
087500     IF CPV-MSR-IS-PRESENT(2) AND NOT CPV-MSR-IS-SUPPR(2)
087600         MOVE "N" TO CRO-M453-SW
087700     ELSE
087800         MOVE "Y" TO CRO-M453-SW.
087900     MOVE CPV-MSR-SCORE(3)   TO CRO-M407-SCORE.
088000     IF CPV-MSR-IS-PRESENT(3) AND NOT CPV-MSR-IS-SUPPR(3)
088100         MOVE "N" TO CRO-M407-SW
088200     ELSE
088300         MOVE "Y" TO CRO-M407-SW.
088400     MOVE CPV-MSR-SCORE(4)   TO CRO-M409-SCORE.
088500     IF CPV-MSR-IS-PRESENT(4) AND NOT CPV-MSR-IS-SUPPR(4)
088600         MOVE "N" TO CRO-M409-SW
088700     ELSE
088800         MOVE "Y" TO CRO-M409-SW.
088900     MOVE CPV-MSR-SCORE(5)   TO CRO-M551-SCORE.
089000     IF CPV-MSR-IS-PRESENT(5) AND NOT CPV-MSR-IS-SUPPR(5)
089100         MOVE "N" TO CRO-M551-SW
089200     ELSE
089300         MOVE "Y" TO CRO-M551-SW.
089400     MOVE CPV-MSR-SCORE(6)   TO CRO-M552-SCORE.
089500     IF CPV-MSR-IS-PRESENT(6) AND NOT CPV-MSR-IS-SUPPR(6)
089600         MOVE "N" TO CRO-M552-SW
089700     ELSE
089800         MOVE "Y" TO CRO-M552-SW.
089900     MOVE WS-MDS-STATE-COUNT TO CRO-STATE-FACILITY-COUNT.
090000     MOVE "N"                TO CRO-STATE-FAC-CT-SW.
090100     MOVE WS-MDS-STATE-MEAN  TO CRO-STATE-MDS-MEAN.
090200     MOVE WS-MDS-STATE-STDDEV TO CRO-STATE-MDS-STDDEV.
090300     MOVE WS-CLM-STATE-MEAN  TO CRO-STATE-CLM-MEAN.
090400     MOVE WS-CLM-STATE-STDDEV TO CRO-STATE-CLM-STDDEV.
090500     IF WS-IS-SMALL-STATE
090600         MOVE "Y" TO CRO-STATE-MDS-MEAN-SW
090700         MOVE "Y" TO CRO-STATE-MDS-SD-SW
090800         MOVE "Y" TO CRO-STATE-CLM-MEAN-SW
090900         MOVE "Y" TO CRO-STATE-CLM-SD-SW
091000     ELSE
091100         MOVE "N" TO CRO-STATE-MDS-MEAN-SW
091200         MOVE "N" TO CRO-STATE-MDS-SD-SW
091300         MOVE "N" TO CRO-STATE-CLM-MEAN-SW
091400         MOVE "N" TO CRO-STATE-CLM-SD-SW.
091500     ADD +1 TO RECORDS-WRITTEN.
091600     WRITE CRID-OUTPUT-REC.
091700 650-EXIT.
091800     EXIT.
091900 
092000 900-READ-WGTOUT.
092100     MOVE "900-READ-WGTOUT" TO PARA-NAME.
092200     READ WGTOUT
092300         AT END MOVE "N" TO MORE-WGT-SW.
092400 900-WGTOUT-EXIT.
092500     EXIT.
092600 
092700 900-READ-PIVOTED.
092800     MOVE "900-READ-PIVOTED" TO PARA-NAME.
092900     READ PIVOTED
093000         AT END MOVE "N" TO MORE-PIV-SW.
093100     IF NOT NO-MORE-PIV-RECS
093200         ADD +1 TO RECORDS-READ.
093300 900-PIVOTED-EXIT.
093400     EXIT.
093500 
093600 900-READ-COMPPIV.
093700     MOVE "900-READ-COMPPIV" TO PARA-NAME.
093800     READ COMPPIV
093900         AT END MOVE "N" TO MORE-CPV-SW.
094000 900-COMPPIV-EXIT.
094100     EXIT.
094200 
094300 900-READ-FIRST-STATESTAT.
094400     MOVE "900-READ-FIRST-STATESTAT" TO PARA-NAME.
094500     START STATESTAT KEY NOT < SS-KEY
094600         INVALID KEY MOVE "10" TO SS-FCODE.
094700     IF NOT NO-MORE-SS-RECS
094800         READ STATESTAT NEXT
094900             AT END MOVE "10" TO SS-FCODE.
095000 900-SS-FIRST-EXIT.
095100     EXIT.
095200 
095300 900-READ-NEXT-STATESTAT.
095400     MOVE "900-READ-NEXT-STATESTAT" TO PARA-NAME.
095500     READ STATESTAT NEXT
095600         AT END MOVE "10" TO SS-FCODE.
095700 900-SS-NEXT-EXIT.
095800     EXIT.
095900 
096000 999-CLEANUP.
096100     MOVE "999-CLEANUP" TO PARA-NAME.
096200     MOVE "T"              TO CRO-RECORD-TYPE.
096300     MOVE RECORDS-WRITTEN  TO CRO-TRAILER-COUNT.
096400     WRITE CRID-OUTPUT-REC.
096500     CLOSE WGTOUT PIVOTED COMPPIV STATESTAT CRIDOUT.
096600     DISPLAY "CRIDUPDT - RECORDS READ    " RECORDS-READ.
096700     DISPLAY "CRIDUPDT - RECORDS WRITTEN " RECORDS-WRITTEN.
096800     DISPLAY "CRIDUPDT - NORMAL END OF JOB".
096900 999-EXIT.
097000     EXIT.
097100 
097200 1000-ABEND-RTN.
097300     WRITE SYSOUT-REC FROM ABEND-REC.
097400     CLOSE WGTOUT PIVOTED COMPPIV STATESTAT CRIDOUT SYSOUT.
097500     DISPLAY "CRIDUPDT - ABNORMAL END - " ABEND-REASON.
097600     DIVIDE ZERO-VAL INTO ONE-VAL.
