000100*****************************************************************
000200*  CRIDCLM  --  CLAIMS QUALITY MEASURE EXTRACT LAYOUT
000300*  ONE ROW PER FACILITY X CLAIMS MEASURE X MONTHLY EXTRACT.
000400*  FEEDS THE CLAIMS HALF OF THE CRID COMPOSITE (CRIDEDIT PIVOT).
000500*****************************************************************
000600 01  CLAIMS-QUALITY-REC.
000700     05  CLM-CCN                PIC X(06).
000800     05  CLM-EXTRACT-ID         PIC X(06).
000900     05  CLM-EXTRACT-NUM REDEFINES CLM-EXTRACT-ID PIC 9(06).
001000     05  CLM-MEASURE-CODE       PIC X(03).
001100         88  CLM-MSR-551        VALUE '551'.
001200         88  CLM-MSR-552        VALUE '552'.
001300         88  CLM-MSR-VALID      VALUES '551' '552'.
001400     05  CLM-ADJUSTED-SCORE     PIC S9(6)V9(6) COMP-3.
001500     05  CLM-SCORE-PRESENT      PIC X(01).
001600         88  CLM-SCORE-IS-PRESENT   VALUE 'Y'.
001700         88  CLM-SCORE-NOT-PRESENT  VALUE 'N'.
001800     05  CLM-HAS-SUPPRESSION    PIC X(01).
001900         88  CLM-IS-SUPPRESSED      VALUE 'Y'.
002000         88  CLM-NOT-SUPPRESSED     VALUE 'N'.
002100     05  FILLER                 PIC X(09) VALUE SPACES.
