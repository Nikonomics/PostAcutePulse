000100*****************************************************************
000200*  TAXVEND (EX-PROVIDER)  --  CONTRACT TAXONOMY: VENDOR ROW
000300*  TVN-CANONICAL-NAME FALLS BACK TO TVN-RAW-NAME WHEN BLANK.
000400*  TVN-VENDOR-ID IS GENERATED BY TAXLOAD AS 'VND-' + THE
000500*  4-DIGIT ZERO-PADDED 1-BASED ROW NUMBER.  FORMERLY A DCLGEN
000600*  OFF DDS0001.PROVIDER -- PROVIDER NETWORK FLAGS ARE GONE,
000700*  VENDOR IDENTITY AND CONTRACT TYPE TOOK THEIR PLACE.
000800*****************************************************************
000900 01  TAXONOMY-VENDOR-REC.
001000     05  TVN-VENDOR-ID           PIC X(09).
001100     05  TVN-RAW-NAME            PIC X(60).
001200     05  TVN-CANONICAL-NAME      PIC X(60).
001300     05  TVN-VENDOR-TYPE         PIC X(40).
001400     05  TVN-CLEANED-TYPE        PIC X(40).
001500     05  TVN-NOTES               PIC X(80).
001600     05  FILLER                  PIC X(11) VALUE SPACES.
