000100*****************************************************************
000200*  CRIDMDS  --  MDS QUALITY MEASURE EXTRACT LAYOUT
000300*  ONE ROW PER FACILITY X MDS MEASURE X MONTHLY EXTRACT.
000400*  FEEDS THE MDS HALF OF THE CRID COMPOSITE (CRIDEDIT PIVOT).
000500*  SOURCE: MONTHLY MDS QUALITY-MEASURE FEED, CCN SEQUENCE.
000600*****************************************************************
000700 01  MDS-QUALITY-REC.
000800     05  MDS-CCN                PIC X(06).
000900     05  MDS-EXTRACT-ID         PIC X(06).
001000     05  MDS-EXTRACT-NUM REDEFINES MDS-EXTRACT-ID PIC 9(06).
001100     05  MDS-AS-OF-DATE         PIC X(10).
001200     05  MDS-STATE              PIC X(02).
001300     05  MDS-MEASURE-CODE       PIC X(03).
001400         88  MDS-MSR-410        VALUE '410'.
001500         88  MDS-MSR-453        VALUE '453'.
001600         88  MDS-MSR-407        VALUE '407'.
001700         88  MDS-MSR-409        VALUE '409'.
001800         88  MDS-MSR-VALID      VALUES '410' '453' '407' '409'.
001900     05  MDS-FOUR-QTR-AVG       PIC S9(6)V9(6) COMP-3.
002000     05  MDS-SCORE-PRESENT      PIC X(01).
002100         88  MDS-SCORE-IS-PRESENT   VALUE 'Y'.
002200         88  MDS-SCORE-NOT-PRESENT  VALUE 'N'.
002300     05  MDS-HAS-SUPPRESSION    PIC X(01).
002400         88  MDS-IS-SUPPRESSED      VALUE 'Y'.
002500         88  MDS-NOT-SUPPRESSED     VALUE 'N'.
002600     05  FILLER                 PIC X(05) VALUE SPACES.
