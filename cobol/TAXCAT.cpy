000100*****************************************************************
000200*  TAXCAT  --  CONTRACT TAXONOMY: FUNCTIONAL CATEGORY ROW
000300*  TCA-NAME IS UNIQUE; TCA-SORT-ORDER IS THE #-COLUMN FROM THE
000400*  INPUT WHEN NUMERIC, ELSE A RUNNING COUNT + 1 (SEE TAXLOAD).
000500*****************************************************************
000600 01  TAXONOMY-CATEGORY-REC.
000700     05  TCA-CATEGORY-ID         PIC 9(05).
000800     05  TCA-SORT-ORDER          PIC 9(04).
000900     05  TCA-NAME                PIC X(50).
001000     05  TCA-DESCRIPTION         PIC X(100).
001100     05  TCA-EXAMPLE-SUBCATS     PIC X(100).
001200     05  FILLER                  PIC X(10) VALUE SPACES.
