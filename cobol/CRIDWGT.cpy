000100*****************************************************************
000200*  CRIDWGT  --  CRID MEASURE DEFINITION / WEIGHT TABLE LAYOUT
000300*  ONE ROW PER CANDIDATE MEASURE (6 EXPECTED: 410 453 407 409
000400*  551 552).  ONLY ROWS FLAGGED USED-IN-CRID PARTICIPATE IN THE
000500*  MDS OR CLAIMS COMPOSITE.  WEIGHTS ARE DATA, NOT CONSTANTS --
000600*  DO NOT HARD-CODE A WEIGHT VALUE ANYWHERE IN THE PROGRAMS.
000700*  FORMERLY DCLGEN'D OFF DDS0001.HEALTH_PLAN; REBUILT AS A FLAT
000800*  SEQUENTIAL LAYOUT WHEN THE RATE TABLES LEFT DB2 FOR PMCR-4410.
000900*****************************************************************
001000 01  MEASURE-WEIGHT-REC.
001100     05  MWT-MEASURE-CODE       PIC X(03).
001200         88  MWT-MSR-410        VALUE '410'.
001300         88  MWT-MSR-453        VALUE '453'.
001400         88  MWT-MSR-407        VALUE '407'.
001500         88  MWT-MSR-409        VALUE '409'.
001600         88  MWT-MSR-551        VALUE '551'.
001700         88  MWT-MSR-552        VALUE '552'.
001800     05  MWT-CRID-COMPONENT     PIC X(06).
001900         88  MWT-IS-MDS         VALUE 'MDS   '.
002000         88  MWT-IS-CLAIMS      VALUE 'CLAIMS'.
002100     05  MWT-CRID-WEIGHT        PIC S9(1)V9(6) COMP-3.
002200     05  MWT-USED-IN-CRID       PIC X(01).
002300         88  MWT-USED           VALUE 'Y'.
002400         88  MWT-NOT-USED       VALUE 'N'.
002500     05  FILLER                 PIC X(10) VALUE SPACES.
