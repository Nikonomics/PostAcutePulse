000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300 PROGRAM-ID.  TRIMTXT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 11/30/88.
000700 DATE-COMPILED. 11/30/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900*****************************************************************
001000*  CHANGE LOG
001100*  ----------
001200*  11/30/88  JS    ORIGINAL PROGRAM, STRLTH -- RETURNED THE
001300*            TRAILING-SPACE-TRIMMED LENGTH OF A TEXT FIELD
001400*            VIA A BACKWARD CHARACTER SCAN.  CALLED FROM SCREEN
001500*            I-O.
001600*  07/08/96  JS    LEADING-SPACE TRIM ADDED SO CALLERS GET A
001700*            LEFT-JUSTIFIED RESULT, NOT JUST A LENGTH.            070896JS
001800*  12/02/98  MPK   YEAR 2000 REVIEW: NO DATE FIELDS TOUCHED.
001900*            SIGNED OFF FOR Y2K CERTIFICATION.                    MPK1202
002000*  06/17/12  RO    RENAMED STRLTH TO TRIMTXT AND PUT TO WORK
002100*            ON THE TAXONOMY LOAD -- EVERY INPUT CELL FROM        RO0617
002200*            TAXFAC/TAXCAT/TAXSUB/TAXDOC/TAXVEND GETS RUN
002300*            THROUGH THIS MODULE BEFORE IT HITS A REFERENCE
002400*            TABLE.  ADDED TX-BLANK-SW FOR AN ALL-SPACES CELL.
002500*  09/11/15  DT    SHOP STANDARDS REVIEW -- FUNCTION REVERSE
002600*            REPLACED WITH A HAND BACKWARD SCAN (SCAN-SUB)        DT0911
002700*            SINCE THIS COMPILER LEVEL DOES NOT CARRY INTRINSIC
002800*            FUNCTIONS.  RESULT IS UNCHANGED.
002900*  11/02/16  DT    WIDENED TX-TEXT FROM X(60) TO X(100) -- THE     DT1102
003000*            CATEGORY/DOCTYPE DESCRIPTION AND EXAMPLE-SUBCATS
003100*            CELLS IN THE TAXONOMY LOAD RUN TO 100 BYTES.
003200*****************************************************************
003300 
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 INPUT-OUTPUT SECTION.
003900 
004000 DATA DIVISION.
004100 FILE SECTION.
004200 
004300 WORKING-STORAGE SECTION.
004400 01  MISC-FIELDS.
004500     05  LEAD-CT                PIC S9(4) COMP.
004600*********  COMBINED LEAD/TRAIL COUNT DUMP VIEW -- ABEND TRACE
004700*********  ONLY, NOT TOUCHED BY THE SCAN PARAGRAPHS BELOW.
004800     05  LEAD-TRAIL-DUMP REDEFINES LEAD-CT PIC X(02).
004900     05  TRAIL-CT               PIC S9(4) COMP.
005000     05  KEEP-LTH               PIC S9(4) COMP.
005100     05  SCAN-SUB               PIC S9(4) COMP.
005200*********  ALTERNATE HALVES VIEW OF THE WORK FIELD, DUMP/DEBUG
005300*********  ONLY -- NOT REFERENCED BY THE SCAN PARAGRAPHS BELOW.
005400     05  WORK-TXT-HALVES REDEFINES WORK-TXT.
005500         10  WORK-TXT-FIRST50       PIC X(50).
005600         10  WORK-TXT-LAST50        PIC X(50).
005700     05  WORK-TXT               PIC X(100) VALUE SPACES.
005800     05  FILLER                 PIC X(04) VALUE SPACES.
005900 
006000 LINKAGE SECTION.
006100 01  TX-TEXT                PIC X(100).
006200*********  ALTERNATE HALVES VIEW OF THE CALLER'S FIELD, DUMP
006300*********  TRACE ONLY -- NOT TOUCHED BY THE SCAN LOGIC ABOVE.
006400 01  TX-TEXT-HALVES REDEFINES TX-TEXT.
006500     05  TX-TEXT-FIRST50    PIC X(50).
006600     05  TX-TEXT-LAST50     PIC X(50).
006700 01  TX-RETURN-LTH          PIC S9(4).
006800 01  TX-BLANK-SW            PIC X(01).
006900     88  TX-FIELD-IS-BLANK      VALUE 'Y'.
007000 
007100 PROCEDURE DIVISION USING TX-TEXT, TX-RETURN-LTH, TX-BLANK-SW.
007200     MOVE ZERO TO LEAD-CT, TRAIL-CT, KEEP-LTH.
007300     MOVE 'N' TO TX-BLANK-SW.
007400 
007500     IF TX-TEXT = SPACES
007600        MOVE 'Y' TO TX-BLANK-SW
007700        MOVE ZERO TO TX-RETURN-LTH
007800        GOBACK.
007900 
008000     INSPECT TX-TEXT TALLYING LEAD-CT FOR LEADING SPACES.
008100     MOVE 100 TO SCAN-SUB.
008200     PERFORM SCAN-TRAILING-SPACES THRU SCAN-TRAILING-EXIT
008300             UNTIL SCAN-SUB = ZERO
008400             OR TX-TEXT(SCAN-SUB:1) NOT = SPACE.
008500     COMPUTE TRAIL-CT = 100 - SCAN-SUB.
008600 
008700     COMPUTE KEEP-LTH = LENGTH OF TX-TEXT - LEAD-CT - TRAIL-CT.
008800     MOVE SPACES TO WORK-TXT.
008900     MOVE TX-TEXT(LEAD-CT + 1 : KEEP-LTH)
009000                         TO WORK-TXT(1 : KEEP-LTH).
009100     MOVE WORK-TXT TO TX-TEXT.
009200     MOVE KEEP-LTH TO TX-RETURN-LTH.
009300     GOBACK.
009400 
009500 SCAN-TRAILING-SPACES.
009600     SUBTRACT 1 FROM SCAN-SUB.
009700 SCAN-TRAILING-EXIT.
009800     EXIT.
